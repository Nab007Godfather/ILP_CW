000100******************************************************************
000200* RECORD LAYOUT FOR: DDS0001.SERVPTS  (SERVICE POINT REFERENCE) *
000300*        COPY MEMBER  SPTREC                                    *
000400*        USED BY      AVAILRUN, PATHRUN, DRNRPT                 *
000500*        MAINTAINED BY  FLEET OPERATIONS DESK                   *
000600* ... ONE ROW PER BASE STATION A DRONE CAN BE DISPATCHED FROM.  *
000700* ... LOADED INTO A WORKING-STORAGE TABLE AT JOB START, HELD    *
000800* ... FOR THE WHOLE RUN -- SAME AS THE FLEET TABLE.             *
000900******************************************************************
001000*  CHANGE LOG
001100*  03/14/94  JRS  0001  ORIGINAL LAYOUT FOR DRONE-DISPATCH PROJECT
001200*  09/08/96  JRS  0009  RENAMED SP-LOCATION TO SP-LNG/SP-LAT PAIR
001300*  02/09/99  TGD  0019  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD
001400******************************************************************
001500 01  SPT-TABLE-ENTRY.
001600     05  SPT-ID                     PIC 9(04).
001700     05  SPT-NAME                   PIC X(20).
001800****** BASE LOCATION, DECIMAL DEGREES, NEAR EDINBURGH -- SEE THE
001900****** GEODIST/GEOSTEP SUBROUTINES FOR HOW THIS IS USED.
002000     05  SPT-LOCATION.
002100         10  SPT-LNG                PIC S9(04)V9(08).
002200         10  SPT-LAT                PIC S9(04)V9(08).
002300     05  FILLER                     PIC X(12).
002400******************************************************************
002500* ALTERNATE VIEW -- PACKS THE LOCATION PAIR AS ONE 24-BYTE KEY   *
002600* FOR THE QUICK-COMPARE ROUTINES IN PATHRUN'S ROUTING LOGIC.     *
002700******************************************************************
002800 01  SPT-LOCATION-KEY REDEFINES SPT-TABLE-ENTRY.
002900     05  FILLER                     PIC X(24).
003000     05  SPT-KEY-BYTES              PIC X(24).
003100     05  FILLER                     PIC X(12).
