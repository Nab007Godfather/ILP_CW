000100******************************************************************
000200* COPY MEMBER  ABNDREC                                           *
000300*        USED BY      AVAILRUN, QRYRUN, PATHRUN, DRNRPT          *
000400*        MAINTAINED BY  FLEET OPERATIONS DESK                    *
000500* ... SHARED DIAGNOSTIC RECORD FOR THE 1000-ABEND-RTN PARAGRAPH  *
000600* ... EVERY DRNAPP BATCH PROGRAM CARRIES.  WHEN A PROGRAM HITS   *
000700* ... AN OUT-OF-BALANCE OR OTHER UNRECOVERABLE CONDITION IT      *
000800* ... WRITES THIS RECORD TO SYSOUT THEN FORCES AN ABEND VIA THE  *
000900* ... ZERO-VAL/ONE-VAL DIVIDE SO THE RUN SHOWS UP ON THE OPERATOR*
001000* ... CONSOLE AS A HARD FAILURE, NOT A QUIET BAD EXIT CODE.      *
001100******************************************************************
001200*  CHANGE LOG
001300*  03/14/94  JRS  0001  ORIGINAL LAYOUT, LIFTED FROM THE PATIENT
001400*                       SYSTEM'S HOUSE STANDARD ABEND RECORD
001500*  08/03/96  JRS  0008  WIDENED ABEND-REASON, 30 BYTES WAS TOO
001600*                       SHORT FOR THE NEW BALANCE MESSAGES
001700*  02/09/99  TGD  0019  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD
001800******************************************************************
001900 01  ABEND-REC.
002000     05  PARA-NAME                  PIC X(20).
002100     05  ABEND-REASON                PIC X(50).
002200     05  EXPECTED-VAL                PIC S9(09)      COMP-3.
002300     05  ACTUAL-VAL                  PIC S9(09)      COMP-3.
002400     05  FILLER                      PIC X(49).
002500******************************************************************
002600* ALTERNATE VIEW -- EXPECTED/ACTUAL READ AS ONE 10-BYTE MISMATCH *
002700* STRING FOR THE CONSOLE DISPLAY IN 1000-ABEND-RTN.              *
002800******************************************************************
002900 01  ABEND-MISMATCH-VIEW REDEFINES ABEND-REC.
003000     05  FILLER                      PIC X(70).
003100     05  ABEND-MISMATCH-BYTES        PIC X(10).
003200     05  FILLER                      PIC X(49).
003300******************************************************************
003400* THE FORCED-ABEND COUNTERS.  NOT PART OF THE RECORD -- CARRIED  *
003500* HERE SO EVERY PROGRAM THAT COPIES ABNDREC GETS THEM FOR FREE.  *
003600******************************************************************
003700 77  ZERO-VAL                        PIC S9(01) COMP VALUE ZERO.
003800 77  ONE-VAL                         PIC S9(01) COMP VALUE 1.
