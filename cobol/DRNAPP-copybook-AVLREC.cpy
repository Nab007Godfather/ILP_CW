000100******************************************************************
000200* RECORD LAYOUT FOR: DDS0001.DRAVAIL  (DRONE AVAILABILITY FILE) *
000300*        COPY MEMBER  AVLREC                                    *
000400*        USED BY      AVAILRUN, PATHRUN                         *
000500*        MAINTAINED BY  FLEET OPERATIONS DESK                   *
000600* ... FLATTENED JOIN OF DRONE-TO-SERVICE-POINT ASSIGNMENT AND   *
000700* ... THE WEEKLY AVAILABILITY WINDOW -- ONE ROW PER DRONE, PER  *
000800* ... SERVICE POINT, PER DAY OF THE WEEK IT FLIES OUT OF THERE. *
000900******************************************************************
001000*  CHANGE LOG
001100*  03/21/94  JRS  0002  ORIGINAL LAYOUT FOR DRONE-DISPATCH PROJECT
001200*  07/19/97  JRS  0011  FROM/UNTIL WIDENED FROM HH TO HH:MM
001300*  02/09/99  TGD  0019  Y2K REVIEW -- DAY IS SPELLED, NOT DATED
001400******************************************************************
001500 01  AVL-TABLE-ENTRY.
001600     05  AVL-SP-ID                  PIC 9(04).
001700     05  AVL-DRONE-ID                PIC X(08).
001800****** DAY OF WEEK IS SPELLED OUT IN FULL -- MONDAY, TUESDAY, ETC
001900****** -- NOT A NUMERIC CODE.  SEE 320-CHECK-AVAIL-WINDOW.
002000     05  AVL-DAY                    PIC X(09).
002100     05  AVL-FROM                   PIC X(05).
002200     05  AVL-UNTIL                  PIC X(05).
002300     05  AVL-ROW-PRESENT            PIC X(01).
002400         88  AVL-ROW-ON-FILE        VALUE "Y".
002500         88  AVL-ROW-MISSING        VALUE "N".
002600     05  FILLER                     PIC X(08).
002700******************************************************************
002800* ALTERNATE VIEW -- DRONE-ID AND SERVICE-POINT TOGETHER AS ONE   *
002900* 12-BYTE ASSIGNMENT KEY, USED WHEN PATHRUN LOOKS UP A DRONE'S   *
003000* HOME BASE WITHOUT CARING WHICH DAY-WINDOW ROW IT CAME FROM.    *
003100******************************************************************
003200 01  AVL-ASSIGNMENT-KEY REDEFINES AVL-TABLE-ENTRY.
003300     05  AVL-KEY-SP-ID              PIC 9(04).
003400     05  AVL-KEY-DRONE-ID           PIC X(08).
003500     05  FILLER                     PIC X(28).
