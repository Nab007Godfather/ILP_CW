000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FLTCOST.
000300 AUTHOR. J R SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/02/88.
000600 DATE-COMPILED. 06/02/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*  PURPOSE -- FLIGHT COST CALCULATION, TWO WAYS --               *
001000*  ESTIMATE MODE (FC-FUNCTION-SW = "E") IS USED BY AVAILRUN'S    *
001100*  MAX-COST RULE -- MOVES ARE A STRAIGHT-LINE GUESS FROM THE     *
001200*  SERVICE POINT TO THE DELIVERY POINT AND ARE NOT ROUNDED       *
001300*  BEFORE BEING PRICED.  ACTUAL MODE (FC-FUNCTION-SW = "A") IS   *
001400*  USED BY PATHRUN ONCE THE REAL ROUTE HAS BEEN FLOWN AND THE    *
001500*  MOVE COUNT IS A WHOLE NUMBER.  EITHER WAY THE MONEY FIGURE    *
001600*  IS ROUNDED HALF-UP TO THE PENNY ONLY AT THE VERY END.         *
001700******************************************************************
001800*  CHANGE LOG
001900*  06/02/88  JRS  0001  ORIGINAL PROGRAM FOR DRONE-DISPATCH PROJ
002000*  06/03/88  JRS  0002  FIRST COMPILE CLEAN ON IBM-390 TEST REGION
002100*  02/21/89  JRS  0003  ROUNDING MOVED TO THE LAST STEP ONLY --
002200*                       WAS ROUNDING THE MOVE COUNT TOO, WHICH
002300*                       SKEWED THE MAX-COST RULE BY A FEW PENCE
002400*  03/19/92  RGM  0010  ADDED ESTIMATE-MODE FOR THE NEW MAX-COST
002500*                       AVAILABILITY RULE
002600*  08/17/94  RGM  0014  REVIEWED WITH FLEET OPS FOR THE SERVICE
002700*                       POINT RELOCATION PROJECT -- NO CHANGE
002800*  11/21/97  RGM  0018  STEP-LENGTH MOVED TO A NAMED CONSTANT,
002900*                       MATCHES GEODIST/GEOSTEP
003000*  02/09/99  TGD  0019  Y2K REVIEW -- NO DATE FIELDS IN THIS PGM
003100*  06/30/01  TGD  0024  REVIEWED ALONGSIDE GEODIST CHANGE 0024
003200*  04/11/03  TGD  0027  RECOMPILED AFTER COMPILER UPGRADE, NO
003300*                       SOURCE CHANGES REQUIRED
003400*  10/29/05  DWK  0031  ADDED COMMENTS FOR NEW HIRE ORIENTATION
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  WS-CALC-FIELDS.
004800     05  WS-STEP-LENGTH              PIC S9(1)V9(8) COMP-3
004900                                      VALUE 0.00015.
005000     05  WS-MOVE-COUNT-FRACT         PIC S9(7)V9(8) COMP-3.
005100     05  WS-RAW-COST                 PIC S9(9)V9(4) COMP-3.
005200
005300******************************************************************
005400* ALTERNATE VIEW -- LETS A DIAGNOSTIC DISPLAY SHOW THE RAW,      *
005500* UNROUNDED MOVE COUNT AND COST SIDE BY SIDE.                    *
005600******************************************************************
005700 01  WS-CALC-TRACE REDEFINES WS-CALC-FIELDS.
005800     05  FILLER                      PIC X(05).
005900     05  WS-TRACE-MOVES              PIC S9(7)V9(8) COMP-3.
006000     05  WS-TRACE-COST               PIC S9(9)V9(4) COMP-3.
006100
006200 LINKAGE SECTION.
006300 01  FLTCOST-CALL-REC.
006400     05  FC-FUNCTION-SW              PIC X(01).
006500         88  FC-ESTIMATE-MODE        VALUE "E".
006600         88  FC-ACTUAL-MODE          VALUE "A".
006700     05  FC-COST-INITIAL             PIC S9(07)V99.
006800     05  FC-COST-FINAL               PIC S9(07)V99.
006900     05  FC-COST-PER-MOVE            PIC S9(07)V99.
007000     05  FC-DISTANCE                 PIC S9(04)V9(08).
007100     05  FC-MOVE-COUNT                PIC S9(07).
007200     05  FC-ESTIMATED-COST            PIC S9(07)V99.
007300 01  RETURN-CD                       PIC 9(4) COMP.
007400
007500 PROCEDURE DIVISION USING FLTCOST-CALL-REC, RETURN-CD.
007600 000-MAINLINE.
007700     IF FC-ESTIMATE-MODE
007800         PERFORM 100-CALC-ESTIMATE THRU 100-EXIT
007900     ELSE
008000         PERFORM 200-CALC-ACTUAL THRU 200-EXIT
008100     END-IF.
008200
008300     COMPUTE FC-ESTIMATED-COST ROUNDED =
008400         FC-COST-INITIAL + FC-COST-FINAL + WS-RAW-COST.
008500
008600     MOVE ZERO TO RETURN-CD.
008700     GOBACK.
008800
008900 100-CALC-ESTIMATE.
009000*  MOVE COUNT IS A FRACTIONAL GUESS -- TWICE THE STRAIGHT-LINE
009100*  DISTANCE OVER THE FIXED STEP LENGTH -- AND IS NOT ROUNDED.
009200     COMPUTE WS-MOVE-COUNT-FRACT =
009300         ( 2 * FC-DISTANCE ) / WS-STEP-LENGTH.
009400     COMPUTE WS-RAW-COST =
009500         WS-MOVE-COUNT-FRACT * FC-COST-PER-MOVE.
009600 100-EXIT.
009700     EXIT.
009800
009900 200-CALC-ACTUAL.
010000     COMPUTE WS-RAW-COST =
010100         FC-MOVE-COUNT * FC-COST-PER-MOVE.
010200 200-EXIT.
010300     EXIT.
