000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PATHRUN.
000300 AUTHOR. J R SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/18/94.
000600 DATE-COMPILED. 04/18/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PLANS ONE FLIGHT PER DISPATCH -- A DRONE,
001300*          AN OUTBOUND LEG FROM THAT DRONE'S SERVICE POINT TO THE
001400*          DELIVERY POINT, A HOVER AT THE DOOR, AND A RETURN LEG
001500*          BACK TO THE SERVICE POINT.  DISPATCHES ARE PROCESSED ONE
001600*          CALENDAR DATE AT A TIME, DATED DISPATCHES FIRST IN THE
001700*          ORDER THEIR DATE FIRST APPEARS ON THE FILE, UNDATED ONES
001800*          LAST -- THIS SHOP HAS NO SORT STEP AHEAD OF PATHRUN (SEE
001900*          CHANGE 0009 BELOW) SO THE GROUPING IS DONE IN CORE.
002000*
002100******************************************************************
002200
002300*         REFERENCE FILE          -   DDS0001.DRONES
002400*         REFERENCE FILE          -   DDS0001.SERVPTS
002500*         REFERENCE FILE          -   DDS0001.DRAVAIL
002600*         REFERENCE FILE          -   DDS0001.RESTAREA
002700*         INPUT FILE              -   DDS0001.DISPATCH
002800*         OUTPUT FILE PRODUCED    -   DDS0001.PATHOUT
002900*         DUMP FILE               -   SYSOUT
003000
003100******************************************************************
003200*  CHANGE LOG
003300*  04/18/94  JRS  0001  ORIGINAL PROGRAM FOR DRONE-DISPATCH PROJ
003400*  04/20/94  JRS  0002  FIRST COMPILE CLEAN ON IBM-390 TEST REGION
003500*  07/06/94  JRS  0003  FIXED OUTBOUND/RETURN LEG SWAPPED IN THE
003600*                       COST CALL, EVERY FLIGHT PRICED BACKWARDS
003700*  08/17/94  RGM  0005  REVIEWED WITH FLEET OPS FOR THE SERVICE
003800*                       POINT RELOCATION PROJECT -- NO CHANGE
003900*  03/11/95  RGM  0007  STEP LIMIT RAISED FROM 2000 TO 10000, LONG
004000*                       HAULS WERE HITTING THE OLD CEILING
004100*  11/30/96  RGM  0009  OPS REQUESTED THE JCL SORT STEP AHEAD OF
004200*                       THIS PROGRAM BE DROPPED TO SAVE A STEP --
004300*                       DATE GROUPING NOW DONE IN CORE, SEE
004400*                       110-FIND-NEXT-GROUP-DATE
004500*  11/30/96  RGM  0010  RESTAREA LIMIT-UPPER OF -1 NOW HONORED
004600*                       HERE TOO, MATCHES RARREC CHANGE 0010
004700*  07/19/97  RGM  0013  AVAILABILITY WINDOW NOW HH:MM, MATCHES
004800*                       AVLREC CHANGE 0013
004900*  02/09/99  TGD  0015  Y2K REVIEW -- DSP-DATE KEPT AS YYYY-MM-DD,
005000*                       WEEKDAY CALC ALREADY TAKES A 4-DIGIT YEAR
005100*  06/30/01  TGD  0020  REVIEWED ALONGSIDE GEODIST/GEOSTEP/GEOPOLY
005200*                       CHANGE 0020
005300*  04/11/03  TGD  0023  RECOMPILED AFTER COMPILER UPGRADE, NO
005400*                       SOURCE CHANGES REQUIRED
005500*  10/29/05  DWK  0027  ADDED COMMENTS FOR NEW HIRE ORIENTATION
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT DRONES
006900     ASSIGN TO UT-S-DRONES
007000       ORGANIZATION IS LINE SEQUENTIAL
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS DRNFCD.
007300
007400     SELECT SERVPTS
007500     ASSIGN TO UT-S-SERVPT
007600       ORGANIZATION IS LINE SEQUENTIAL
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS SPTFCD.
007900
008000     SELECT DRAVAIL
008100     ASSIGN TO UT-S-DRAVL
008200       ORGANIZATION IS LINE SEQUENTIAL
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS AVLFCD.
008500
008600     SELECT RESTAREA
008700     ASSIGN TO UT-S-RESTAR
008800       ORGANIZATION IS LINE SEQUENTIAL
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS RARFCD.
009100
009200     SELECT DISPATCH
009300     ASSIGN TO UT-S-DISPAT
009400       ORGANIZATION IS LINE SEQUENTIAL
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS DSPFCD.
009700
009800     SELECT PATHOUT
009900     ASSIGN TO UT-S-PTHOUT
010000       ORGANIZATION IS LINE SEQUENTIAL
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS OUTFCD.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  SYSOUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 130 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SYSOUT-REC.
011200 01  SYSOUT-REC  PIC X(130).
011300
011400****** FLEET REFERENCE FILE -- LOADED WHOLE, SEE 050-.
011500 FD  DRONES
011600     RECORD CONTAINS 100 CHARACTERS
011700     DATA RECORD IS DRN-INPUT-REC.
011800 01  DRN-INPUT-REC               PIC X(100).
011900
012000****** SERVICE POINT REFERENCE FILE -- LOADED WHOLE, SEE 060-.
012100 FD  SERVPTS
012200     RECORD CONTAINS 60 CHARACTERS
012300     DATA RECORD IS SPT-INPUT-REC.
012400 01  SPT-INPUT-REC               PIC X(60).
012500
012600****** DRONE AVAILABILITY REFERENCE FILE -- LOADED WHOLE, SEE 070-.
012700 FD  DRAVAIL
012800     RECORD CONTAINS 40 CHARACTERS
012900     DATA RECORD IS AVL-INPUT-REC.
013000 01  AVL-INPUT-REC               PIC X(40).
013100
013200****** RESTRICTED-AREA REFERENCE FILE -- LOADED WHOLE, SEE 080-.
013300 FD  RESTAREA
013400     RECORD CONTAINS 533 CHARACTERS
013500     DATA RECORD IS RAR-INPUT-REC.
013600 01  RAR-INPUT-REC               PIC X(533).
013700
013800****** DISPATCH BATCH -- LOADED WHOLE INTO DSP-BATCH-TABLE, SEE 090-,
013900****** SO THE DATE GROUPING CAN BE DONE WITHOUT A SORT STEP.
014000 FD  DISPATCH
014100     RECORD CONTAINS 76 CHARACTERS
014200     DATA RECORD IS DSP-INPUT-REC.
014300 01  DSP-INPUT-REC               PIC X(76).
014400
014500****** ONE ROW PER WAYPOINT, PLUS A TRAILER -- SEE FLPREC.
014600 FD  PATHOUT
014700     RECORD CONTAINS 50 CHARACTERS
014800     DATA RECORD IS PTH-OUT-REC.
014900 01  PTH-OUT-REC                 PIC X(50).
015000
015100 WORKING-STORAGE SECTION.
015200 01  FILE-STATUS-CODES.
015300     05  DRNFCD                  PIC X(2).
015400         88  DRN-NO-MORE-DATA    VALUE "10".
015500     05  SPTFCD                  PIC X(2).
015600         88  SPT-NO-MORE-DATA    VALUE "10".
015700     05  AVLFCD                  PIC X(2).
015800         88  AVL-NO-MORE-DATA    VALUE "10".
015900     05  RARFCD                  PIC X(2).
016000         88  RAR-NO-MORE-DATA    VALUE "10".
016100     05  DSPFCD                  PIC X(2).
016200         88  DSP-NO-MORE-DATA    VALUE "10".
016300     05  OUTFCD                  PIC X(2).
016400         88  OUT-CODE-WRITE      VALUE SPACES.
016500
016600****** FLEET REFERENCE RECORD -- HOLDING AREA FOR 050-.
016700 COPY DRNREC.
016800
016900****** SERVICE-POINT REFERENCE RECORD -- HOLDING AREA FOR 060-.
017000 COPY SPTREC.
017100
017200****** DRONE-AVAILABILITY REFERENCE RECORD -- HOLDING AREA FOR 070-.
017300 COPY AVLREC.
017400
017500****** RESTRICTED-AREA REFERENCE RECORD -- HOLDING AREA FOR 080-.
017600 COPY RARREC.
017700
017800****** DISPATCH RECORD -- HOLDING AREA FOR 090-, AND THE WORK AREA
017900****** 220-PLAN-ONE-DISPATCH REFILLS FROM DSP-BATCH-TABLE ONE
018000****** DISPATCH AT A TIME SO THE RULE PARAGRAPHS BELOW CAN BE THE
018100****** SAME ONES AVAILRUN USES.
018200 COPY DSPREC.
018300
018400****** FLIGHT-PATH OUTPUT RECORD -- DETAIL AND TRAILER VIEWS.
018500 COPY FLPREC.
018600
018700 COPY ABNDREC.
018800
018900******************************************************************
019000* IN-CORE FLEET TABLE.  SAME SHAPE AVAILRUN USES -- FT-DRN-
019100* CANDIDATE IS RESET FOR EACH DRONE AS IT IS TESTED IN 235- BELOW,
019200* IT DOES NOT CARRY ACROSS DISPATCHES THE WAY IT DOES IN AVAILRUN.
019300******************************************************************
019400 01  DRN-FLEET-TABLE.
019500     05  FT-DRN-ENTRY OCCURS 200 TIMES
019600             INDEXED BY DRN-IDX.
019700         10  FT-DRN-ID               PIC X(08).
019800         10  FT-DRN-NAME             PIC X(20).
019900         10  FT-DRN-COOLING          PIC X(01).
020000             88  FT-HAS-COOLING      VALUE "Y".
020100         10  FT-DRN-HEATING          PIC X(01).
020200             88  FT-HAS-HEATING      VALUE "Y".
020300         10  FT-DRN-CAPACITY         PIC S9(05)V99.
020400         10  FT-DRN-MAX-MOVES        PIC S9(05).
020500         10  FT-DRN-COST-PER-MOVE    PIC S9(07)V99.
020600         10  FT-DRN-COST-INITIAL     PIC S9(07)V99.
020700         10  FT-DRN-COST-FINAL       PIC S9(07)V99.
020800         10  FT-DRN-CAPS-PRESENT     PIC X(01).
020900             88  FT-CAPS-ON-FILE     VALUE "Y".
021000         10  FT-DRN-CANDIDATE        PIC X(01).
021100             88  FT-IS-CANDIDATE     VALUE "Y".
021200             88  FT-NOT-CANDIDATE    VALUE "N".
021300         10  FILLER                  PIC X(29).
021400
021500 01  SPT-BASE-TABLE.
021600     05  FT-SPT-ENTRY OCCURS 50 TIMES
021700             INDEXED BY SPT-IDX.
021800         10  FT-SPT-ID               PIC 9(04).
021900         10  FT-SPT-NAME             PIC X(20).
022000         10  FT-SPT-LNG              PIC S9(04)V9(08).
022100         10  FT-SPT-LAT              PIC S9(04)V9(08).
022200         10  FILLER                  PIC X(12).
022300
022400 01  AVL-WINDOW-TABLE.
022500     05  FT-AVL-ENTRY OCCURS 2000 TIMES
022600             INDEXED BY AVL-IDX.
022700         10  FT-AVL-SP-ID            PIC 9(04).
022800         10  FT-AVL-DRONE-ID         PIC X(08).
022900         10  FT-AVL-DAY              PIC X(09).
023000         10  FT-AVL-FROM             PIC X(05).
023100         10  FT-AVL-UNTIL            PIC X(05).
023200         10  FILLER                  PIC X(09).
023300
023400******************************************************************
023500* IN-CORE RESTRICTED-AREA TABLE.  FT-RAR-LIMIT-UPPER OF -1 MEANS
023600* THE AREA IS A TOTAL NO-FLY, TOP TO BOTTOM -- SAME RULE AS RARREC.
023700******************************************************************
023800 01  RAR-AREA-TABLE.
023900     05  FT-RAR-ENTRY OCCURS 100 TIMES
024000             INDEXED BY RAR-IDX.
024100         10  FT-RAR-ID               PIC 9(04).
024200         10  FT-RAR-NAME             PIC X(20).
024300         10  FT-RAR-LIMIT-LOWER      PIC S9(05).
024400         10  FT-RAR-LIMIT-UPPER      PIC S9(05).
024500         10  FT-RAR-VERTEX-COUNT     PIC 9(03).
024600         10  FT-RAR-VERTEX-TABLE OCCURS 20 TIMES
024700                 INDEXED BY FT-RAR-VTX-IDX.
024800             15  FT-RAR-VERTEX-LNG   PIC S9(04)V9(08).
024900             15  FT-RAR-VERTEX-LAT   PIC S9(04)V9(08).
025000         10  FILLER                  PIC X(16).
025100
025200******************************************************************
025300* WHOLE DISPATCH BATCH, LOADED AT JOB START.  FT-DSP-PROCESSED IS
025400* FLIPPED TO "Y" AS EACH ROW IS PLANNED SO 110-FIND-NEXT-GROUP-DATE
025500* KNOWS WHAT IS LEFT -- THIS REPLACES THE SORT STEP OPS DROPPED IN
025600* CHANGE 0009 ABOVE.
025700******************************************************************
025800 01  DSP-BATCH-TABLE.
025900     05  FT-DSP-ENTRY OCCURS 2000 TIMES
026000             INDEXED BY DSP-IDX.
026100         10  FT-DSP-ID               PIC 9(06).
026200         10  FT-DSP-DATE             PIC X(10).
026300         10  FT-DSP-DATE-PRESENT     PIC X(01).
026400             88  FT-DSP-DATE-IS-PRES VALUE "Y".
026500         10  FT-DSP-TIME             PIC X(05).
026600         10  FT-DSP-TIME-PRESENT     PIC X(01).
026700         10  FT-DSP-REQ-CAPACITY     PIC S9(05)V99.
026800         10  FT-DSP-CAPACITY-PRESENT PIC X(01).
026900         10  FT-DSP-REQ-COOLING      PIC X(01).
027000         10  FT-DSP-REQ-HEATING      PIC X(01).
027100         10  FT-DSP-REQ-MAX-COST     PIC S9(07)V99.
027200         10  FT-DSP-MAX-COST-PRESENT PIC X(01).
027300         10  FT-DSP-DEL-LNG          PIC S9(04)V9(08).
027400         10  FT-DSP-DEL-LAT          PIC S9(04)V9(08).
027500         10  FT-DSP-PROCESSED        PIC X(01).
027600             88  FT-DSP-IS-PROCESSED     VALUE "Y".
027700             88  FT-DSP-NOT-PROCESSED    VALUE "N".
027800         10  FILLER                  PIC X(08).
027900
028000******************************************************************
028100* THE 16-POINT COMPASS, DEGREES ONLY -- GEOSTEP CARRIES ITS OWN
028200* SINE/COSINE TABLE, THIS PROGRAM ONLY NEEDS THE ANGLE VALUE TO
028300* DRIVE THE SEARCH OVER THERE.  SAME 16 VALUES, SAME ORDER.
028400******************************************************************
028500 01  WS-ROUTE-ANGLE-TABLE-SOURCE.
028600     05  FILLER PIC S9(3)V9(4) VALUE 0.
028700     05  FILLER PIC S9(3)V9(4) VALUE 22.5.
028800     05  FILLER PIC S9(3)V9(4) VALUE 45.
028900     05  FILLER PIC S9(3)V9(4) VALUE 67.5.
029000     05  FILLER PIC S9(3)V9(4) VALUE 90.
029100     05  FILLER PIC S9(3)V9(4) VALUE 112.5.
029200     05  FILLER PIC S9(3)V9(4) VALUE 135.
029300     05  FILLER PIC S9(3)V9(4) VALUE 157.5.
029400     05  FILLER PIC S9(3)V9(4) VALUE 180.
029500     05  FILLER PIC S9(3)V9(4) VALUE 202.5.
029600     05  FILLER PIC S9(3)V9(4) VALUE 225.
029700     05  FILLER PIC S9(3)V9(4) VALUE 247.5.
029800     05  FILLER PIC S9(3)V9(4) VALUE 270.
029900     05  FILLER PIC S9(3)V9(4) VALUE 292.5.
030000     05  FILLER PIC S9(3)V9(4) VALUE 315.
030100     05  FILLER PIC S9(3)V9(4) VALUE 337.5.
030200
030300 01  WS-ROUTE-ANGLE-TABLE REDEFINES WS-ROUTE-ANGLE-TABLE-SOURCE.
030400     05  WS-ROUTE-ANGLE OCCURS 16 TIMES PIC S9(3)V9(4).
030500
030600 01  TABLE-SIZE-COUNTERS.
030700     05  DRN-TABLE-SIZE              PIC S9(4) COMP VALUE 0.
030800     05  SPT-TABLE-SIZE              PIC S9(4) COMP VALUE 0.
030900     05  AVL-TABLE-SIZE              PIC S9(4) COMP VALUE 0.
031000     05  RAR-TABLE-SIZE              PIC S9(4) COMP VALUE 0.
031100     05  DSP-BATCH-SIZE              PIC S9(4) COMP VALUE 0.
031200
031300******************************************************************
031400* ALTERNATE VIEW -- THE FIVE TABLE-SIZE COUNTERS READ AS ONE 10-
031500* BYTE FIELD FOR THE SINGLE SYSOUT LINE 000-HOUSEKEEPING WRITES
031600* WHEN ALL FOUR REFERENCE FILES AND THE BATCH HAVE LOADED.
031700******************************************************************
031800 01  TABLE-SIZE-DUMP REDEFINES TABLE-SIZE-COUNTERS.
031900     05  FILLER                      PIC X(08).
032000     05  TS-DUMP-BYTES               PIC X(02).
032100
032200 01  WEEKDAY-CALC-FIELDS.
032300     05  WS-Z-YEAR                   PIC S9(4) COMP.
032400     05  WS-Z-MONTH                  PIC S9(4) COMP.
032500     05  WS-Z-DAY                    PIC S9(4) COMP.
032600     05  WS-Z-CENTURY                PIC S9(4) COMP.
032700     05  WS-Z-CENTURY-YR             PIC S9(4) COMP.
032800     05  WS-Z-TERM1                  PIC S9(4) COMP.
032900     05  WS-Z-H                      PIC S9(4) COMP.
033000     05  WS-Z-QUOT                   PIC S9(4) COMP.
033100     05  WS-Z-REM                    PIC S9(4) COMP.
033200     05  WS-WEEKDAY-NAME             PIC X(09).
033300
033400 01  MAX-COST-CALC-FIELDS.
033500     05  WS-SP-FOUND-SW              PIC X(01) VALUE "N".
033600         88  WS-SP-FOUND             VALUE "Y".
033700     05  WS-DRONE-SP-ID              PIC 9(04).
033800     05  WS-LOOKUP-SP-LNG            PIC S9(04)V9(08) COMP-3.
033900     05  WS-LOOKUP-SP-LAT            PIC S9(04)V9(08) COMP-3.
034000     05  WS-EST-COST                 PIC S9(07)V99    COMP-3.
034100
034200 01  WS-DRONE-SEARCH-FIELDS.
034300     05  WS-DRONE-OK-SW              PIC X(01) VALUE "Y".
034400         88  WS-DRONE-OK             VALUE "Y".
034500         88  WS-DRONE-NOT-OK         VALUE "N".
034600     05  WS-DRONE-FOUND-SW           PIC X(01) VALUE "N".
034700         88  WS-DRONE-IS-FOUND       VALUE "Y".
034800         88  WS-DRONE-NOT-FOUND      VALUE "N".
034900     05  WS-CHOSEN-DRN-IDX           PIC S9(4) COMP.
035000
035100******************************************************************
035200* GREEDY ROUTING WORK AREA -- 300-/350- BUILD ONE LEG AT A TIME
035300* USING THESE, THEN 400- PRICES THE WHOLE FLIGHT FROM THE TWO
035400* LEG-MOVE COUNTS THEY LEAVE BEHIND.
035500******************************************************************
035600 01  ROUTING-FIELDS.
035700     05  WS-CUR-LNG                  PIC S9(04)V9(08) COMP-3.
035800     05  WS-CUR-LAT                  PIC S9(04)V9(08) COMP-3.
035900     05  WS-CUR-ALT                  PIC S9(05)        COMP-3.
036000     05  WS-GOAL-LNG                 PIC S9(04)V9(08) COMP-3.
036100     05  WS-GOAL-LAT                 PIC S9(04)V9(08) COMP-3.
036200     05  WS-LEG-TAG                  PIC S9(06).
036300     05  WS-SEQ                      PIC 9(05) COMP.
036400     05  WS-STEP-COUNT               PIC 9(05) COMP.
036500     05  WS-GOAL-REACHED-SW          PIC X(01) VALUE "N".
036600         88  WS-GOAL-IS-REACHED      VALUE "Y".
036700         88  WS-GOAL-NOT-REACHED     VALUE "N".
036800     05  WS-OUTBOUND-MOVES           PIC S9(05) COMP.
036900     05  WS-RETURN-MOVES             PIC S9(05) COMP.
037000
037100 01  ANGLE-SEARCH-FIELDS.
037200     05  WS-ANGLE-IDX-CTR            PIC S9(4) COMP.
037300     05  WS-BEST-ANGLE-IDX           PIC S9(4) COMP.
037400     05  WS-BEST-DIST                PIC S9(04)V9(08) COMP-3.
037500     05  WS-ANY-UNBLOCKED-SW         PIC X(01) VALUE "N".
037600         88  WS-FOUND-UNBLOCKED      VALUE "Y".
037700         88  WS-NONE-UNBLOCKED       VALUE "N".
037800     05  WS-CAND-LNG                 PIC S9(04)V9(08) COMP-3.
037900     05  WS-CAND-LAT                 PIC S9(04)V9(08) COMP-3.
038000     05  WS-CAND-ALT                 PIC S9(05)        COMP-3.
038100     05  WS-CAND-DIST                PIC S9(04)V9(08) COMP-3.
038200     05  WS-CAND-BLOCKED-SW          PIC X(01) VALUE "N".
038300         88  WS-CAND-IS-BLOCKED      VALUE "Y".
038400         88  WS-CAND-NOT-BLOCKED     VALUE "N".
038500     05  WS-VTX-IDX                  PIC S9(4) COMP.
038600
038700 01  WS-GEODIST-PARMS.
038800     05  GP-FUNCTION-SW              PIC X(01).
038900         88  GP-DISTANCE-ONLY        VALUE "D".
039000         88  GP-CLOSENESS-TEST       VALUE "C".
039100     05  GP-LNG1                     PIC S9(04)V9(08).
039200     05  GP-LAT1                     PIC S9(04)V9(08).
039300     05  GP-LNG2                     PIC S9(04)V9(08).
039400     05  GP-LAT2                     PIC S9(04)V9(08).
039500     05  GP-DISTANCE                 PIC S9(04)V9(08).
039600     05  GP-IS-CLOSE                 PIC X(01).
039700         88  GP-CLOSE-YES            VALUE "Y".
039800         88  GP-CLOSE-NO             VALUE "N".
039900
040000 01  WS-FLTCOST-PARMS.
040100     05  FP-FUNCTION-SW              PIC X(01).
040200         88  FP-ESTIMATE-MODE        VALUE "E".
040300         88  FP-ACTUAL-MODE          VALUE "A".
040400     05  FP-COST-INITIAL             PIC S9(07)V99.
040500     05  FP-COST-FINAL               PIC S9(07)V99.
040600     05  FP-COST-PER-MOVE            PIC S9(07)V99.
040700     05  FP-DISTANCE                 PIC S9(04)V9(08).
040800     05  FP-MOVE-COUNT               PIC S9(07).
040900     05  FP-ESTIMATED-COST           PIC S9(07)V99.
041000
041100 01  WS-GEOSTEP-PARMS.
041200     05  GS-FUNCTION-SW              PIC X(01).
041300         88  GS-STEP-FUNCTION        VALUE "S".
041400         88  GS-ANGLE-TEST           VALUE "A".
041500     05  GS-LNG                      PIC S9(04)V9(08).
041600     05  GS-LAT                      PIC S9(04)V9(08).
041700     05  GS-ALT                      PIC S9(05).
041800     05  GS-ANGLE                    PIC S9(03)V9(04).
041900     05  GS-NEW-LNG                  PIC S9(04)V9(08).
042000     05  GS-NEW-LAT                  PIC S9(04)V9(08).
042100     05  GS-NEW-ALT                  PIC S9(05).
042200     05  GS-ANGLE-OK                 PIC X(01).
042300         88  GS-ANGLE-IS-VALID       VALUE "Y".
042400         88  GS-ANGLE-IS-INVALID     VALUE "N".
042500
042600 01  WS-GEOPOLY-PARMS.
042700     05  PG-POINT-LNG                PIC S9(04)V9(08).
042800     05  PG-POINT-LAT                PIC S9(04)V9(08).
042900     05  PG-AREA-NAME                PIC X(20).
043000     05  PG-VERTEX-COUNT             PIC 9(03).
043100     05  PG-VERTEX-TABLE OCCURS 20 TIMES
043200             INDEXED BY PG-VTX-IDX.
043300         10  PG-VERTEX-LNG           PIC S9(04)V9(08).
043400         10  PG-VERTEX-LAT           PIC S9(04)V9(08).
043500     05  PG-IN-REGION                PIC X(01).
043600         88  PG-POINT-IS-INSIDE      VALUE "Y".
043700         88  PG-POINT-IS-OUTSIDE     VALUE "N".
043800
043900 77  WS-RETURN-CD                    PIC 9(4) COMP.
044000
044100 01  WS-GROUP-CONTROL-FIELDS.
044200     05  WS-GROUP-DATE                PIC X(10).
044300     05  WS-GROUP-FOUND-SW            PIC X(01) VALUE "N".
044400         88  WS-GROUP-IS-FOUND        VALUE "Y".
044500         88  WS-GROUP-NOT-FOUND       VALUE "N".
044600     05  WS-ALL-GROUPS-DONE-SW        PIC X(01) VALUE "N".
044700         88  WS-ALL-GROUPS-DONE       VALUE "Y".
044800
044900 01  FLIGHT-COST-FIELDS.
045000     05  WS-FLIGHT-MOVES              PIC S9(05) COMP.
045100     05  WS-FLIGHT-COST               PIC S9(07)V99 COMP-3.
045200
045300 01  COUNTERS-AND-ACCUMULATORS.
045400     05  RECORDS-READ                PIC 9(7) COMP.
045500     05  RECORDS-WRITTEN             PIC 9(7) COMP.
045600     05  WS-FLIGHTS-PLANNED          PIC 9(7) COMP.
045700     05  WS-DISPATCHES-SKIPPED       PIC 9(7) COMP.
045800     05  TOTAL-MOVES                 PIC 9(7) COMP.
045900     05  TOTAL-COST                  PIC S9(09)V99 COMP-3 VALUE 0.
046000
046100 PROCEDURE DIVISION.
046200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
046300     PERFORM 100-MAINLINE THRU 100-EXIT
046400             UNTIL WS-ALL-GROUPS-DONE.
046500     PERFORM 999-CLEANUP THRU 999-EXIT.
046600     MOVE +0 TO RETURN-CODE.
046700     GOBACK.
046800
046900 000-HOUSEKEEPING.
047000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
047100     DISPLAY "******** BEGIN JOB PATHRUN ********".
047200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
047300
047400     MOVE 0 TO DRN-TABLE-SIZE.
047500     PERFORM 050-LOAD-DRONES THRU 050-EXIT
047600         VARYING DRN-IDX FROM 1 BY 1
047700         UNTIL DRN-NO-MORE-DATA OR DRN-IDX > 200.
047800
047900     MOVE 0 TO SPT-TABLE-SIZE.
048000     PERFORM 060-LOAD-SERVPTS THRU 060-EXIT
048100         VARYING SPT-IDX FROM 1 BY 1
048200         UNTIL SPT-NO-MORE-DATA OR SPT-IDX > 50.
048300
048400     MOVE 0 TO AVL-TABLE-SIZE.
048500     PERFORM 070-LOAD-DRAVAIL THRU 070-EXIT
048600         VARYING AVL-IDX FROM 1 BY 1
048700         UNTIL AVL-NO-MORE-DATA OR AVL-IDX > 2000.
048800
048900     MOVE 0 TO RAR-TABLE-SIZE.
049000     PERFORM 080-LOAD-RESTAREA THRU 080-EXIT
049100         VARYING RAR-IDX FROM 1 BY 1
049200         UNTIL RAR-NO-MORE-DATA OR RAR-IDX > 100.
049300
049400     MOVE 0 TO DSP-BATCH-SIZE.
049500     PERFORM 090-LOAD-DISPATCH THRU 090-EXIT
049600         VARYING DSP-IDX FROM 1 BY 1
049700         UNTIL DSP-NO-MORE-DATA OR DSP-IDX > 2000.
049800
049900     IF DRN-TABLE-SIZE = 0
050000         MOVE "** EMPTY FLEET TABLE" TO ABEND-REASON
050100         GO TO 1000-ABEND-RTN.
050200
050300     IF DSP-BATCH-SIZE = 0
050400         MOVE "N" TO WS-ALL-GROUPS-DONE-SW
050500         SET WS-ALL-GROUPS-DONE TO TRUE.
050600 000-EXIT.
050700     EXIT.
050800
050900 050-LOAD-DRONES.
051000     READ DRONES INTO DRN-TABLE-ENTRY
051100         AT END
051200         GO TO 050-EXIT.
051300     SET DRN-TABLE-SIZE TO DRN-IDX.
051400     MOVE DRN-ID                TO FT-DRN-ID (DRN-IDX).
051500     MOVE DRN-NAME               TO FT-DRN-NAME (DRN-IDX).
051600     MOVE DRN-CAP-COOLING        TO FT-DRN-COOLING (DRN-IDX).
051700     MOVE DRN-CAP-HEATING        TO FT-DRN-HEATING (DRN-IDX).
051800     MOVE DRN-CAP-CAPACITY       TO FT-DRN-CAPACITY (DRN-IDX).
051900     MOVE DRN-CAP-MAX-MOVES      TO FT-DRN-MAX-MOVES (DRN-IDX).
052000     MOVE DRN-CAP-COST-PER-MOVE  TO FT-DRN-COST-PER-MOVE (DRN-IDX).
052100     MOVE DRN-CAP-COST-INITIAL   TO FT-DRN-COST-INITIAL (DRN-IDX).
052200     MOVE DRN-CAP-COST-FINAL     TO FT-DRN-COST-FINAL (DRN-IDX).
052300     MOVE DRN-CAPABILITY-PRESENT TO FT-DRN-CAPS-PRESENT (DRN-IDX).
052400 050-EXIT.
052500     EXIT.
052600
052700 060-LOAD-SERVPTS.
052800     READ SERVPTS INTO SPT-TABLE-ENTRY
052900         AT END
053000         GO TO 060-EXIT.
053100     SET SPT-TABLE-SIZE TO SPT-IDX.
053200     MOVE SPT-ID   TO FT-SPT-ID (SPT-IDX).
053300     MOVE SPT-NAME TO FT-SPT-NAME (SPT-IDX).
053400     MOVE SPT-LNG  TO FT-SPT-LNG (SPT-IDX).
053500     MOVE SPT-LAT  TO FT-SPT-LAT (SPT-IDX).
053600 060-EXIT.
053700     EXIT.
053800
053900 070-LOAD-DRAVAIL.
054000     READ DRAVAIL INTO AVL-TABLE-ENTRY
054100         AT END
054200         GO TO 070-EXIT.
054300     SET AVL-TABLE-SIZE TO AVL-IDX.
054400     MOVE AVL-SP-ID    TO FT-AVL-SP-ID (AVL-IDX).
054500     MOVE AVL-DRONE-ID TO FT-AVL-DRONE-ID (AVL-IDX).
054600     MOVE AVL-DAY      TO FT-AVL-DAY (AVL-IDX).
054700     MOVE AVL-FROM     TO FT-AVL-FROM (AVL-IDX).
054800     MOVE AVL-UNTIL    TO FT-AVL-UNTIL (AVL-IDX).
054900 070-EXIT.
055000     EXIT.
055100
055200 080-LOAD-RESTAREA.
055300     READ RESTAREA INTO RAR-TABLE-ENTRY
055400         AT END
055500         GO TO 080-EXIT.
055600     SET RAR-TABLE-SIZE TO RAR-IDX.
055700     MOVE RAR-ID            TO FT-RAR-ID (RAR-IDX).
055800     MOVE RAR-NAME          TO FT-RAR-NAME (RAR-IDX).
055900     MOVE RAR-LIMIT-LOWER   TO FT-RAR-LIMIT-LOWER (RAR-IDX).
056000     MOVE RAR-LIMIT-UPPER   TO FT-RAR-LIMIT-UPPER (RAR-IDX).
056100     MOVE RAR-VERTEX-COUNT  TO FT-RAR-VERTEX-COUNT (RAR-IDX).
056200     PERFORM 085-COPY-ONE-VERTEX THRU 085-EXIT
056300         VARYING WS-VTX-IDX FROM 1 BY 1
056400         UNTIL WS-VTX-IDX > RAR-VERTEX-COUNT.
056500 080-EXIT.
056600     EXIT.
056700
056800 085-COPY-ONE-VERTEX.
056900     MOVE RAR-VERTEX-LNG (WS-VTX-IDX)
057000         TO FT-RAR-VERTEX-LNG (RAR-IDX, WS-VTX-IDX).
057100     MOVE RAR-VERTEX-LAT (WS-VTX-IDX)
057200         TO FT-RAR-VERTEX-LAT (RAR-IDX, WS-VTX-IDX).
057300 085-EXIT.
057400     EXIT.
057500
057600 090-LOAD-DISPATCH.
057700     READ DISPATCH INTO DSP-DISPATCH-REC
057800         AT END
057900         GO TO 090-EXIT.
058000     ADD 1 TO RECORDS-READ.
058100     SET DSP-BATCH-SIZE TO DSP-IDX.
058200     MOVE DSP-ID                 TO FT-DSP-ID (DSP-IDX).
058300     MOVE DSP-DATE                TO FT-DSP-DATE (DSP-IDX).
058400     MOVE DSP-DATE-PRESENT        TO FT-DSP-DATE-PRESENT (DSP-IDX).
058500     MOVE DSP-TIME                TO FT-DSP-TIME (DSP-IDX).
058600     MOVE DSP-TIME-PRESENT        TO FT-DSP-TIME-PRESENT (DSP-IDX).
058700     MOVE DSP-REQ-CAPACITY        TO FT-DSP-REQ-CAPACITY (DSP-IDX).
058800     MOVE DSP-CAPACITY-PRESENT    TO FT-DSP-CAPACITY-PRESENT (DSP-IDX).
058900     MOVE DSP-REQ-COOLING         TO FT-DSP-REQ-COOLING (DSP-IDX).
059000     MOVE DSP-REQ-HEATING         TO FT-DSP-REQ-HEATING (DSP-IDX).
059100     MOVE DSP-REQ-MAX-COST        TO FT-DSP-REQ-MAX-COST (DSP-IDX).
059200     MOVE DSP-MAX-COST-PRESENT    TO FT-DSP-MAX-COST-PRESENT (DSP-IDX).
059300     MOVE DSP-DEL-LNG             TO FT-DSP-DEL-LNG (DSP-IDX).
059400     MOVE DSP-DEL-LAT             TO FT-DSP-DEL-LAT (DSP-IDX).
059500     SET FT-DSP-NOT-PROCESSED (DSP-IDX) TO TRUE.
059600 090-EXIT.
059700     EXIT.
059800
059900 100-MAINLINE.
060000     MOVE "100-MAINLINE" TO PARA-NAME.
060100     PERFORM 110-FIND-NEXT-GROUP-DATE THRU 110-EXIT.
060200     IF WS-GROUP-IS-FOUND
060300         PERFORM 200-PROCESS-DATE-GROUP THRU 200-EXIT
060400     ELSE
060500         PERFORM 250-PROCESS-DATELESS-GROUP THRU 250-EXIT
060600         SET WS-ALL-GROUPS-DONE TO TRUE
060700     END-IF.
060800 100-EXIT.
060900     EXIT.
061000
061100****** LOOKS FOR THE FIRST STILL-UNPROCESSED DATED ROW, TAKEN IN
061200****** TABLE ORDER -- THAT ROW'S DATE BECOMES THE NEXT GROUP.  WHEN
061300****** NONE IS LEFT, THE REMAINING (UNDATED) ROWS ARE THE LAST
061400****** GROUP, HANDLED BY 250- BELOW.
061500 110-FIND-NEXT-GROUP-DATE.
061600     SET WS-GROUP-NOT-FOUND TO TRUE.
061700     PERFORM 115-SCAN-FOR-DATE THRU 115-EXIT
061800         VARYING DSP-IDX FROM 1 BY 1
061900         UNTIL DSP-IDX > DSP-BATCH-SIZE OR WS-GROUP-IS-FOUND.
062000 110-EXIT.
062100     EXIT.
062200
062300 115-SCAN-FOR-DATE.
062400     IF FT-DSP-NOT-PROCESSED (DSP-IDX)
062500         AND FT-DSP-DATE-IS-PRES (DSP-IDX)
062600         MOVE FT-DSP-DATE (DSP-IDX) TO WS-GROUP-DATE
062700         SET WS-GROUP-IS-FOUND TO TRUE.
062800 115-EXIT.
062900     EXIT.
063000
063100 200-PROCESS-DATE-GROUP.
063200     PERFORM 210-PROCESS-GROUP-MEMBER THRU 210-EXIT
063300         VARYING DSP-IDX FROM 1 BY 1
063400         UNTIL DSP-IDX > DSP-BATCH-SIZE.
063500 200-EXIT.
063600     EXIT.
063700
063800 210-PROCESS-GROUP-MEMBER.
063900     IF FT-DSP-NOT-PROCESSED (DSP-IDX)
064000         AND FT-DSP-DATE-IS-PRES (DSP-IDX)
064100         AND FT-DSP-DATE (DSP-IDX) = WS-GROUP-DATE
064200         SET FT-DSP-IS-PROCESSED (DSP-IDX) TO TRUE
064300         PERFORM 220-PLAN-ONE-DISPATCH THRU 220-EXIT
064400     END-IF.
064500 210-EXIT.
064600     EXIT.
064700
064800 250-PROCESS-DATELESS-GROUP.
064900     PERFORM 260-PROCESS-DATELESS-MEMBER THRU 260-EXIT
065000         VARYING DSP-IDX FROM 1 BY 1
065100         UNTIL DSP-IDX > DSP-BATCH-SIZE.
065200 250-EXIT.
065300     EXIT.
065400
065500 260-PROCESS-DATELESS-MEMBER.
065600     IF FT-DSP-NOT-PROCESSED (DSP-IDX)
065700         SET FT-DSP-IS-PROCESSED (DSP-IDX) TO TRUE
065800         PERFORM 220-PLAN-ONE-DISPATCH THRU 220-EXIT
065900     END-IF.
066000 260-EXIT.
066100     EXIT.
066200
066300****** ONE DISPATCH, START TO FINISH -- FIND A DRONE, FIND ITS
066400****** SERVICE POINT, FLY BOTH LEGS, PRICE THE FLIGHT.  A DISPATCH
066500****** THAT CANNOT BE SERVED IS SKIPPED WITH A WARNING -- SEE
066600****** SPEC REVIEW NOTES FROM FLEET OPS, 1994.
066700 220-PLAN-ONE-DISPATCH.
066800     MOVE FT-DSP-ID (DSP-IDX)                TO DSP-ID.
066900     MOVE FT-DSP-DATE (DSP-IDX)               TO DSP-DATE.
067000     MOVE FT-DSP-DATE-PRESENT (DSP-IDX)       TO DSP-DATE-PRESENT.
067100     MOVE FT-DSP-TIME (DSP-IDX)               TO DSP-TIME.
067200     MOVE FT-DSP-TIME-PRESENT (DSP-IDX)       TO DSP-TIME-PRESENT.
067300     MOVE FT-DSP-REQ-CAPACITY (DSP-IDX)       TO DSP-REQ-CAPACITY.
067400     MOVE FT-DSP-CAPACITY-PRESENT (DSP-IDX)   TO DSP-CAPACITY-PRESENT.
067500     MOVE FT-DSP-REQ-COOLING (DSP-IDX)        TO DSP-REQ-COOLING.
067600     MOVE FT-DSP-REQ-HEATING (DSP-IDX)        TO DSP-REQ-HEATING.
067700     MOVE FT-DSP-REQ-MAX-COST (DSP-IDX)       TO DSP-REQ-MAX-COST.
067800     MOVE FT-DSP-MAX-COST-PRESENT (DSP-IDX)   TO DSP-MAX-COST-PRESENT.
067900     MOVE FT-DSP-DEL-LNG (DSP-IDX)            TO DSP-DEL-LNG.
068000     MOVE FT-DSP-DEL-LAT (DSP-IDX)            TO DSP-DEL-LAT.
068100
068200     PERFORM 230-FIND-SUITABLE-DRONE THRU 230-EXIT.
068300     IF WS-DRONE-NOT-FOUND
068400         DISPLAY "** NO AVAILABLE DRONE FOR DISPATCH **"
068500         DISPLAY DSP-ID
068600         ADD 1 TO WS-DISPATCHES-SKIPPED
068700         GO TO 220-EXIT.
068800
068900     PERFORM 240-FIND-SERVICE-POINT THRU 240-EXIT.
069000     IF NOT WS-SP-FOUND
069100         DISPLAY "** NO SERVICE POINT FOR CHOSEN DRONE **"
069200         DISPLAY DSP-ID
069300         ADD 1 TO WS-DISPATCHES-SKIPPED
069400         GO TO 220-EXIT.
069500
069600     PERFORM 300-BUILD-OUTBOUND-PATH THRU 300-EXIT.
069700     PERFORM 352-BUILD-RETURN-PATH THRU 352-EXIT.
069800     PERFORM 400-CALC-FLIGHT-COST THRU 400-EXIT.
069900
070000     ADD WS-FLIGHT-MOVES TO TOTAL-MOVES.
070100     ADD WS-FLIGHT-COST  TO TOTAL-COST.
070200     ADD 1 TO WS-FLIGHTS-PLANNED.
070300 220-EXIT.
070400     EXIT.
070500
070600****** FIRST DRONE IN FLEET ORDER THAT PASSES ALL FIVE AVAILABILITY
070700****** RULES FOR THIS ONE DISPATCH -- SAME FIVE RULES AVAILRUN RUNS,
070800****** BUT STOPPING AT THE FIRST PASS INSTEAD OF FILTERING THE
070900****** WHOLE FLEET.
071000 230-FIND-SUITABLE-DRONE.
071100     SET WS-DRONE-NOT-FOUND TO TRUE.
071200     PERFORM 235-TEST-ONE-DRONE THRU 235-EXIT
071300         VARYING DRN-IDX FROM 1 BY 1
071400         UNTIL DRN-IDX > DRN-TABLE-SIZE OR WS-DRONE-IS-FOUND.
071500 230-EXIT.
071600     EXIT.
071700
071800 235-TEST-ONE-DRONE.
071900     SET WS-DRONE-OK TO TRUE.
072000
072100     PERFORM 310-RULE-CAPABILITY THRU 310-EXIT.
072200     IF WS-DRONE-NOT-OK
072300         GO TO 235-EXIT.
072400
072500     PERFORM 312-RULE-CAPACITY THRU 312-EXIT.
072600     IF WS-DRONE-NOT-OK
072700         GO TO 235-EXIT.
072800
072900     PERFORM 314-RULE-COOLHEAT THRU 314-EXIT.
073000     IF WS-DRONE-NOT-OK
073100         GO TO 235-EXIT.
073200
073300     PERFORM 320-RULE-DATETIME THRU 320-EXIT.
073400     IF WS-DRONE-NOT-OK
073500         GO TO 235-EXIT.
073600
073700     PERFORM 350-RULE-MAXCOST THRU 350-EXIT.
073800     IF WS-DRONE-NOT-OK
073900         GO TO 235-EXIT.
074000
074100     SET WS-DRONE-IS-FOUND TO TRUE.
074200     SET WS-CHOSEN-DRN-IDX TO DRN-IDX.
074300 235-EXIT.
074400     EXIT.
074500
074600****** RULE 1 -- CAPABILITY PRESENT.
074700 310-RULE-CAPABILITY.
074800     IF NOT FT-CAPS-ON-FILE (DRN-IDX)
074900         SET WS-DRONE-NOT-OK TO TRUE.
075000 310-EXIT.
075100     EXIT.
075200
075300****** RULE 2 -- CAPACITY.  STRICTLY-LESS FAILS, EQUAL PASSES.
075400 312-RULE-CAPACITY.
075500     IF DSP-CAPACITY-IS-PRES
075600         IF FT-DRN-CAPACITY (DRN-IDX) < DSP-REQ-CAPACITY
075700             SET WS-DRONE-NOT-OK TO TRUE
075800         END-IF
075900     END-IF.
076000 312-EXIT.
076100     EXIT.
076200
076300****** RULE 3 -- COOLING/HEATING.  ABSENT REQUIREMENT = NOT REQD.
076400 314-RULE-COOLHEAT.
076500     IF DSP-COOLING-REQUIRED
076600         IF NOT FT-HAS-COOLING (DRN-IDX)
076700             SET WS-DRONE-NOT-OK TO TRUE
076800             GO TO 314-EXIT
076900         END-IF
077000     END-IF.
077100     IF DSP-HEATING-REQUIRED
077200         IF NOT FT-HAS-HEATING (DRN-IDX)
077300             SET WS-DRONE-NOT-OK TO TRUE
077400         END-IF
077500     END-IF.
077600 314-EXIT.
077700     EXIT.
077800
077900****** RULE 4 -- DATE/TIME AVAILABILITY WINDOW.  ONLY CHECKED WHEN
078000****** THE DISPATCH CARRIES BOTH A DATE AND A TIME -- SEE DSPREC.
078100 320-RULE-DATETIME.
078200     IF DSP-DATE-IS-ABSENT OR DSP-TIME-IS-ABSENT
078300         GO TO 320-EXIT.
078400
078500     PERFORM 325-CALC-WEEKDAY THRU 325-EXIT.
078600
078700     MOVE "N" TO WS-SP-FOUND-SW.
078800     PERFORM 328-CHECK-AVAIL-WINDOW THRU 328-EXIT
078900         VARYING AVL-IDX FROM 1 BY 1
079000         UNTIL AVL-IDX > AVL-TABLE-SIZE OR WS-SP-FOUND.
079100
079200     IF NOT WS-SP-FOUND
079300         SET WS-DRONE-NOT-OK TO TRUE.
079400 320-EXIT.
079500     EXIT.
079600
079700****** ZELLER'S CONGRUENCE -- THIS SHOP HAS NO DAY-OF-WEEK
079800****** INTRINSIC ON THE COMPILER, SO THE WEEKDAY IS WORKED OUT BY
079900****** HAND FROM THE YEAR/MONTH/DAY SPLIT IN DSP-DATE-PARTS.
080000****** H: 0=SATURDAY 1=SUNDAY 2=MONDAY 3=TUESDAY 4=WEDNESDAY
080100******    5=THURSDAY 6=FRIDAY
080200 325-CALC-WEEKDAY.
080300     MOVE DSP-DATE-YYYY TO WS-Z-YEAR.
080400     MOVE DSP-DATE-MM   TO WS-Z-MONTH.
080500     MOVE DSP-DATE-DD   TO WS-Z-DAY.
080600
080700     IF WS-Z-MONTH < 3
080800         COMPUTE WS-Z-MONTH = WS-Z-MONTH + 12
080900         COMPUTE WS-Z-YEAR  = WS-Z-YEAR - 1
081000     END-IF.
081100
081200     DIVIDE WS-Z-YEAR BY 100
081300         GIVING WS-Z-CENTURY REMAINDER WS-Z-CENTURY-YR.
081400
081500     COMPUTE WS-Z-TERM1 = ( 13 * ( WS-Z-MONTH + 1 ) ) / 5.
081600
081700     COMPUTE WS-Z-H =
081800         WS-Z-DAY + WS-Z-TERM1 + WS-Z-CENTURY-YR
081900         + ( WS-Z-CENTURY-YR / 4 ) + ( WS-Z-CENTURY / 4 )
082000         + ( 5 * WS-Z-CENTURY ).
082100
082200     DIVIDE WS-Z-H BY 7 GIVING WS-Z-QUOT REMAINDER WS-Z-REM.
082300
082400     EVALUATE WS-Z-REM
082500         WHEN 0  MOVE "SATURDAY " TO WS-WEEKDAY-NAME
082600         WHEN 1  MOVE "SUNDAY   " TO WS-WEEKDAY-NAME
082700         WHEN 2  MOVE "MONDAY   " TO WS-WEEKDAY-NAME
082800         WHEN 3  MOVE "TUESDAY  " TO WS-WEEKDAY-NAME
082900         WHEN 4  MOVE "WEDNESDAY" TO WS-WEEKDAY-NAME
083000         WHEN 5  MOVE "THURSDAY " TO WS-WEEKDAY-NAME
083100         WHEN 6  MOVE "FRIDAY   " TO WS-WEEKDAY-NAME
083200     END-EVALUATE.
083300 325-EXIT.
083400     EXIT.
083500
083600 328-CHECK-AVAIL-WINDOW.
083700     IF FT-AVL-DRONE-ID (AVL-IDX) = FT-DRN-ID (DRN-IDX)
083800         AND FT-AVL-DAY (AVL-IDX) = WS-WEEKDAY-NAME
083900         AND DSP-TIME >= FT-AVL-FROM (AVL-IDX)
084000         AND DSP-TIME <  FT-AVL-UNTIL (AVL-IDX)
084100         MOVE "Y" TO WS-SP-FOUND-SW.
084200 328-EXIT.
084300     EXIT.
084400
084500****** RULE 5 -- MAX COST.  ONLY WHEN THE DISPATCH HAS A MAX-COST,
084600****** THE DRONE HAS A SERVICE POINT, AND THE DISPATCH HAS A
084700****** DELIVERY LOCATION (DSP-DEL-LOCATION IS ALWAYS PRESENT).
084800 350-RULE-MAXCOST.
084900     IF DSP-MAX-COST-IS-ABS
085000         GO TO 350-EXIT.
085100
085200     MOVE "N" TO WS-SP-FOUND-SW.
085300     PERFORM 355-FIND-DRONE-SP THRU 355-EXIT
085400         VARYING AVL-IDX FROM 1 BY 1
085500         UNTIL AVL-IDX > AVL-TABLE-SIZE OR WS-SP-FOUND.
085600     IF NOT WS-SP-FOUND
085700         GO TO 350-EXIT.
085800
085900     SET GP-DISTANCE-ONLY TO TRUE.
086000     MOVE WS-LOOKUP-SP-LNG TO GP-LNG1.
086100     MOVE WS-LOOKUP-SP-LAT TO GP-LAT1.
086200     MOVE DSP-DEL-LNG      TO GP-LNG2.
086300     MOVE DSP-DEL-LAT      TO GP-LAT2.
086400     CALL "GEODIST" USING WS-GEODIST-PARMS, WS-RETURN-CD.
086500
086600     SET FP-ESTIMATE-MODE TO TRUE.
086700     MOVE FT-DRN-COST-INITIAL (DRN-IDX)   TO FP-COST-INITIAL.
086800     MOVE FT-DRN-COST-FINAL (DRN-IDX)     TO FP-COST-FINAL.
086900     MOVE FT-DRN-COST-PER-MOVE (DRN-IDX)  TO FP-COST-PER-MOVE.
087000     MOVE GP-DISTANCE                    TO FP-DISTANCE.
087100     CALL "FLTCOST" USING WS-FLTCOST-PARMS, WS-RETURN-CD.
087200
087300     IF FP-ESTIMATED-COST > DSP-REQ-MAX-COST
087400         SET WS-DRONE-NOT-OK TO TRUE.
087500 350-EXIT.
087600     EXIT.
087700
087800 355-FIND-DRONE-SP.
087900     IF FT-AVL-DRONE-ID (AVL-IDX) = FT-DRN-ID (DRN-IDX)
088000         MOVE "Y" TO WS-SP-FOUND-SW
088100         MOVE FT-AVL-SP-ID (AVL-IDX) TO WS-DRONE-SP-ID
088200         PERFORM 358-LOOKUP-SP THRU 358-EXIT
088300             VARYING SPT-IDX FROM 1 BY 1
088400             UNTIL SPT-IDX > SPT-TABLE-SIZE.
088500 355-EXIT.
088600     EXIT.
088700
088800 358-LOOKUP-SP.
088900     IF FT-SPT-ID (SPT-IDX) = WS-DRONE-SP-ID
089000         MOVE FT-SPT-LNG (SPT-IDX) TO WS-LOOKUP-SP-LNG
089100         MOVE FT-SPT-LAT (SPT-IDX) TO WS-LOOKUP-SP-LAT
089200         SET SPT-IDX TO SPT-TABLE-SIZE.
089300 358-EXIT.
089400     EXIT.
089500
089600****** SAME FIRST-MAPPING LOOKUP AS 355-/358- ABOVE, BUT NOW FOR THE
089700****** DRONE THAT WAS ACTUALLY CHOSEN, NOT A CANDIDATE BEING TESTED.
089800 240-FIND-SERVICE-POINT.
089900     MOVE "N" TO WS-SP-FOUND-SW.
090000     SET DRN-IDX TO WS-CHOSEN-DRN-IDX.
090100     PERFORM 355-FIND-DRONE-SP THRU 355-EXIT
090200         VARYING AVL-IDX FROM 1 BY 1
090300         UNTIL AVL-IDX > AVL-TABLE-SIZE OR WS-SP-FOUND.
090400 240-EXIT.
090500     EXIT.
090600
090700****** SERVICE POINT TO DELIVERY POINT.  HOVER IS APPENDED AFTER
090800****** STEPPING STOPS -- SEE CHANGE 0003 NOTE IN THE HEADER, THE
090900****** EXACT DELIVERY COORDINATE IS WRITTEN TWICE MORE, NOT THE
091000****** LAST STEPPED-TO POSITION.
091100 300-BUILD-OUTBOUND-PATH.
091200     MOVE WS-LOOKUP-SP-LNG TO WS-CUR-LNG.
091300     MOVE WS-LOOKUP-SP-LAT TO WS-CUR-LAT.
091400     MOVE 0                TO WS-CUR-ALT.
091500     MOVE DSP-DEL-LNG      TO WS-GOAL-LNG.
091600     MOVE DSP-DEL-LAT      TO WS-GOAL-LAT.
091700     MOVE DSP-ID           TO WS-LEG-TAG.
091800     MOVE 1                TO WS-SEQ.
091900     MOVE 0                TO WS-STEP-COUNT.
092000
092100     PERFORM 410-WRITE-WAYPOINT THRU 410-EXIT.
092200
092300     SET WS-GOAL-NOT-REACHED TO TRUE.
092400     PERFORM 420-STEP-LOOP THRU 420-EXIT
092500         UNTIL WS-GOAL-IS-REACHED OR WS-STEP-COUNT >= 10000.
092600     IF NOT WS-GOAL-IS-REACHED
092700         DISPLAY "** ROUTING STEP LIMIT REACHED, OUTBOUND LEG **"
092800         DISPLAY DSP-ID.
092900
093000     MOVE DSP-DEL-LNG TO WS-CUR-LNG.
093100     MOVE DSP-DEL-LAT TO WS-CUR-LAT.
093200     PERFORM 410-WRITE-WAYPOINT THRU 410-EXIT.
093300     PERFORM 410-WRITE-WAYPOINT THRU 410-EXIT.
093400
093500     COMPUTE WS-OUTBOUND-MOVES = WS-SEQ - 2.
093600 300-EXIT.
093700     EXIT.
093800
093900****** DELIVERY POINT BACK TO THE SERVICE POINT -- NO HOVER ON THIS
094000****** LEG, THE FLIGHT ENDS THE MOMENT IT IS CLOSE ENOUGH TO HOME.
094100 352-BUILD-RETURN-PATH.
094200     MOVE DSP-DEL-LNG      TO WS-CUR-LNG.
094300     MOVE DSP-DEL-LAT      TO WS-CUR-LAT.
094400     MOVE 0                TO WS-CUR-ALT.
094500     MOVE WS-LOOKUP-SP-LNG TO WS-GOAL-LNG.
094600     MOVE WS-LOOKUP-SP-LAT TO WS-GOAL-LAT.
094700     MOVE -1               TO WS-LEG-TAG.
094800     MOVE 1                TO WS-SEQ.
094900     MOVE 0                TO WS-STEP-COUNT.
095000
095100     PERFORM 410-WRITE-WAYPOINT THRU 410-EXIT.
095200
095300     SET WS-GOAL-NOT-REACHED TO TRUE.
095400     PERFORM 420-STEP-LOOP THRU 420-EXIT
095500         UNTIL WS-GOAL-IS-REACHED OR WS-STEP-COUNT >= 10000.
095600     IF NOT WS-GOAL-IS-REACHED
095700         DISPLAY "** ROUTING STEP LIMIT REACHED, RETURN LEG **"
095800         DISPLAY DSP-ID.
095900
096000     COMPUTE WS-RETURN-MOVES = WS-SEQ - 2.
096100 352-EXIT.
096200     EXIT.
096300
096400 420-STEP-LOOP.
096500     PERFORM 430-TEST-CLOSE THRU 430-EXIT.
096600     IF WS-GOAL-IS-REACHED
096700         GO TO 420-EXIT.
096800
096900     PERFORM 425-FIND-BEST-ANGLE THRU 425-EXIT.
097000     PERFORM 440-APPLY-CHOSEN-STEP THRU 440-EXIT.
097100     ADD 1 TO WS-STEP-COUNT.
097200     PERFORM 410-WRITE-WAYPOINT THRU 410-EXIT.
097300 420-EXIT.
097400     EXIT.
097500
097600 430-TEST-CLOSE.
097700     SET GP-CLOSENESS-TEST TO TRUE.
097800     MOVE WS-CUR-LNG  TO GP-LNG1.
097900     MOVE WS-CUR-LAT  TO GP-LAT1.
098000     MOVE WS-GOAL-LNG TO GP-LNG2.
098100     MOVE WS-GOAL-LAT TO GP-LAT2.
098200     CALL "GEODIST" USING WS-GEODIST-PARMS, WS-RETURN-CD.
098300     IF GP-CLOSE-YES
098400         SET WS-GOAL-IS-REACHED TO TRUE.
098500 430-EXIT.
098600     EXIT.
098700
098800****** TRIES ALL 16 COMPASS ANGLES FROM THE CURRENT POSITION AND
098900****** KEEPS THE ONE -- AMONG THOSE NOT BLOCKED BY A NO-FLY AREA --
099000****** THAT LANDS CLOSEST TO THE GOAL.  IF EVERY ANGLE IS BLOCKED
099100****** THE DRONE PUSHES STRAIGHT AHEAD ON ANGLE 1 (DUE EAST) RATHER
099200****** THAN STALL THE ROUTE -- FLEET OPS ACCEPTED THIS, SEE THE
099300****** SPEC REVIEW NOTES.
099400 425-FIND-BEST-ANGLE.
099500     MOVE 9999.99999999 TO WS-BEST-DIST.
099600     MOVE 0 TO WS-BEST-ANGLE-IDX.
099700     SET WS-NONE-UNBLOCKED TO TRUE.
099800
099900     PERFORM 427-TEST-ANGLE THRU 427-EXIT
100000         VARYING WS-ANGLE-IDX-CTR FROM 1 BY 1
100100         UNTIL WS-ANGLE-IDX-CTR > 16.
100200
100300     IF WS-NONE-UNBLOCKED
100400         MOVE 1 TO WS-BEST-ANGLE-IDX.
100500 425-EXIT.
100600     EXIT.
100700
100800 427-TEST-ANGLE.
100900     SET GS-STEP-FUNCTION TO TRUE.
101000     MOVE WS-CUR-LNG TO GS-LNG.
101100     MOVE WS-CUR-LAT TO GS-LAT.
101200     MOVE WS-CUR-ALT TO GS-ALT.
101300     MOVE WS-ROUTE-ANGLE (WS-ANGLE-IDX-CTR) TO GS-ANGLE.
101400     CALL "GEOSTEP" USING WS-GEOSTEP-PARMS, WS-RETURN-CD.
101500     MOVE GS-NEW-LNG TO WS-CAND-LNG.
101600     MOVE GS-NEW-LAT TO WS-CAND-LAT.
101700     MOVE GS-NEW-ALT TO WS-CAND-ALT.
101800
101900     PERFORM 426-CHECK-NOFLY THRU 426-EXIT.
102000     IF WS-CAND-IS-BLOCKED
102100         GO TO 427-EXIT.
102200
102300     SET WS-FOUND-UNBLOCKED TO TRUE.
102400     SET GP-DISTANCE-ONLY TO TRUE.
102500     MOVE WS-CAND-LNG TO GP-LNG1.
102600     MOVE WS-CAND-LAT TO GP-LAT1.
102700     MOVE WS-GOAL-LNG TO GP-LNG2.
102800     MOVE WS-GOAL-LAT TO GP-LAT2.
102900     CALL "GEODIST" USING WS-GEODIST-PARMS, WS-RETURN-CD.
103000     MOVE GP-DISTANCE TO WS-CAND-DIST.
103100
103200     IF WS-CAND-DIST < WS-BEST-DIST
103300         MOVE WS-CAND-DIST TO WS-BEST-DIST
103400         MOVE WS-ANGLE-IDX-CTR TO WS-BEST-ANGLE-IDX
103500     END-IF.
103600 427-EXIT.
103700     EXIT.
103800
103900 426-CHECK-NOFLY.
104000     SET WS-CAND-NOT-BLOCKED TO TRUE.
104100     PERFORM 428-TEST-ONE-AREA THRU 428-EXIT
104200         VARYING RAR-IDX FROM 1 BY 1
104300         UNTIL RAR-IDX > RAR-TABLE-SIZE OR WS-CAND-IS-BLOCKED.
104400 426-EXIT.
104500     EXIT.
104600
104700****** LIMIT-UPPER OF -1 IS THE ONLY KIND OF RESTRICTED AREA THIS
104800****** ROUTING LOGIC HONORS -- A PARTIAL-ALTITUDE AREA DOES NOT
104900****** BLOCK THE GROUND-LEVEL GRID THE DRONE FLIES ON.
105000 428-TEST-ONE-AREA.
105100     IF FT-RAR-LIMIT-UPPER (RAR-IDX) NOT = -1
105200         GO TO 428-EXIT.
105300
105400     MOVE WS-CAND-LNG TO PG-POINT-LNG.
105500     MOVE WS-CAND-LAT TO PG-POINT-LAT.
105600     MOVE FT-RAR-NAME (RAR-IDX) TO PG-AREA-NAME.
105700     MOVE FT-RAR-VERTEX-COUNT (RAR-IDX) TO PG-VERTEX-COUNT.
105800     PERFORM 429-LOAD-POLY-VERTICES THRU 429-EXIT
105900         VARYING WS-VTX-IDX FROM 1 BY 1
106000         UNTIL WS-VTX-IDX > FT-RAR-VERTEX-COUNT (RAR-IDX).
106100
106200     CALL "GEOPOLY" USING WS-GEOPOLY-PARMS, WS-RETURN-CD.
106300     IF PG-POINT-IS-INSIDE
106400         SET WS-CAND-IS-BLOCKED TO TRUE.
106500 428-EXIT.
106600     EXIT.
106700
106800 429-LOAD-POLY-VERTICES.
106900     MOVE FT-RAR-VERTEX-LNG (RAR-IDX, WS-VTX-IDX)
107000         TO PG-VERTEX-LNG (WS-VTX-IDX).
107100     MOVE FT-RAR-VERTEX-LAT (RAR-IDX, WS-VTX-IDX)
107200         TO PG-VERTEX-LAT (WS-VTX-IDX).
107300 429-EXIT.
107400     EXIT.
107500
107600 440-APPLY-CHOSEN-STEP.
107700     SET GS-STEP-FUNCTION TO TRUE.
107800     MOVE WS-CUR-LNG TO GS-LNG.
107900     MOVE WS-CUR-LAT TO GS-LAT.
108000     MOVE WS-CUR-ALT TO GS-ALT.
108100     MOVE WS-ROUTE-ANGLE (WS-BEST-ANGLE-IDX) TO GS-ANGLE.
108200     CALL "GEOSTEP" USING WS-GEOSTEP-PARMS, WS-RETURN-CD.
108300     MOVE GS-NEW-LNG TO WS-CUR-LNG.
108400     MOVE GS-NEW-LAT TO WS-CUR-LAT.
108500     MOVE GS-NEW-ALT TO WS-CUR-ALT.
108600 440-EXIT.
108700     EXIT.
108800
108900 410-WRITE-WAYPOINT.
109000     MOVE "D"                          TO FLP-REC-TYPE.
109100     MOVE FT-DRN-ID (WS-CHOSEN-DRN-IDX) TO FLP-DRONE-ID.
109200     MOVE WS-LEG-TAG                   TO FLP-DELIVERY-ID.
109300     MOVE WS-SEQ                       TO FLP-SEQ.
109400     MOVE WS-CUR-LNG                   TO FLP-LNG.
109500     MOVE WS-CUR-LAT                   TO FLP-LAT.
109600     WRITE PTH-OUT-REC FROM FLP-OUTPUT-REC.
109700     ADD 1 TO RECORDS-WRITTEN.
109800     ADD 1 TO WS-SEQ.
109900 410-EXIT.
110000     EXIT.
110100
110200****** FLIGHT COST IS PRICED ONCE, IN ACTUAL MODE, FROM THE WHOLE-
110300****** FLIGHT MOVE COUNT -- NOT ONCE PER LEG.
110400 400-CALC-FLIGHT-COST.
110500     COMPUTE WS-FLIGHT-MOVES = WS-OUTBOUND-MOVES + WS-RETURN-MOVES.
110600
110700     SET FP-ACTUAL-MODE TO TRUE.
110800     MOVE FT-DRN-COST-INITIAL (WS-CHOSEN-DRN-IDX)  TO FP-COST-INITIAL.
110900     MOVE FT-DRN-COST-FINAL (WS-CHOSEN-DRN-IDX)    TO FP-COST-FINAL.
111000     MOVE FT-DRN-COST-PER-MOVE (WS-CHOSEN-DRN-IDX) TO FP-COST-PER-MOVE.
111100     MOVE WS-FLIGHT-MOVES                          TO FP-MOVE-COUNT.
111200     CALL "FLTCOST" USING WS-FLTCOST-PARMS, WS-RETURN-CD.
111300     MOVE FP-ESTIMATED-COST TO WS-FLIGHT-COST.
111400 400-EXIT.
111500     EXIT.
111600
111700 800-OPEN-FILES.
111800     MOVE "800-OPEN-FILES" TO PARA-NAME.
111900     OPEN INPUT DRONES, SERVPTS, DRAVAIL, RESTAREA, DISPATCH.
112000     OPEN OUTPUT PATHOUT, SYSOUT.
112100 800-EXIT.
112200     EXIT.
112300
112400 850-CLOSE-FILES.
112500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
112600     CLOSE DRONES, SERVPTS, DRAVAIL, RESTAREA, DISPATCH, PATHOUT,
112700         SYSOUT.
112800 850-EXIT.
112900     EXIT.
113000
113100 999-CLEANUP.
113200     MOVE "999-CLEANUP" TO PARA-NAME.
113300     MOVE "S"            TO FLP-SUM-REC-TYPE.
113400     MOVE TOTAL-COST     TO FLP-SUM-TOTAL-COST.
113500     MOVE TOTAL-MOVES    TO FLP-SUM-TOTAL-MOVES.
113600     WRITE PTH-OUT-REC FROM FLP-SUMMARY-REC.
113700     ADD 1 TO RECORDS-WRITTEN.
113800
113900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
114000
114100     DISPLAY "** DISPATCH RECORDS READ **".
114200     DISPLAY RECORDS-READ.
114300     DISPLAY "** FLIGHTS PLANNED **".
114400     DISPLAY WS-FLIGHTS-PLANNED.
114500     DISPLAY "** DISPATCHES SKIPPED, NO DRONE OR SERVICE POINT **".
114600     DISPLAY WS-DISPATCHES-SKIPPED.
114700     DISPLAY "** PATHOUT RECORDS WRITTEN **".
114800     DISPLAY RECORDS-WRITTEN.
114900     DISPLAY "** TOTAL MOVES, ALL FLIGHTS **".
115000     DISPLAY TOTAL-MOVES.
115100     DISPLAY "** TOTAL COST, ALL FLIGHTS **".
115200     DISPLAY TOTAL-COST.
115300     DISPLAY "******** NORMAL END OF JOB PATHRUN ********".
115400 999-EXIT.
115500     EXIT.
115600
115700 1000-ABEND-RTN.
115800     WRITE SYSOUT-REC FROM ABEND-REC.
115900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
116000     DISPLAY "*** ABNORMAL END OF JOB- PATHRUN ***" UPON CONSOLE.
116100     DIVIDE ZERO-VAL INTO ONE-VAL.
