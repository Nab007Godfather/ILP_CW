000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  QRYRUN.
000300 AUTHOR. J R SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/09/94.
000600 DATE-COMPILED. 05/09/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          AD-HOC ATTRIBUTE QUERIES OVER THE FLEET TABLE.  EACH
001300*          RUN OF CONSECUTIVE QUERYIN ROWS SHARING ONE QRY-GROUP-ID
001400*          IS ONE AND-CONNECTED QUERY -- A DRONE SURVIVES A GROUP
001500*          ONLY IF IT PASSES EVERY CONDITION IN IT.  COOLING-STATE
001600*          FILTERS AND SINGLE-ATTRIBUTE QUERIES ARE JUST A ONE-ROW
001700*          GROUP -- NO SPECIAL-CASE CODE NEEDED.  A ONE-ROW GROUP
001800*          ON THE "ID" ATTRIBUTE IS DIFFERENT -- FLEET OPS WANTS
001900*          THE WHOLE DRONE RECORD BACK, OR A CLEAR NOT-FOUND, NOT
002000*          JUST AN ID ECHOED TO THE LIST.  SEE 985-WRITE-ID-LOOKUP.
002100*
002200******************************************************************
002300
002400         REFERENCE FILE          -   DDS0001.DRONES
002500         INPUT FILE              -   DDS0001.QUERYIN
002600         OUTPUT FILE PRODUCED    -   DDS0001.AVAILOUT
002700         DUMP FILE               -   SYSOUT
002800
002900******************************************************************
003000*  CHANGE LOG
003100*  05/09/94  JRS  0006  ORIGINAL PROGRAM FOR DRONE-DISPATCH PROJ
003200*  05/11/94  JRS  0007  FIRST COMPILE CLEAN ON IBM-390 TEST REGION
003300*  11/02/95  JRS  0007  FLEET TABLE SIZE MATCHED TO AVAILRUN AFTER
003400*                       THE DRN-TABLE-SIZE WIDENING THERE
003500*  02/11/98  TGD  0015  ADDED QRY-GROUP-ID SO ONE RUN CAN ANSWER
003600*                       SEVERAL AND-QUERIES BACK TO BACK
003700*  06/21/98  TGD  0013  WIDENED FT-DRN-NAME FOR LONGER MODEL NAMES,
003800*                       MATCHES DRNREC CHANGE 0013
003900*  02/09/99  TGD  0019  Y2K REVIEW -- NO DATE FIELDS PROCESSED HERE
004000*  11/30/99  TGD  0021  BOOLEAN COMPARE WAS CASE-SENSITIVE, A
004100*                       QUERYIN ROW OF "True" WAS COMING BACK FALSE
004200*  06/30/01  TGD  0024  REVIEWED ALONGSIDE GEODIST CHANGE 0024
004300*  04/11/03  TGD  0027  RECOMPILED AFTER COMPILER UPGRADE, NO
004400*                       SOURCE CHANGES REQUIRED
004500*  10/29/05  DWK  0031  ADDED COMMENTS FOR NEW HIRE ORIENTATION
004600*  03/17/06  RHB  0034  LOOKUP-BY-ID NOW RETURNS THE FULL DRONE
004700*                       RECORD OR A NOT-FOUND FLAG INSTEAD OF
004800*                       JUST THE ID -- SEE 985-WRITE-ID-LOOKUP
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT DRONES
006200     ASSIGN TO UT-S-DRONES
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS DRNFCD.
006600
006700     SELECT QUERYIN
006800     ASSIGN TO UT-S-QRYIN
006900       ORGANIZATION IS LINE SEQUENTIAL
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS QRYFCD.
007200
007300     SELECT AVAILOUT
007400     ASSIGN TO UT-S-AVLOUT
007500       ORGANIZATION IS LINE SEQUENTIAL
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OUTFCD.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800
008900****** FLEET REFERENCE FILE -- LOADED WHOLE, SEE 050-LOAD-DRONES.
009000 FD  DRONES
009100     RECORD CONTAINS 100 CHARACTERS
009200     DATA RECORD IS DRN-INPUT-REC.
009300 01  DRN-INPUT-REC               PIC X(100).
009400
009500****** ONE ATTRIBUTE CONDITION PER RECORD, READ ONE AT A TIME.
009600 FD  QUERYIN
009700     RECORD CONTAINS 52 CHARACTERS
009800     DATA RECORD IS QRY-INPUT-REC.
009900 01  QRY-INPUT-REC               PIC X(52).
010000
010100****** MATCHING DRONE-ID LIST, FLEET ORDER, ONE ID PER LINE -- OR,
010200****** FOR A ONE-ROW "ID" LOOKUP GROUP, ONE FULL-DRONE RECORD
010300****** UNDER THE AVL-ID-LOOKUP-REC VIEW BELOW.  SEE 985-WRITE-
010400****** ID-LOOKUP.
010500 FD  AVAILOUT
010600     RECORD CONTAINS 80 CHARACTERS
010700     DATA RECORD IS AVL-OUT-REC.
010800 01  AVL-OUT-REC.
010900     05  AVO-DRONE-ID            PIC X(08).
011000     05  FILLER                  PIC X(72).
011100
011200******************************************************************
011300* ALTERNATE VIEW OF AVAILOUT'S SPARE ROOM -- WRITTEN ONLY BY
011400* 985-WRITE-ID-LOOKUP WHEN THE QUERY GROUP IS A BARE "ID" LOOKUP.
011500* NORMAL ATTRIBUTE-QUERY AND COOLING-FILTER RUNS NEVER TOUCH IT
011600* AND DRNRPT KEEPS READING AVO-DRONE-ID OFF THE FRONT AS BEFORE.
011700******************************************************************
011800 01  AVL-ID-LOOKUP-REC REDEFINES AVL-OUT-REC.
011900     05  AVO-ID-KEY              PIC X(08).
012000     05  AVO-ID-FOUND-FLAG       PIC X(01).
012100         88  AVO-ID-WAS-FOUND    VALUE "Y".
012200         88  AVO-ID-NOT-FOUND    VALUE "N".
012300     05  AVO-ID-NAME             PIC X(20).
012400     05  AVO-ID-COOLING          PIC X(01).
012500     05  AVO-ID-HEATING          PIC X(01).
012600     05  AVO-ID-CAPS-PRESENT     PIC X(01).
012700     05  AVO-ID-CAPACITY         PIC S9(05)V99.
012800     05  AVO-ID-MAX-MOVES        PIC S9(05).
012900     05  AVO-ID-COST-PER-MOVE    PIC S9(07)V99.
013000     05  AVO-ID-COST-INITIAL     PIC S9(07)V99.
013100     05  AVO-ID-COST-FINAL       PIC S9(07)V99.
013200     05  FILLER                  PIC X(09).
013300
013400 WORKING-STORAGE SECTION.
013500 01  FILE-STATUS-CODES.
013600     05  DRNFCD                  PIC X(2).
013700         88  DRN-NO-MORE-DATA    VALUE "10".
013800     05  QRYFCD                  PIC X(2).
013900         88  QRY-NO-MORE-DATA    VALUE "10".
014000     05  OUTFCD                  PIC X(2).
014100         88  OUT-CODE-WRITE      VALUE SPACES.
014200
014300****** FLEET REFERENCE RECORD -- HOLDING AREA FOR 050-LOAD-DRONES.
014400 COPY DRNREC.
014500
014600****** ONE QUERY-CONDITION ROW, REUSED FOR EVERY ROW READ.
014700 COPY QRYREC.
014800
014900 COPY ABNDREC.
015000
015100******************************************************************
015200* IN-CORE FLEET TABLE.  FT-DRN-MATCH IS RESET TO "Y" FOR EVERY
015300* DRONE AT THE START OF EACH QRY-GROUP-ID AND NARROWED AS EACH
015400* CONDITION ROW IN THE GROUP IS APPLIED -- SEE 200-/210-/230-.
015500******************************************************************
015600 01  DRN-FLEET-TABLE.
015700     05  FT-DRN-ENTRY OCCURS 200 TIMES
015800             INDEXED BY DRN-IDX.
015900         10  FT-DRN-ID               PIC X(08).
016000         10  FT-DRN-NAME             PIC X(20).
016100         10  FT-DRN-COOLING          PIC X(01).
016200             88  FT-HAS-COOLING      VALUE "Y".
016300         10  FT-DRN-HEATING          PIC X(01).
016400             88  FT-HAS-HEATING      VALUE "Y".
016500         10  FT-DRN-CAPACITY         PIC S9(05)V99.
016600         10  FT-DRN-MAX-MOVES        PIC S9(05).
016700         10  FT-DRN-COST-PER-MOVE    PIC S9(07)V99.
016800         10  FT-DRN-COST-INITIAL     PIC S9(07)V99.
016900         10  FT-DRN-COST-FINAL       PIC S9(07)V99.
017000         10  FT-DRN-CAPS-PRESENT     PIC X(01).
017100             88  FT-CAPS-ON-FILE     VALUE "Y".
017200         10  FT-DRN-MATCH            PIC X(01).
017300             88  FT-DRONE-MATCHES    VALUE "Y".
017400             88  FT-DRONE-NO-MATCH   VALUE "N".
017500         10  FILLER                  PIC X(29).
017600
017700 01  TABLE-SIZE-COUNTERS.
017800     05  DRN-TABLE-SIZE              PIC S9(4) COMP VALUE 0.
017900
018000******************************************************************
018100* ALTERNATE VIEW -- READS THE GROUP/OPERATOR/CAPABILITY-VS-TOP-
018200* LEVEL WORK FIELDS BELOW AS ONE BLOCK FOR A CONSOLE TRACE DUMP
018300* WHEN FLEET OPS DISPUTES A QUERY RESULT.
018400******************************************************************
018500 01  WS-COMPARE-FIELDS.
018600     05  WS-CURRENT-GROUP            PIC 9(05).
018700     05  WS-CMP-NUMERIC              PIC S9(07)V99.
018800     05  WS-CMP-BOOLEAN              PIC X(01).
018900     05  WS-CMP-BOOLEAN-PARSED       PIC X(01).
019000     05  WS-CMP-STRING               PIC X(20).
019100     05  WS-NUM-DIFF                 PIC S9(07)V9999.
019200     05  WS-NUM-TOLERANCE            PIC S9(01)V9999 VALUE 0.0001.
019300
019400****** SET TRUE ONLY WHEN THE CURRENT GROUP TURNS OUT TO BE A BARE
019500****** ONE-ROW "ID" LOOKUP -- SEE 100-MAINLINE AND 210-PROCESS-
019600****** GROUP.
019700 01  WS-ID-LOOKUP-FIELDS.
019800     05  WS-GROUP-ROW-COUNT          PIC 9(03) COMP.
019900     05  WS-GROUP-LOOKUP-ATTR        PIC X(01).
020000         88  WS-GROUP-IS-ID-LOOKUP   VALUE "Y".
020100     05  WS-GROUP-LOOKUP-ID          PIC X(20).
020200
020300 01  WS-COMPARE-DUMP REDEFINES WS-COMPARE-FIELDS.
020400     05  FILLER                      PIC X(05).
020500     05  WS-DUMP-CMP-NUMERIC         PIC S9(07)V99.
020600     05  FILLER                      PIC X(38).
020700
020800 77  WS-RETURN-CD                    PIC 9(4) COMP.
020900
021000 01  COUNTERS-AND-ACCUMULATORS.
021100     05  RECORDS-READ                PIC 9(7) COMP.
021200     05  RECORDS-WRITTEN             PIC 9(7) COMP.
021300     05  QUERY-GROUPS-RUN             PIC 9(7) COMP.
021400
021500 PROCEDURE DIVISION.
021600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021700     PERFORM 100-MAINLINE THRU 100-EXIT
021800             UNTIL QRY-NO-MORE-DATA.
021900     PERFORM 999-CLEANUP THRU 999-EXIT.
022000     MOVE +0 TO RETURN-CODE.
022100     GOBACK.
022200
022300 000-HOUSEKEEPING.
022400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022500     DISPLAY "******** BEGIN JOB QRYRUN ********".
022600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022700
022800     MOVE 0 TO DRN-TABLE-SIZE.
022900     PERFORM 050-LOAD-DRONES THRU 050-EXIT
023000         VARYING DRN-IDX FROM 1 BY 1
023100         UNTIL DRN-NO-MORE-DATA OR DRN-IDX > 200.
023200
023300     IF DRN-TABLE-SIZE = 0
023400         MOVE "** EMPTY FLEET TABLE" TO ABEND-REASON
023500         GO TO 1000-ABEND-RTN.
023600
023700     PERFORM 900-READ-QUERYIN THRU 900-EXIT.
023800 000-EXIT.
023900     EXIT.
024000
024100 050-LOAD-DRONES.
024200     READ DRONES INTO DRN-TABLE-ENTRY
024300         AT END
024400         GO TO 050-EXIT.
024500     SET DRN-TABLE-SIZE TO DRN-IDX.
024600     MOVE DRN-ID               TO FT-DRN-ID (DRN-IDX).
024700     MOVE DRN-NAME             TO FT-DRN-NAME (DRN-IDX).
024800     MOVE DRN-CAP-COOLING      TO FT-DRN-COOLING (DRN-IDX).
024900     MOVE DRN-CAP-HEATING      TO FT-DRN-HEATING (DRN-IDX).
025000     MOVE DRN-CAP-CAPACITY     TO FT-DRN-CAPACITY (DRN-IDX).
025100     MOVE DRN-CAP-MAX-MOVES    TO FT-DRN-MAX-MOVES (DRN-IDX).
025200     MOVE DRN-CAP-COST-PER-MOVE TO FT-DRN-COST-PER-MOVE (DRN-IDX).
025300     MOVE DRN-CAP-COST-INITIAL TO FT-DRN-COST-INITIAL (DRN-IDX).
025400     MOVE DRN-CAP-COST-FINAL   TO FT-DRN-COST-FINAL (DRN-IDX).
025500     MOVE DRN-CAPABILITY-PRESENT TO FT-DRN-CAPS-PRESENT (DRN-IDX).
025600 050-EXIT.
025700     EXIT.
025800
025900****** ONE QUERY GROUP PER CALL -- ALL CONSECUTIVE QUERYIN ROWS
026000****** SHARING THE CURRENT QRY-GROUP-ID ARE READ AND APPLIED.
026100 100-MAINLINE.
026200     MOVE "100-MAINLINE" TO PARA-NAME.
026300     MOVE QRY-GROUP-ID TO WS-CURRENT-GROUP.
026400     ADD 1 TO QUERY-GROUPS-RUN.
026500
026600     MOVE 0 TO WS-GROUP-ROW-COUNT.
026700     IF QRY-ATTRIBUTE = "ID"
026800         MOVE "Y" TO WS-GROUP-LOOKUP-ATTR
026900         MOVE QRY-VALUE TO WS-GROUP-LOOKUP-ID
027000     ELSE
027100         MOVE "N" TO WS-GROUP-LOOKUP-ATTR
027200     END-IF.
027300
027400     PERFORM 200-INIT-MATCH-FLAGS THRU 200-EXIT
027500         VARYING DRN-IDX FROM 1 BY 1
027600         UNTIL DRN-IDX > DRN-TABLE-SIZE.
027700
027800     PERFORM 210-PROCESS-GROUP THRU 210-EXIT
027900         UNTIL QRY-NO-MORE-DATA
028000         OR QRY-GROUP-ID NOT = WS-CURRENT-GROUP.
028100
028200     IF WS-GROUP-IS-ID-LOOKUP
028300         PERFORM 985-WRITE-ID-LOOKUP THRU 985-EXIT
028400     ELSE
028500         PERFORM 980-WRITE-MATCHES THRU 980-EXIT
028600             VARYING DRN-IDX FROM 1 BY 1
028700             UNTIL DRN-IDX > DRN-TABLE-SIZE
028800     END-IF.
028900 100-EXIT.
029000     EXIT.
029100
029200 200-INIT-MATCH-FLAGS.
029300     SET FT-DRONE-MATCHES (DRN-IDX) TO TRUE.
029400 200-EXIT.
029500     EXIT.
029600
029700 210-PROCESS-GROUP.
029800     ADD 1 TO WS-GROUP-ROW-COUNT.
029900     IF WS-GROUP-ROW-COUNT > 1
030000         MOVE "N" TO WS-GROUP-LOOKUP-ATTR
030100     END-IF.
030200     PERFORM 230-TEST-CONDITION THRU 230-EXIT
030300         VARYING DRN-IDX FROM 1 BY 1
030400         UNTIL DRN-IDX > DRN-TABLE-SIZE.
030500     PERFORM 900-READ-QUERYIN THRU 900-EXIT.
030600 210-EXIT.
030700     EXIT.
030800
030900****** ONE CONDITION ROW TESTED AGAINST ONE FLEET ENTRY.  CAPS-
031000****** MISSING DRONES NEVER MATCH A CAPABILITY ATTRIBUTE -- AN
031100****** ABSENT VALUE NEVER MATCHES, PER THE QUERY ENGINE RULES.
031200 230-TEST-CONDITION.
031300     IF FT-DRONE-NO-MATCH (DRN-IDX)
031400         GO TO 230-EXIT.
031500
031600     EVALUATE QRY-ATTRIBUTE
031700         WHEN "COOLING"
031800             IF NOT FT-CAPS-ON-FILE (DRN-IDX)
031900                 SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
032000             ELSE
032100                 MOVE FT-DRN-COOLING (DRN-IDX) TO WS-CMP-BOOLEAN
032200                 PERFORM 240-TEST-BOOLEAN THRU 240-EXIT
032300             END-IF
032400         WHEN "HEATING"
032500             IF NOT FT-CAPS-ON-FILE (DRN-IDX)
032600                 SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
032700             ELSE
032800                 MOVE FT-DRN-HEATING (DRN-IDX) TO WS-CMP-BOOLEAN
032900                 PERFORM 240-TEST-BOOLEAN THRU 240-EXIT
033000             END-IF
033100         WHEN "CAPACITY"
033200             IF NOT FT-CAPS-ON-FILE (DRN-IDX)
033300                 SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
033400             ELSE
033500                 MOVE FT-DRN-CAPACITY (DRN-IDX) TO WS-CMP-NUMERIC
033600                 PERFORM 250-TEST-NUMERIC THRU 250-EXIT
033700             END-IF
033800         WHEN "MAXMOVES"
033900             IF NOT FT-CAPS-ON-FILE (DRN-IDX)
034000                 SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
034100             ELSE
034200                 MOVE FT-DRN-MAX-MOVES (DRN-IDX) TO WS-CMP-NUMERIC
034300                 PERFORM 250-TEST-NUMERIC THRU 250-EXIT
034400             END-IF
034500         WHEN "COSTPERMOVE"
034600             IF NOT FT-CAPS-ON-FILE (DRN-IDX)
034700                 SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
034800             ELSE
034900                 MOVE FT-DRN-COST-PER-MOVE (DRN-IDX) TO WS-CMP-NUMERIC
035000                 PERFORM 250-TEST-NUMERIC THRU 250-EXIT
035100             END-IF
035200         WHEN "COSTINITIAL"
035300             IF NOT FT-CAPS-ON-FILE (DRN-IDX)
035400                 SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
035500             ELSE
035600                 MOVE FT-DRN-COST-INITIAL (DRN-IDX) TO WS-CMP-NUMERIC
035700                 PERFORM 250-TEST-NUMERIC THRU 250-EXIT
035800             END-IF
035900         WHEN "COSTFINAL"
036000             IF NOT FT-CAPS-ON-FILE (DRN-IDX)
036100                 SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
036200             ELSE
036300                 MOVE FT-DRN-COST-FINAL (DRN-IDX) TO WS-CMP-NUMERIC
036400                 PERFORM 250-TEST-NUMERIC THRU 250-EXIT
036500             END-IF
036600         WHEN "ID"
036700             MOVE SPACES TO WS-CMP-STRING
036800             MOVE FT-DRN-ID (DRN-IDX) TO WS-CMP-STRING
036900             PERFORM 260-TEST-STRING THRU 260-EXIT
037000         WHEN "NAME"
037100             MOVE FT-DRN-NAME (DRN-IDX) TO WS-CMP-STRING
037200             PERFORM 260-TEST-STRING THRU 260-EXIT
037300         WHEN OTHER
037400             SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
037500     END-EVALUATE.
037600 230-EXIT.
037700     EXIT.
037800
037900****** BOOLEAN COMPARE -- "TRUE" CASE-INSENSITIVELY IS TRUE,
038000****** ANYTHING ELSE IS FALSE.  ONLY = AND != ARE VALID.
038100 240-TEST-BOOLEAN.
038200     MOVE SPACES TO WS-CMP-STRING.
038300     MOVE QRY-VALUE(1:5) TO WS-CMP-STRING(1:5).
038400     INSPECT WS-CMP-STRING(1:5)
038500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
038600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038700     IF WS-CMP-STRING(1:4) = "TRUE"
038800         MOVE "Y" TO WS-CMP-BOOLEAN-PARSED
038900     ELSE
039000         MOVE "N" TO WS-CMP-BOOLEAN-PARSED
039100     END-IF.
039200
039300     EVALUATE QRY-OPERATOR
039400         WHEN "= "
039500             IF WS-CMP-BOOLEAN NOT = WS-CMP-BOOLEAN-PARSED
039600                 SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
039700             END-IF
039800         WHEN "!="
039900             IF WS-CMP-BOOLEAN = WS-CMP-BOOLEAN-PARSED
040000                 SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
040100             END-IF
040200         WHEN OTHER
040300             SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
040400     END-EVALUATE.
040500 240-EXIT.
040600     EXIT.
040700
040800****** NUMERIC COMPARE -- = AND != USE THE 0.0001 TOLERANCE, THE
040900****** ORDER OPERATORS COMPARE STRAIGHT.
041000 250-TEST-NUMERIC.
041100     COMPUTE WS-NUM-DIFF = WS-CMP-NUMERIC - QRY-VALUE-NUM.
041200     IF WS-NUM-DIFF < 0
041300         COMPUTE WS-NUM-DIFF = WS-NUM-DIFF * -1.
041400     END-IF.
041500     EVALUATE QRY-OPERATOR
041600         WHEN "= "
041700             IF WS-NUM-DIFF >= WS-NUM-TOLERANCE
041800                 SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
041900             END-IF
042000         WHEN "!="
042100             IF WS-NUM-DIFF < WS-NUM-TOLERANCE
042200                 SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
042300             END-IF
042400         WHEN "< "
042500             IF WS-CMP-NUMERIC NOT < QRY-VALUE-NUM
042600                 SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
042700             END-IF
042800         WHEN "> "
042900             IF WS-CMP-NUMERIC NOT > QRY-VALUE-NUM
043000                 SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
043100             END-IF
043200         WHEN "<="
043300             IF WS-CMP-NUMERIC > QRY-VALUE-NUM
043400                 SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
043500             END-IF
043600         WHEN ">="
043700             IF WS-CMP-NUMERIC < QRY-VALUE-NUM
043800                 SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
043900             END-IF
044000         WHEN OTHER
044100             SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
044200     END-EVALUATE.
044300 250-EXIT.
044400     EXIT.
044500
044600****** STRING COMPARE -- EXACT EQUALITY ONLY, = AND != VALID.
044700 260-TEST-STRING.
044800     EVALUATE QRY-OPERATOR
044900         WHEN "= "
045000             IF WS-CMP-STRING NOT = QRY-VALUE
045100                 SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
045200             END-IF
045300         WHEN "!="
045400             IF WS-CMP-STRING = QRY-VALUE
045500                 SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
045600             END-IF
045700         WHEN OTHER
045800             SET FT-DRONE-NO-MATCH (DRN-IDX) TO TRUE
045900     END-EVALUATE.
046000 260-EXIT.
046100     EXIT.
046200
046300 800-OPEN-FILES.
046400     MOVE "800-OPEN-FILES" TO PARA-NAME.
046500     OPEN INPUT DRONES, QUERYIN.
046600     OPEN OUTPUT AVAILOUT, SYSOUT.
046700 800-EXIT.
046800     EXIT.
046900
047000 850-CLOSE-FILES.
047100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
047200     CLOSE DRONES, QUERYIN, AVAILOUT, SYSOUT.
047300 850-EXIT.
047400     EXIT.
047500
047600 900-READ-QUERYIN.
047700     READ QUERYIN INTO QRY-CONDITION-REC
047800         AT END
047900         GO TO 900-EXIT
048000     END-READ.
048100     ADD 1 TO RECORDS-READ.
048200 900-EXIT.
048300     EXIT.
048400
048500 980-WRITE-MATCHES.
048600     IF FT-DRONE-MATCHES (DRN-IDX)
048700         MOVE FT-DRN-ID (DRN-IDX) TO AVO-DRONE-ID
048800         WRITE AVL-OUT-REC
048900         ADD 1 TO RECORDS-WRITTEN.
049000 980-EXIT.
049100     EXIT.
049200
049300****** A BARE ONE-ROW "ID" GROUP COMES HERE INSTEAD OF 980-, SO
049400****** FLEET OPS GETS THE FULL RECORD OR A CLEAR NOT-FOUND --
049500****** NEVER JUST A ROW THAT LOOKS LIKE AN EMPTY ATTRIBUTE QUERY.
049600 985-WRITE-ID-LOOKUP.
049700     MOVE SPACES TO AVL-ID-LOOKUP-REC.
049800     MOVE WS-GROUP-LOOKUP-ID(1:8) TO AVO-ID-KEY.
049900     SET AVO-ID-NOT-FOUND TO TRUE.
050000     PERFORM 986-FIND-ID-MATCH THRU 986-EXIT
050100         VARYING DRN-IDX FROM 1 BY 1
050200         UNTIL DRN-IDX > DRN-TABLE-SIZE OR AVO-ID-WAS-FOUND.
050300     WRITE AVL-OUT-REC.
050400     ADD 1 TO RECORDS-WRITTEN.
050500 985-EXIT.
050600     EXIT.
050700
050800 986-FIND-ID-MATCH.
050900     IF FT-DRONE-MATCHES (DRN-IDX)
051000         SET AVO-ID-WAS-FOUND       TO TRUE
051100         MOVE FT-DRN-NAME (DRN-IDX) TO AVO-ID-NAME
051200         MOVE FT-DRN-COOLING (DRN-IDX)      TO AVO-ID-COOLING
051300         MOVE FT-DRN-HEATING (DRN-IDX)      TO AVO-ID-HEATING
051400         MOVE FT-DRN-CAPS-PRESENT (DRN-IDX) TO AVO-ID-CAPS-PRESENT
051500         MOVE FT-DRN-CAPACITY (DRN-IDX)     TO AVO-ID-CAPACITY
051600         MOVE FT-DRN-MAX-MOVES (DRN-IDX)    TO AVO-ID-MAX-MOVES
051700         MOVE FT-DRN-COST-PER-MOVE (DRN-IDX) TO AVO-ID-COST-PER-MOVE
051800         MOVE FT-DRN-COST-INITIAL (DRN-IDX) TO AVO-ID-COST-INITIAL
051900         MOVE FT-DRN-COST-FINAL (DRN-IDX)   TO AVO-ID-COST-FINAL
052000     END-IF.
052100 986-EXIT.
052200     EXIT.
052300
052400 999-CLEANUP.
052500     MOVE "999-CLEANUP" TO PARA-NAME.
052600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052700
052800     DISPLAY "** QUERY CONDITION ROWS READ **".
052900     DISPLAY RECORDS-READ.
053000     DISPLAY "** QUERY GROUPS RUN **".
053100     DISPLAY QUERY-GROUPS-RUN.
053200     DISPLAY "** MATCHING DRONES WRITTEN **".
053300     DISPLAY RECORDS-WRITTEN.
053400     DISPLAY "******** NORMAL END OF JOB QRYRUN ********".
053500 999-EXIT.
053600     EXIT.
053700
053800 1000-ABEND-RTN.
053900     WRITE SYSOUT-REC FROM ABEND-REC.
054000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054100     DISPLAY "*** ABNORMAL END OF JOB- QRYRUN ***" UPON CONSOLE.
054200     DIVIDE ZERO-VAL INTO ONE-VAL.
