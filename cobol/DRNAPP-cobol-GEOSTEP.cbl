000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GEOSTEP.
000300 AUTHOR. J R SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/10/88.
000600 DATE-COMPILED. 05/10/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*  PURPOSE -- ONE COMPASS-GRID STEP FOR THE DRONE ROUTING LOGIC. *
001000*  THE DRONE MOVES ON A 16-POINT COMPASS (0, 22.5, 45 ... 337.5  *
001100*  DEGREES) -- ANY OTHER ANGLE IS AN INPUT ERROR.  THIS SHOP HAS *
001200*  NO TRIG FUNCTIONS ON THE COMPILER SO THE SINE/COSINE OF EACH  *
001300*  OF THE 16 ALLOWED ANGLES IS CARRIED AS A LOADED CONSTANT      *
001400*  TABLE RATHER THAN COMPUTED -- FLEET OPS SIGNED OFF ON THIS    *
001500*  SINCE THE COMPASS NEVER GROWS A 17TH DIRECTION.               *
001600******************************************************************
001700*  CHANGE LOG
001800*  05/10/88  JRS  0001  ORIGINAL PROGRAM FOR DRONE-DISPATCH PROJ
001900*  05/11/88  JRS  0002  FIRST COMPILE CLEAN ON IBM-390 TEST REGION
002000*  01/09/89  JRS  0004  SEARCH-RTN WAS FALLING THROUGH ON 337.5,
002100*                       TABLE ENTRY ORDER WAS WRONG
002200*  07/22/90  JRS  0006  ADDED GS-ANGLE-OK RETURN FLAG, CALLERS
002300*                       HAD NO WAY TO TELL A BAD ANGLE FROM ZERO
002400*  04/14/92  RGM  0009  ALTITUDE NOW CARRIED THROUGH UNCHANGED
002500*                       PER FLEET OPS REQUEST -- SEE GS-NEW-ALT
002600*  03/02/93  RGM  0011  REVIEWED ALONGSIDE GEODIST CHANGE 0011
002700*  09/19/95  RGM  0015  STEP LENGTH MOVED TO A NAMED CONSTANT
002800*  02/09/99  TGD  0019  Y2K REVIEW -- NO DATE FIELDS IN THIS PGM
002900*  06/30/01  TGD  0024  REVIEWED ALONGSIDE GEODIST CHANGE 0024
003000*  04/11/03  TGD  0027  RECOMPILED AFTER COMPILER UPGRADE, NO
003100*                       SOURCE CHANGES REQUIRED
003200*  10/29/05  DWK  0031  ADDED COMMENTS FOR NEW HIRE ORIENTATION
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  WS-MISC-FIELDS.
004600     05  WS-STEP-LENGTH              PIC S9(1)V9(8) COMP-3
004700                                      VALUE 0.00015.
004800     05  WS-NO-MORE-ANGLES            PIC X(01) VALUE "N".
004900         88  NO-MORE-ANGLES           VALUE "Y".
005000
005100******************************************************************
005200* THE 16-POINT COMPASS TABLE.  LOADED AS LITERALS, NOT READ FROM *
005300* A FILE -- THESE NUMBERS ARE GEOMETRY, NOT FLEET DATA, AND      *
005400* FLEET OPS HAS NO WAY TO MAINTAIN THEM ANYWAY.                  *
005500******************************************************************
005600 01  WS-ANGLE-TABLE-SOURCE.
005700     05  FILLER.
005800         10  FILLER PIC S9(3)V9(4) VALUE 0.
005900         10  FILLER PIC S9(1)V9(8) VALUE 1.00000000.
006000         10  FILLER PIC S9(1)V9(8) VALUE 0.00000000.
006100     05  FILLER.
006200         10  FILLER PIC S9(3)V9(4) VALUE 22.5.
006300         10  FILLER PIC S9(1)V9(8) VALUE 0.92387953.
006400         10  FILLER PIC S9(1)V9(8) VALUE 0.38268343.
006500     05  FILLER.
006600         10  FILLER PIC S9(3)V9(4) VALUE 45.
006700         10  FILLER PIC S9(1)V9(8) VALUE 0.70710678.
006800         10  FILLER PIC S9(1)V9(8) VALUE 0.70710678.
006900     05  FILLER.
007000         10  FILLER PIC S9(3)V9(4) VALUE 67.5.
007100         10  FILLER PIC S9(1)V9(8) VALUE 0.38268343.
007200         10  FILLER PIC S9(1)V9(8) VALUE 0.92387953.
007300     05  FILLER.
007400         10  FILLER PIC S9(3)V9(4) VALUE 90.
007500         10  FILLER PIC S9(1)V9(8) VALUE 0.00000000.
007600         10  FILLER PIC S9(1)V9(8) VALUE 1.00000000.
007700     05  FILLER.
007800         10  FILLER PIC S9(3)V9(4) VALUE 112.5.
007900         10  FILLER PIC S9(1)V9(8) VALUE -0.38268343.
008000         10  FILLER PIC S9(1)V9(8) VALUE 0.92387953.
008100     05  FILLER.
008200         10  FILLER PIC S9(3)V9(4) VALUE 135.
008300         10  FILLER PIC S9(1)V9(8) VALUE -0.70710678.
008400         10  FILLER PIC S9(1)V9(8) VALUE 0.70710678.
008500     05  FILLER.
008600         10  FILLER PIC S9(3)V9(4) VALUE 157.5.
008700         10  FILLER PIC S9(1)V9(8) VALUE -0.92387953.
008800         10  FILLER PIC S9(1)V9(8) VALUE 0.38268343.
008900     05  FILLER.
009000         10  FILLER PIC S9(3)V9(4) VALUE 180.
009100         10  FILLER PIC S9(1)V9(8) VALUE -1.00000000.
009200         10  FILLER PIC S9(1)V9(8) VALUE 0.00000000.
009300     05  FILLER.
009400         10  FILLER PIC S9(3)V9(4) VALUE 202.5.
009500         10  FILLER PIC S9(1)V9(8) VALUE -0.92387953.
009600         10  FILLER PIC S9(1)V9(8) VALUE -0.38268343.
009700     05  FILLER.
009800         10  FILLER PIC S9(3)V9(4) VALUE 225.
009900         10  FILLER PIC S9(1)V9(8) VALUE -0.70710678.
010000         10  FILLER PIC S9(1)V9(8) VALUE -0.70710678.
010100     05  FILLER.
010200         10  FILLER PIC S9(3)V9(4) VALUE 247.5.
010300         10  FILLER PIC S9(1)V9(8) VALUE -0.38268343.
010400         10  FILLER PIC S9(1)V9(8) VALUE -0.92387953.
010500     05  FILLER.
010600         10  FILLER PIC S9(3)V9(4) VALUE 270.
010700         10  FILLER PIC S9(1)V9(8) VALUE 0.00000000.
010800         10  FILLER PIC S9(1)V9(8) VALUE -1.00000000.
010900     05  FILLER.
011000         10  FILLER PIC S9(3)V9(4) VALUE 292.5.
011100         10  FILLER PIC S9(1)V9(8) VALUE 0.38268343.
011200         10  FILLER PIC S9(1)V9(8) VALUE -0.92387953.
011300     05  FILLER.
011400         10  FILLER PIC S9(3)V9(4) VALUE 315.
011500         10  FILLER PIC S9(1)V9(8) VALUE 0.70710678.
011600         10  FILLER PIC S9(1)V9(8) VALUE -0.70710678.
011700     05  FILLER.
011800         10  FILLER PIC S9(3)V9(4) VALUE 337.5.
011900         10  FILLER PIC S9(1)V9(8) VALUE 0.92387953.
012000         10  FILLER PIC S9(1)V9(8) VALUE -0.38268343.
012100
012200 01  WS-ANGLE-TABLE REDEFINES WS-ANGLE-TABLE-SOURCE.
012300     05  WS-ANGLE-ENTRY OCCURS 16 TIMES
012400             INDEXED BY WS-ANG-IDX.
012500         10  WS-ANG-DEGREES          PIC S9(3)V9(4).
012600         10  WS-ANG-COS              PIC S9(1)V9(8).
012700         10  WS-ANG-SIN              PIC S9(1)V9(8).
012800
012900******************************************************************
013000* ALTERNATE VIEW -- THE WHOLE TABLE AS ONE BYTE STRING, USED ONLY *
013100* WHEN FLEET OPS ASKS FOR A RAW HEX DUMP TO VERIFY THE LOAD.      *
013200******************************************************************
013300 01  WS-ANGLE-TABLE-DUMP REDEFINES WS-ANGLE-TABLE-SOURCE.
013400     05  WS-DUMP-BYTES               PIC X(400).
013500
013600 LINKAGE SECTION.
013700 01  GEOSTEP-CALL-REC.
013800     05  GS-FUNCTION-SW              PIC X(01).
013900         88  GS-STEP-FUNCTION        VALUE "S".
014000         88  GS-ANGLE-TEST           VALUE "A".
014100     05  GS-LNG                      PIC S9(04)V9(08).
014200     05  GS-LAT                      PIC S9(04)V9(08).
014300     05  GS-ALT                      PIC S9(05).
014400     05  GS-ANGLE                    PIC S9(03)V9(04).
014500     05  GS-NEW-LNG                  PIC S9(04)V9(08).
014600     05  GS-NEW-LAT                  PIC S9(04)V9(08).
014700     05  GS-NEW-ALT                  PIC S9(05).
014800     05  GS-ANGLE-OK                 PIC X(01).
014900         88  GS-ANGLE-IS-VALID       VALUE "Y".
015000         88  GS-ANGLE-IS-INVALID     VALUE "N".
015100 01  RETURN-CD                       PIC 9(4) COMP.
015200
015300 PROCEDURE DIVISION USING GEOSTEP-CALL-REC, RETURN-CD.
015400 000-MAINLINE.
015500     SET GS-ANGLE-IS-INVALID TO TRUE.
015600     SET WS-ANG-IDX TO 1.
015700     SET NO-MORE-ANGLES TO FALSE.
015800
015900     SEARCH WS-ANGLE-ENTRY
016000         AT END
016100             MOVE "Y" TO WS-NO-MORE-ANGLES
016200         WHEN WS-ANG-DEGREES (WS-ANG-IDX) = GS-ANGLE
016300             PERFORM 100-APPLY-STEP THRU 100-EXIT
016400             SET GS-ANGLE-IS-VALID TO TRUE
016500     END-SEARCH.
016600
016700     MOVE ZERO TO RETURN-CD.
016800     GOBACK.
016900
017000 100-APPLY-STEP.
017100     IF GS-STEP-FUNCTION
017200         COMPUTE GS-NEW-LNG ROUNDED =
017300             GS-LNG + ( WS-STEP-LENGTH * WS-ANG-COS (WS-ANG-IDX) )
017400         COMPUTE GS-NEW-LAT ROUNDED =
017500             GS-LAT + ( WS-STEP-LENGTH * WS-ANG-SIN (WS-ANG-IDX) )
017600         MOVE GS-ALT TO GS-NEW-ALT
017700     END-IF.
017800 100-EXIT.
017900     EXIT.
