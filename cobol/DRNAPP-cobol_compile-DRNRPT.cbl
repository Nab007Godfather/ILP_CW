000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DRNRPT.
000300 AUTHOR. J R SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/22/94.
000600 DATE-COMPILED. 04/22/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          PRINTS THE RUN REPORT FOR THE DRONE-DISPATCH PROJECT --
001300*          AN AVAILABILITY SECTION (SURVIVING DRONE IDS OFF
001400*          AVAILOUT, WHICHEVER OF AVAILRUN/QRYRUN PRODUCED IT) AND
001500*          A PATH SECTION (ONE LINE PER PLANNED FLIGHT OFF
001600*          PATHOUT, CONTROL-BROKEN ON THE DISPATCH'S OWN DATE,
001700*          WITH A LINE-STRING DUMP OF THE FIRST FLIGHT'S
001800*          WAYPOINTS AT THE END).  EITHER SECTION IS SIMPLY
001900*          SKIPPED IF ITS INPUT FILE WAS NOT PRODUCED THIS RUN.
002000*
002100******************************************************************
002200
002300*         REFERENCE FILE          -   DDS0001.DRONES
002400*         REFERENCE FILE          -   DDS0001.DISPATCH
002500*         INPUT FILE              -   DDS0001.AVAILOUT
002600*         INPUT FILE              -   DDS0001.PATHOUT
002700*         OUTPUT FILE PRODUCED    -   DDS0001.RPTOUT
002800*         DUMP FILE               -   SYSOUT
002900
003000******************************************************************
003100*  CHANGE LOG
003200*  04/22/94  JRS  0001  ORIGINAL PROGRAM FOR DRONE-DISPATCH PROJ
003300*  04/25/94  JRS  0002  FIRST COMPILE CLEAN ON IBM-390 TEST REGION
003400*  08/17/94  RGM  0005  REVIEWED WITH FLEET OPS FOR THE SERVICE
003500*                       POINT RELOCATION PROJECT -- NO CHANGE
003600*  11/30/96  RGM  0009  PATH SECTION NOW SKIPPED RATHER THAN
003700*                       ABENDING WHEN PATHOUT IS NOT PRESENT --
003800*                       A REPORT RUN AFTER AVAILRUN ALONE IS VALID
003900*  02/09/99  TGD  0015  Y2K REVIEW -- DSP-DATE KEPT AS YYYY-MM-DD
004000*  06/30/01  TGD  0020  REVIEWED ALONGSIDE GEODIST/GEOSTEP/GEOPOLY
004100*                       CHANGE 0020 -- NO CHANGE HERE
004200*  04/11/03  TGD  0023  RECOMPILED AFTER COMPILER UPGRADE, NO
004300*                       SOURCE CHANGES REQUIRED
004400*  10/29/05  DWK  0027  ADDED COMMENTS FOR NEW HIRE ORIENTATION
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT DRONES
006100     ASSIGN TO UT-S-DRONES
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS DRNFCD.
006500
006600     SELECT DISPATCH
006700     ASSIGN TO UT-S-DISPAT
006800       ORGANIZATION IS LINE SEQUENTIAL
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS DSPFCD.
007100
007200     SELECT AVAILOUT
007300     ASSIGN TO UT-S-AVLOUT
007400       ORGANIZATION IS LINE SEQUENTIAL
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS AVOFCD.
007700
007800     SELECT PATHOUT
007900     ASSIGN TO UT-S-PTHOUT
008000       ORGANIZATION IS LINE SEQUENTIAL
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS PTHFCD.
008300
008400     SELECT RPTOUT
008500     ASSIGN TO UT-S-RPTOUT
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC  PIC X(130).
009800
009900 FD  RPTOUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 132 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS RPT-REC.
010500 01  RPT-REC  PIC X(132).
010600
010700****** FLEET REFERENCE FILE -- LOADED WHOLE, SEE 050-.
010800 FD  DRONES
010900     RECORD CONTAINS 100 CHARACTERS
011000     DATA RECORD IS DRN-INPUT-REC.
011100 01  DRN-INPUT-REC               PIC X(100).
011200
011300****** DISPATCH BATCH -- LOADED WHOLE SO EACH FLIGHT'S OWN DATE
011400****** CAN BE LOOKED UP BY DISPATCH ID FOR THE CONTROL BREAK,
011500****** SEE 060-.
011600 FD  DISPATCH
011700     RECORD CONTAINS 76 CHARACTERS
011800     DATA RECORD IS DSP-INPUT-REC.
011900 01  DSP-INPUT-REC               PIC X(76).
012000
012100****** SURVIVING DRONE-ID LIST OFF AVAILRUN OR QRYRUN, FLEET ORDER.
012200 FD  AVAILOUT
012300     RECORD CONTAINS 80 CHARACTERS
012400     DATA RECORD IS AVL-OUT-REC.
012500 01  AVL-OUT-REC.
012600     05  AVO-DRONE-ID            PIC X(08).
012700     05  FILLER                  PIC X(72).
012800
012900****** WAYPOINT DETAIL ROWS AND ONE TRAILER, OFF PATHRUN.
013000 FD  PATHOUT
013100     RECORD CONTAINS 50 CHARACTERS
013200     DATA RECORD IS PTH-INPUT-REC.
013300 01  PTH-INPUT-REC               PIC X(50).
013400
013500 WORKING-STORAGE SECTION.
013600 01  FILE-STATUS-CODES.
013700     05  DRNFCD                  PIC X(2).
013800         88  DRN-NO-MORE-DATA    VALUE "10".
013900     05  DSPFCD                  PIC X(2).
014000         88  DSP-NO-MORE-DATA    VALUE "10".
014100     05  AVOFCD                  PIC X(2).
014200         88  AVO-OPEN-OK         VALUE "00".
014300         88  AVO-NO-MORE-DATA    VALUE "10".
014400     05  PTHFCD                  PIC X(2).
014500         88  PTH-OPEN-OK         VALUE "00".
014600         88  PTH-NO-MORE-DATA    VALUE "10".
014700     05  OFCODE                  PIC X(2).
014800         88  CODE-WRITE          VALUE SPACES.
014900
015000 COPY DRNREC.
015100 COPY DSPREC.
015200 COPY FLPREC.
015300 COPY ABNDREC.
015400
015500 01  DRN-FLEET-TABLE.
015600     05  FT-DRN-ENTRY OCCURS 200 TIMES
015700             INDEXED BY DRN-IDX.
015800         10  FT-DRN-ID               PIC X(08).
015900         10  FT-DRN-COST-PER-MOVE    PIC S9(07)V99.
016000         10  FT-DRN-COST-INITIAL     PIC S9(07)V99.
016100         10  FT-DRN-COST-FINAL       PIC S9(07)V99.
016200         10  FILLER                  PIC X(20).
016300
016400******************************************************************
016500* DISPATCH-ID-TO-DATE TABLE.  EVERY FLIGHT ON PATHOUT IS TAGGED
016600* WITH ITS DISPATCH ID (THE OUTBOUND LEG'S FLP-DELIVERY-ID) -- THIS
016700* TABLE IS THE ONLY WAY THIS PROGRAM HAS BACK TO THAT DISPATCH'S
016800* OWN DATE FOR THE CONTROL BREAK, SINCE PATHOUT ITSELF CARRIES NO
016900* DATE FIELD.
017000******************************************************************
017100 01  DSP-BATCH-TABLE.
017200     05  FT-DSP-ENTRY OCCURS 2000 TIMES
017300             INDEXED BY DSP-IDX.
017400         10  FT-DSP-ID               PIC 9(06).
017500         10  FT-DSP-DATE             PIC X(10).
017600         10  FT-DSP-DATE-PRESENT     PIC X(01).
017700             88  FT-DSP-DATE-IS-PRES VALUE "Y".
017800         10  FILLER                  PIC X(09).
017900
018000 01  WS-FIRST-FLIGHT-TABLE.
018100     05  FT-FF-ENTRY OCCURS 2000 TIMES
018200             INDEXED BY FF-IDX.
018300         10  FT-FF-LNG               PIC S9(04)V9(08).
018400         10  FT-FF-LAT               PIC S9(04)V9(08).
018500         10  FILLER                  PIC X(08).
018600
018700 01  TABLE-SIZE-COUNTERS.
018800     05  DRN-TABLE-SIZE              PIC S9(4) COMP VALUE 0.
018900     05  DSP-BATCH-SIZE              PIC S9(4) COMP VALUE 0.
019000     05  WS-FF-COUNT                 PIC S9(4) COMP VALUE 0.
019100
019200******************************************************************
019300* ALTERNATE VIEW -- THE THREE TABLE-SIZE COUNTERS AS ONE 6-BYTE
019400* FIELD FOR THE SINGLE SYSOUT LINE 000-HOUSEKEEPING WRITES WHEN
019500* BOTH REFERENCE FILES HAVE LOADED.
019600******************************************************************
019700 01  TABLE-SIZE-DUMP REDEFINES TABLE-SIZE-COUNTERS.
019800     05  TS-DUMP-BYTES               PIC X(06).
019900
020000 01  WS-SECTION-SWITCHES.
020100     05  WS-AVAIL-SECTION-SW         PIC X(01) VALUE "Y".
020200         88  WS-AVAIL-SECTION-ON     VALUE "Y".
020300         88  WS-AVAIL-SECTION-OFF    VALUE "N".
020400     05  WS-PATH-SECTION-SW          PIC X(01) VALUE "Y".
020500         88  WS-PATH-SECTION-ON      VALUE "Y".
020600         88  WS-PATH-SECTION-OFF     VALUE "N".
020700
020800 01  WS-FLIGHT-CONTROL-FIELDS.
020900     05  WS-FLIGHT-OPEN-SW           PIC X(01) VALUE "N".
021000         88  WS-FLIGHT-IS-OPEN       VALUE "Y".
021100         88  WS-FLIGHT-NOT-OPEN      VALUE "N".
021200     05  WS-FLIGHT-DRONE-ID          PIC X(08).
021300     05  WS-FLIGHT-DSP-ID            PIC 9(06).
021400     05  WS-FLIGHT-DATE              PIC X(10).
021500     05  WS-FLIGHT-REC-COUNT         PIC S9(05) COMP.
021600     05  WS-FLIGHT-MOVES             PIC S9(05) COMP.
021700     05  WS-FLIGHT-COST              PIC S9(07)V99 COMP-3.
021800     05  WS-FIRST-FLIGHT-DONE-SW     PIC X(01) VALUE "N".
021900         88  WS-FIRST-FLIGHT-IS-DONE VALUE "Y".
022000     05  WS-CAPTURING-SW             PIC X(01) VALUE "N".
022100         88  WS-IS-CAPTURING         VALUE "Y".
022200
022300 01  WS-DATE-BREAK-FIELDS.
022400     05  WS-BREAK-DATE               PIC X(10) VALUE SPACES.
022500     05  WS-BREAK-MOVES              PIC 9(07) COMP VALUE 0.
022600     05  WS-BREAK-COST               PIC S9(09)V99 COMP-3 VALUE 0.
022700     05  WS-FLIGHTS-ON-RPT           PIC 9(05) COMP VALUE 0.
022800
022900 01  WS-FLTCOST-PARMS.
023000     05  FP-FUNCTION-SW              PIC X(01).
023100         88  FP-ACTUAL-MODE          VALUE "A".
023200     05  FP-COST-INITIAL             PIC S9(07)V99.
023300     05  FP-COST-FINAL               PIC S9(07)V99.
023400     05  FP-COST-PER-MOVE            PIC S9(07)V99.
023500     05  FP-DISTANCE                 PIC S9(04)V9(08).
023600     05  FP-MOVE-COUNT               PIC S9(07).
023700     05  FP-ESTIMATED-COST           PIC S9(07)V99.
023800
023900 77  WS-RETURN-CD                    PIC 9(4) COMP.
024000
024100 01  WS-HDR-REC.
024200     05  FILLER                  PIC X(1) VALUE " ".
024300     05  FILLER                  PIC X(20) VALUE SPACES.
024400     05  FILLER                  PIC X(40) VALUE
024500         "DRONE MEDICINE-DISPATCH RUN REPORT".
024600     05  FILLER         PIC X(26)
024700                   VALUE "Page Number:" JUSTIFIED RIGHT.
024800     05  PAGE-NBR-O             PIC ZZ9.
024900
025000 01  WS-AVAIL-HDR-REC.
025100     05  FILLER     PIC X(133)
025200               VALUE "AVAILABILITY SECTION".
025300
025400 01  WS-AVAIL-COUNT-REC.
025500     05  FILLER     PIC X(30) VALUE
025600         "DISPATCHES PROCESSED THIS RUN:".
025700     05  AVL-COUNT-O             PIC ZZZ,ZZ9.
025800
025900 01  WS-AVAIL-DETAIL-REC.
026000     05  FILLER     PIC X(10) VALUE SPACES.
026100     05  FILLER     PIC X(16) VALUE "AVAILABLE DRONE:".
026200     05  AVL-DRONE-ID-O          PIC X(08).
026300
026400 01  WS-PATH-HDR-REC.
026500     05  FILLER     PIC X(133)
026600               VALUE "PATH SECTION".
026700
026800 01  WS-PATH-COLM-HDR-REC.
026900     05  FILLER     PIC X(9)  VALUE "DRONE".
027000     05  FILLER     PIC X(10) VALUE "DISPATCH".
027100     05  FILLER     PIC X(9)  VALUE "MOVES".
027200     05  FILLER     PIC X(14) VALUE "COST".
027300
027400 01  WS-PATH-DETAIL-REC.
027500     05  DRONE-O                 PIC X(08).
027600     05  FILLER                  PIC X(2) VALUE SPACES.
027700     05  DISPATCH-O              PIC 9(06).
027800     05  FILLER                  PIC X(2) VALUE SPACES.
027900     05  MOVES-O                 PIC Z(6)9.
028000     05  FILLER                  PIC X(2) VALUE SPACES.
028100     05  COST-O                  PIC Z,ZZZ,ZZ9.99.
028200
028300 01  WS-DATE-SUBTOTAL-REC.
028400     05  FILLER                  PIC X(5) VALUE SPACES.
028500     05  FILLER                  PIC X(16) VALUE
028600         "SUBTOTAL, DATE: ".
028700     05  SUB-DATE-O              PIC X(10).
028800     05  FILLER                  PIC X(3) VALUE SPACES.
028900     05  FILLER                  PIC X(7) VALUE "MOVES: ".
029000     05  SUB-MOVES-O             PIC Z(6)9.
029100     05  FILLER                  PIC X(3) VALUE SPACES.
029200     05  FILLER                  PIC X(6) VALUE "COST: ".
029300     05  SUB-COST-O              PIC Z,ZZZ,ZZ9.99.
029400
029500 01  WS-GRAND-TOTAL-REC.
029600     05  FILLER                  PIC X(20) VALUE
029700         "TOTAL-MOVES ACROSS ALL FLIGHTS: ".
029800     05  GRAND-MOVES-O           PIC Z(6)9.
029900     05  FILLER                  PIC X(3) VALUE SPACES.
030000     05  FILLER                  PIC X(20) VALUE
030100         "TOTAL-COST ACROSS ALL FLIGHTS: ".
030200     05  GRAND-COST-O            PIC Z,ZZZ,ZZ9.99.
030300
030400 01  WS-LINESTRING-HDR-REC.
030500     05  FILLER     PIC X(133)
030600               VALUE "LINE-STRING DUMP, FIRST PLANNED FLIGHT".
030700
030800 01  WS-LINESTRING-EMPTY-REC.
030900     05  FILLER     PIC X(133)
031000               VALUE "    ( NO FLIGHTS WERE PLANNED THIS RUN )".
031100
031200 01  WS-LINESTRING-DETAIL-REC.
031300     05  FILLER     PIC X(4) VALUE SPACES.
031400     05  FILLER     PIC X(1) VALUE "[".
031500     05  LS-LNG-O                PIC -(4)9.999999.
031600     05  FILLER     PIC X(1) VALUE ",".
031700     05  LS-LAT-O                PIC -(4)9.999999.
031800     05  FILLER     PIC X(1) VALUE "]".
031900     05  FILLER     PIC X(100) VALUE SPACES.
032000
032100 01  WS-BLANK-LINE.
032200     05  FILLER     PIC X(130) VALUE SPACES.
032300
032400 01  COUNTERS-AND-ACCUMULATORS.
032500     05  WS-PAGES                   PIC 9(03) VALUE 1.
032600     05  WS-LINES                   PIC 9(03) VALUE 1.
032700     05  RECORDS-WRITTEN            PIC 9(7) COMP.
032800     05  WS-FLIGHTS-PRINTED         PIC 9(7) COMP.
032900     05  TOTAL-MOVES                PIC 9(7) COMP VALUE 0.
033000     05  TOTAL-COST                 PIC S9(09)V99 COMP-3 VALUE 0.
033100
033200 PROCEDURE DIVISION.
033300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033400     PERFORM 100-MAINLINE THRU 100-EXIT.
033500     PERFORM 999-CLEANUP THRU 999-EXIT.
033600     MOVE +0 TO RETURN-CODE.
033700     GOBACK.
033800
033900 000-HOUSEKEEPING.
034000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
034100     DISPLAY "******** BEGIN JOB DRNRPT ********".
034200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
034300
034400     MOVE 0 TO DRN-TABLE-SIZE.
034500     PERFORM 050-LOAD-DRONES THRU 050-EXIT
034600         VARYING DRN-IDX FROM 1 BY 1
034700         UNTIL DRN-NO-MORE-DATA OR DRN-IDX > 200.
034800
034900     IF DRN-TABLE-SIZE = 0
035000         MOVE "** EMPTY FLEET TABLE" TO ABEND-REASON
035100         GO TO 1000-ABEND-RTN.
035200
035300     MOVE 0 TO DSP-BATCH-SIZE.
035400     PERFORM 060-LOAD-DISPATCH THRU 060-EXIT
035500         VARYING DSP-IDX FROM 1 BY 1
035600         UNTIL DSP-NO-MORE-DATA OR DSP-IDX > 2000.
035700
035800     IF AVO-OPEN-OK
035900         CONTINUE
036000     ELSE
036100         SET WS-AVAIL-SECTION-OFF TO TRUE
036200         DISPLAY "** AVAILOUT NOT PRESENT THIS RUN, SECTION "
036300                 "SKIPPED **".
036400
036500     IF PTH-OPEN-OK
036600         CONTINUE
036700     ELSE
036800         SET WS-PATH-SECTION-OFF TO TRUE
036900         DISPLAY "** PATHOUT NOT PRESENT THIS RUN, SECTION "
037000                 "SKIPPED **".
037100 000-EXIT.
037200     EXIT.
037300
037400 050-LOAD-DRONES.
037500     READ DRONES INTO DRN-TABLE-ENTRY
037600         AT END
037700         GO TO 050-EXIT.
037800     SET DRN-TABLE-SIZE TO DRN-IDX.
037900     MOVE DRN-ID                TO FT-DRN-ID (DRN-IDX).
038000     MOVE DRN-CAP-COST-PER-MOVE TO FT-DRN-COST-PER-MOVE (DRN-IDX).
038100     MOVE DRN-CAP-COST-INITIAL  TO FT-DRN-COST-INITIAL (DRN-IDX).
038200     MOVE DRN-CAP-COST-FINAL    TO FT-DRN-COST-FINAL (DRN-IDX).
038300 050-EXIT.
038400     EXIT.
038500
038600 060-LOAD-DISPATCH.
038700     READ DISPATCH INTO DSP-DISPATCH-REC
038800         AT END
038900         GO TO 060-EXIT.
039000     SET DSP-BATCH-SIZE TO DSP-IDX.
039100     MOVE DSP-ID             TO FT-DSP-ID (DSP-IDX).
039200     MOVE DSP-DATE            TO FT-DSP-DATE (DSP-IDX).
039300     MOVE DSP-DATE-PRESENT    TO FT-DSP-DATE-PRESENT (DSP-IDX).
039400 060-EXIT.
039500     EXIT.
039600
039700 100-MAINLINE.
039800     MOVE "100-MAINLINE" TO PARA-NAME.
039900     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
040000     PERFORM 720-WRITE-AVAIL-SECTION THRU 720-EXIT.
040100     PERFORM 740-WRITE-PATH-SECTION THRU 740-EXIT.
040200     PERFORM 780-WRITE-GRAND-TOTALS THRU 780-EXIT.
040300     PERFORM 790-WRITE-LINESTRING THRU 790-EXIT.
040400 100-EXIT.
040500     EXIT.
040600
040700 700-WRITE-PAGE-HDR.
040800     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
040900     WRITE RPT-REC FROM WS-BLANK-LINE
041000         AFTER ADVANCING 1.
041100     MOVE WS-PAGES TO PAGE-NBR-O.
041200     WRITE RPT-REC FROM WS-HDR-REC
041300         AFTER ADVANCING NEXT-PAGE.
041400     MOVE ZERO TO WS-LINES.
041500     ADD 1 TO WS-PAGES.
041600     WRITE RPT-REC FROM WS-BLANK-LINE
041700         AFTER ADVANCING 1.
041800 700-EXIT.
041900     EXIT.
042000
042100****** DISPATCH COUNT COMES OFF THE DISPATCH TABLE LOADED IN
042200****** 060- ABOVE -- AVAILOUT ITSELF CARRIES NO COUNT, ONLY THE
042300****** SURVIVING DRONE IDS.
042400 720-WRITE-AVAIL-SECTION.
042500     MOVE "720-WRITE-AVAIL-SECTION" TO PARA-NAME.
042600     IF WS-AVAIL-SECTION-OFF
042700         GO TO 720-EXIT.
042800
042900     WRITE RPT-REC FROM WS-AVAIL-HDR-REC
043000         AFTER ADVANCING 2.
043100     MOVE DSP-BATCH-SIZE TO AVL-COUNT-O.
043200     WRITE RPT-REC FROM WS-AVAIL-COUNT-REC
043300         AFTER ADVANCING 1.
043400
043500     PERFORM 725-WRITE-ONE-SURVIVOR THRU 725-EXIT
043600         UNTIL AVO-NO-MORE-DATA.
043700
043800     WRITE RPT-REC FROM WS-BLANK-LINE
043900         AFTER ADVANCING 1.
044000 720-EXIT.
044100     EXIT.
044200
044300 725-WRITE-ONE-SURVIVOR.
044400     READ AVAILOUT
044500         AT END
044600         GO TO 725-EXIT.
044700     MOVE AVO-DRONE-ID TO AVL-DRONE-ID-O.
044800     WRITE RPT-REC FROM WS-AVAIL-DETAIL-REC
044900         AFTER ADVANCING 1.
045000     ADD 1 TO WS-LINES.
045100     IF WS-LINES > 50
045200         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
045300 725-EXIT.
045400     EXIT.
045500
045600******************************************************************
045700* READS PATHOUT ONCE, TOP TO BOTTOM.  A NEW FLIGHT BEGINS WHEN
045800* A DETAIL ROW HAS SEQ=1 AND A POSITIVE DELIVERY-ID -- THE RETURN
045900* LEG'S OWN SEQ=1 ROW CARRIES DELIVERY-ID -1 AND BELONGS TO THE
046000* FLIGHT ALREADY OPEN.  THE CONTROL BREAK IS ON THAT FLIGHT'S OWN
046100* DISPATCH DATE, LOOKED UP IN DSP-BATCH-TABLE -- PATHOUT ITSELF
046200* CARRIES NO DATE.  THE FIRST FLIGHT'S WAYPOINTS ARE CAPTURED INTO
046300* WS-FIRST-FLIGHT-TABLE AS THEY GO BY, FOR 790- BELOW.
046400******************************************************************
046500 740-WRITE-PATH-SECTION.
046600     MOVE "740-WRITE-PATH-SECTION" TO PARA-NAME.
046700     IF WS-PATH-SECTION-OFF
046800         GO TO 740-EXIT.
046900
047000     WRITE RPT-REC FROM WS-PATH-HDR-REC
047100         AFTER ADVANCING 2.
047200     WRITE RPT-REC FROM WS-PATH-COLM-HDR-REC
047300         AFTER ADVANCING 2.
047400
047500     PERFORM 745-PROCESS-ONE-PATH-REC THRU 745-EXIT
047600         UNTIL PTH-NO-MORE-DATA.
047700
047800     IF WS-FLIGHT-IS-OPEN
047900         PERFORM 760-CLOSE-OUT-FLIGHT THRU 760-EXIT.
048000     IF WS-BREAK-DATE NOT = SPACES OR WS-FLIGHTS-ON-RPT > 0
048100         PERFORM 765-WRITE-DATE-SUBTOTAL THRU 765-EXIT.
048200
048300     WRITE RPT-REC FROM WS-BLANK-LINE
048400         AFTER ADVANCING 1.
048500 740-EXIT.
048600     EXIT.
048700
048800 745-PROCESS-ONE-PATH-REC.
048900     READ PATHOUT INTO FLP-OUTPUT-REC
049000         AT END
049100         GO TO 745-EXIT.
049200
049300     IF FLP-IS-SUMMARY-REC
049400         GO TO 745-EXIT.
049500
049600     IF FLP-SEQ = 1 AND FLP-DELIVERY-ID > 0
049700         IF WS-FLIGHT-IS-OPEN
049800             PERFORM 760-CLOSE-OUT-FLIGHT THRU 760-EXIT
049900         END-IF
050000         PERFORM 750-OPEN-NEW-FLIGHT THRU 750-EXIT
050100     END-IF.
050200
050300     ADD 1 TO WS-FLIGHT-REC-COUNT.
050400
050500     IF WS-IS-CAPTURING
050600         SET FF-IDX TO WS-FF-COUNT
050700         SET FF-IDX UP BY 1
050800         SET WS-FF-COUNT TO FF-IDX
050900         MOVE FLP-LNG TO FT-FF-LNG (FF-IDX)
051000         MOVE FLP-LAT TO FT-FF-LAT (FF-IDX).
051100 745-EXIT.
051200     EXIT.
051300
051400 750-OPEN-NEW-FLIGHT.
051500     SET WS-FLIGHT-IS-OPEN TO TRUE.
051600     MOVE FLP-DRONE-ID     TO WS-FLIGHT-DRONE-ID.
051700     MOVE FLP-DELIVERY-ID  TO WS-FLIGHT-DSP-ID.
051800     MOVE 0                TO WS-FLIGHT-REC-COUNT.
051900     MOVE SPACES           TO WS-FLIGHT-DATE.
052000
052100     PERFORM 755-LOOKUP-DSP-DATE THRU 755-EXIT
052200         VARYING DSP-IDX FROM 1 BY 1
052300         UNTIL DSP-IDX > DSP-BATCH-SIZE.
052400
052500     IF WS-FIRST-FLIGHT-IS-DONE
052600         MOVE "N" TO WS-CAPTURING-SW
052700     ELSE
052800         SET WS-IS-CAPTURING TO TRUE
052900         MOVE 0 TO WS-FF-COUNT
053000         MOVE "Y" TO WS-FIRST-FLIGHT-DONE-SW.
053100 750-EXIT.
053200     EXIT.
053300
053400 755-LOOKUP-DSP-DATE.
053500     IF FT-DSP-ID (DSP-IDX) = WS-FLIGHT-DSP-ID
053600         IF FT-DSP-DATE-IS-PRES (DSP-IDX)
053700             MOVE FT-DSP-DATE (DSP-IDX) TO WS-FLIGHT-DATE
053800         END-IF
053900         SET DSP-IDX TO DSP-BATCH-SIZE.
054000 755-EXIT.
054100     EXIT.
054200
054300****** FLIGHT MOVES = TOTAL WAYPOINT ROWS FOR BOTH LEGS, LESS 2 --
054400****** SAME RELATION PATHRUN USES FOR EACH LEG (SEE PATHRUN PARA
054500****** 300-/350-), SUMMED OVER BOTH LEGS AT ONCE HERE SINCE THIS
054600****** PROGRAM SEES THE WHOLE FLIGHT'S ROWS TOGETHER.
054700 760-CLOSE-OUT-FLIGHT.
054800     SET WS-FLIGHT-NOT-OPEN TO TRUE.
054900     COMPUTE WS-FLIGHT-MOVES = WS-FLIGHT-REC-COUNT - 2.
055000
055100     SET FP-ACTUAL-MODE TO TRUE.
055200     MOVE 0 TO FP-COST-INITIAL, FP-COST-FINAL, FP-COST-PER-MOVE.
055300     PERFORM 763-LOOKUP-DRN-COST THRU 763-EXIT
055400         VARYING DRN-IDX FROM 1 BY 1
055500         UNTIL DRN-IDX > DRN-TABLE-SIZE.
055600     MOVE WS-FLIGHT-MOVES TO FP-MOVE-COUNT.
055700     CALL "FLTCOST" USING WS-FLTCOST-PARMS, WS-RETURN-CD.
055800     MOVE FP-ESTIMATED-COST TO WS-FLIGHT-COST.
055900
056000     IF WS-FLIGHT-DATE NOT = WS-BREAK-DATE
056100         IF WS-BREAK-DATE NOT = SPACES OR WS-FLIGHTS-ON-RPT > 0
056200             PERFORM 765-WRITE-DATE-SUBTOTAL THRU 765-EXIT
056300         END-IF
056400         MOVE WS-FLIGHT-DATE TO WS-BREAK-DATE.
056500
056600     MOVE WS-FLIGHT-DRONE-ID TO DRONE-O.
056700     MOVE WS-FLIGHT-DSP-ID   TO DISPATCH-O.
056800     MOVE WS-FLIGHT-MOVES    TO MOVES-O.
056900     MOVE WS-FLIGHT-COST     TO COST-O.
057000     WRITE RPT-REC FROM WS-PATH-DETAIL-REC
057100         AFTER ADVANCING 1.
057200     ADD 1 TO WS-LINES.
057300     IF WS-LINES > 50
057400         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
057500
057600     ADD 1 TO WS-FLIGHTS-PRINTED.
057700     ADD 1 TO WS-FLIGHTS-ON-RPT.
057800     ADD WS-FLIGHT-MOVES TO WS-BREAK-MOVES, TOTAL-MOVES.
057900     ADD WS-FLIGHT-COST  TO WS-BREAK-COST, TOTAL-COST.
058000 760-EXIT.
058100     EXIT.
058200
058300 763-LOOKUP-DRN-COST.
058400     IF FT-DRN-ID (DRN-IDX) = WS-FLIGHT-DRONE-ID
058500         MOVE FT-DRN-COST-INITIAL (DRN-IDX)  TO FP-COST-INITIAL
058600         MOVE FT-DRN-COST-FINAL (DRN-IDX)    TO FP-COST-FINAL
058700         MOVE FT-DRN-COST-PER-MOVE (DRN-IDX) TO FP-COST-PER-MOVE
058800         SET DRN-IDX TO DRN-TABLE-SIZE.
058900 763-EXIT.
059000     EXIT.
059100
059200 765-WRITE-DATE-SUBTOTAL.
059300     MOVE WS-BREAK-DATE  TO SUB-DATE-O.
059400     MOVE WS-BREAK-MOVES TO SUB-MOVES-O.
059500     MOVE WS-BREAK-COST  TO SUB-COST-O.
059600     WRITE RPT-REC FROM WS-DATE-SUBTOTAL-REC
059700         AFTER ADVANCING 2.
059800     ADD 1 TO WS-LINES.
059900     MOVE 0 TO WS-BREAK-MOVES.
060000     MOVE 0 TO WS-BREAK-COST.
060100 765-EXIT.
060200     EXIT.
060300
060400 780-WRITE-GRAND-TOTALS.
060500     MOVE "780-WRITE-GRAND-TOTALS" TO PARA-NAME.
060600     MOVE TOTAL-MOVES TO GRAND-MOVES-O.
060700     MOVE TOTAL-COST  TO GRAND-COST-O.
060800     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC
060900         AFTER ADVANCING 2.
061000 780-EXIT.
061100     EXIT.
061200
061300 790-WRITE-LINESTRING.
061400     MOVE "790-WRITE-LINESTRING" TO PARA-NAME.
061500     WRITE RPT-REC FROM WS-LINESTRING-HDR-REC
061600         AFTER ADVANCING 2.
061700
061800     IF WS-FF-COUNT = 0
061900         WRITE RPT-REC FROM WS-LINESTRING-EMPTY-REC
062000             AFTER ADVANCING 1
062100         GO TO 790-EXIT.
062200
062300     PERFORM 795-WRITE-ONE-COORD THRU 795-EXIT
062400         VARYING FF-IDX FROM 1 BY 1
062500         UNTIL FF-IDX > WS-FF-COUNT.
062600 790-EXIT.
062700     EXIT.
062800
062900 795-WRITE-ONE-COORD.
063000     MOVE FT-FF-LNG (FF-IDX) TO LS-LNG-O.
063100     MOVE FT-FF-LAT (FF-IDX) TO LS-LAT-O.
063200     WRITE RPT-REC FROM WS-LINESTRING-DETAIL-REC
063300         AFTER ADVANCING 1.
063400 795-EXIT.
063500     EXIT.
063600
063700 600-PAGE-BREAK.
063800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
063900 600-EXIT.
064000     EXIT.
064100
064200 800-OPEN-FILES.
064300     MOVE "800-OPEN-FILES" TO PARA-NAME.
064400     OPEN INPUT DRONES, DISPATCH.
064500     OPEN INPUT AVAILOUT.
064600     OPEN INPUT PATHOUT.
064700     OPEN OUTPUT RPTOUT, SYSOUT.
064800 800-EXIT.
064900     EXIT.
065000
065100 850-CLOSE-FILES.
065200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
065300     CLOSE DRONES, DISPATCH, RPTOUT, SYSOUT.
065400     IF WS-AVAIL-SECTION-ON
065500         CLOSE AVAILOUT.
065600     IF WS-PATH-SECTION-ON
065700         CLOSE PATHOUT.
065800 850-EXIT.
065900     EXIT.
066000
066100 999-CLEANUP.
066200     MOVE "999-CLEANUP" TO PARA-NAME.
066300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
066400
066500     DISPLAY "** DISPATCH RECORDS LOADED **".
066600     DISPLAY DSP-BATCH-SIZE.
066700     DISPLAY "** FLIGHTS PRINTED **".
066800     DISPLAY WS-FLIGHTS-PRINTED.
066900     DISPLAY "** TOTAL MOVES, ALL FLIGHTS **".
067000     DISPLAY TOTAL-MOVES.
067100     DISPLAY "** TOTAL COST, ALL FLIGHTS **".
067200     DISPLAY TOTAL-COST.
067300     DISPLAY "******** NORMAL END OF JOB DRNRPT ********".
067400 999-EXIT.
067500     EXIT.
067600
067700 1000-ABEND-RTN.
067800     WRITE SYSOUT-REC FROM ABEND-REC.
067900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
068000     DISPLAY "*** ABNORMAL END OF JOB- DRNRPT ***" UPON CONSOLE.
068100     DIVIDE ZERO-VAL INTO ONE-VAL.
