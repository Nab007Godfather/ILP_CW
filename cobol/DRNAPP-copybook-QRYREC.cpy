000100******************************************************************
000200* RECORD LAYOUT FOR: DDS0001.QUERYIN  (FLEET QUERY CONDITIONS)  *
000300*        COPY MEMBER  QRYREC                                    *
000400*        USED BY      QRYRUN                                    *
000500*        MAINTAINED BY  FLEET OPERATIONS DESK                   *
000600* ... ONE ROW PER ATTRIBUTE CONDITION.  A RUN OF CONSECUTIVE    *
000700* ... ROWS SHARING THE SAME QRY-GROUP-ID IS ONE AND-CONNECTED   *
000800* ... QUERY -- SEE QRYRUN PARAGRAPH 210-MATCH-DRONE.            *
000900******************************************************************
001000*  CHANGE LOG
001100*  05/09/94  JRS  0006  ORIGINAL LAYOUT FOR DRONE-DISPATCH PROJECT
001200*  02/11/98  TGD  0015  ADDED QRY-GROUP-ID FOR MULTI-CONDITION AND
001300*  02/09/99  TGD  0019  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD
001400******************************************************************
001500 01  QRY-CONDITION-REC.
001600     05  QRY-GROUP-ID               PIC 9(05).
001700     05  QRY-ATTRIBUTE              PIC X(15).
001800****** OPERATOR IS ONE OF =  != < > <= >=  -- LEFT-JUSTIFIED,
001900****** SPACE-PADDED.  SEE QRYRUN PARAGRAPH 230-TEST-OPERATOR.
002000     05  QRY-OPERATOR               PIC X(02).
002100     05  QRY-VALUE                  PIC X(20).
002200     05  FILLER                     PIC X(10).
002300******************************************************************
002400* ALTERNATE VIEW -- VALUE RE-READ AS A SIGNED NUMERIC FOR THE    *
002500* NUMERIC-ATTRIBUTE COMPARE PATH.  ALPHA QUERIES IGNORE IT.      *
002600******************************************************************
002700 01  QRY-VALUE-NUMERIC REDEFINES QRY-CONDITION-REC.
002800     05  FILLER                     PIC X(22).
002900     05  QRY-VALUE-NUM               PIC S9(07)V99.
003000     05  FILLER                     PIC X(21).
