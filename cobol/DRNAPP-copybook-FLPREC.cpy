000100******************************************************************
000200* RECORD LAYOUT FOR: DDS0001.PATHOUT  (FLIGHT PATH OUTPUT FILE) *
000300*        COPY MEMBER  FLPREC                                    *
000400*        USED BY      PATHRUN, DRNRPT                           *
000500*        MAINTAINED BY  FLEET OPERATIONS DESK                   *
000600* ... ONE DETAIL ROW PER WAYPOINT OF A PLANNED FLIGHT, PLUS A   *
000700* ... SINGLE TRAILER ROW CARRYING THE BATCH TOTALS.  THE        *
000800* ... TRAILER OVERLAYS THE SAME 50-BYTE RECORD SHAPE -- PATHRUN *
000900* ... SETS FLP-REC-TYPE SO DRNRPT KNOWS WHICH VIEW TO USE.      *
001000******************************************************************
001100*  CHANGE LOG
001200*  04/18/94  JRS  0005  ORIGINAL LAYOUT FOR DRONE-DISPATCH PROJECT
001300*  05/02/97  JRS  0013  ADDED FLP-REC-TYPE, TRAILER WAS UNTAGGED
001400*  02/09/99  TGD  0019  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD
001500******************************************************************
001600 01  FLP-OUTPUT-REC.
001700     05  FLP-REC-TYPE               PIC X(01).
001800         88  FLP-IS-DETAIL-REC      VALUE "D".
001900         88  FLP-IS-SUMMARY-REC     VALUE "S".
002000     05  FLP-DRONE-ID               PIC X(08).
002100****** DELIVERY-ID OF -1 MARKS THE RETURN LEG -- SEE PATHRUN
002200****** PARAGRAPH 352-BUILD-RETURN-PATH.
002300     05  FLP-DELIVERY-ID            PIC S9(06).
002400     05  FLP-SEQ                    PIC 9(05).
002500     05  FLP-WAYPOINT.
002600         10  FLP-LNG                PIC S9(04)V9(08).
002700         10  FLP-LAT                PIC S9(04)V9(08).
002800     05  FILLER                     PIC X(06).
002900******************************************************************
003000* ALTERNATE VIEW -- BATCH-TOTAL TRAILER ROW.  ONE PER RUN, THE   *
003100* LAST RECORD WRITTEN TO PATHOUT.                                *
003200******************************************************************
003300 01  FLP-SUMMARY-REC REDEFINES FLP-OUTPUT-REC.
003400     05  FLP-SUM-REC-TYPE           PIC X(01).
003500     05  FLP-SUM-TOTAL-COST         PIC S9(09)V99.
003600     05  FLP-SUM-TOTAL-MOVES        PIC 9(07).
003700     05  FILLER                     PIC X(31).
