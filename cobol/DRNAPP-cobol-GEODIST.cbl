000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GEODIST.
000300 AUTHOR. J R SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/22/88.
000600 DATE-COMPILED. 04/22/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*  PURPOSE -- STRAIGHT-LINE (EUCLIDEAN) DISTANCE BETWEEN TWO     *
001000*  LNG/LAT POINTS ON THE DRONE GRID, PLUS THE "CLOSE ENOUGH TO   *
001100*  THE GOAL" TEST THE ROUTING LOGIC IN PATHRUN LEANS ON.  NO     *
001200*  INTRINSIC SQRT FUNCTION ON THIS COMPILER -- SQUARE ROOT IS    *
001300*  WORKED BY HAND WITH A NEWTON-RAPHSON ITERATION, SAME TRICK    *
001400*  USED FOR THE CHECKSUM ROUTINES ON THE OLD BILLING SYSTEM.     *
001500******************************************************************
001600*  CHANGE LOG
001700*  04/22/88  JRS  0001  ORIGINAL PROGRAM FOR DRONE-DISPATCH PROJ
001800*  11/09/88  JRS  0002  FIRST COMPILE CLEAN ON IBM-390 TEST REGION
001900*  06/02/89  JRS  0003  TIGHTENED GD-DISTANCE TO MATCH SPEC WIDTH
002000*  09/14/90  JRS  0005  FIXED GUESS-OF-ZERO CASE (WAS LOOPING)
002100*  02/18/91  JRS  0007  ADDED RETURN-CD, CALLERS WERE IGNORING A
002200*                       BAD LINKAGE SET-UP SILENTLY
002300*  03/02/93  RGM  0011  WIDENED ITERATION COUNT, 55.9N LAT ROWS
002400*                       WERE ONE DIGIT SHORT OF CONVERGING
002500*  08/17/94  RGM  0014  REVIEWED WITH FLEET OPS FOR THE SERVICE
002600*                       POINT RELOCATION PROJECT -- NO CHANGE
002700*  05/03/96  JRS  0016  MOVED CLOSE-LIMIT TO A NAMED CONSTANT
002800*  02/09/99  TGD  0019  Y2K REVIEW -- NO DATE FIELDS IN THIS PGM
002900*  06/30/01  TGD  0024  CLOSENESS THRESHOLD MOVED TO 88-LEVEL
003000*  04/11/03  TGD  0027  RECOMPILED AFTER COMPILER UPGRADE, NO
003100*                       SOURCE CHANGES REQUIRED
003200*  10/29/05  DWK  0031  ADDED COMMENTS FOR NEW HIRE ORIENTATION
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  WS-CALC-FIELDS.
004600     05  WS-DLNG                    PIC S9(4)V9(8) COMP-3.
004700     05  WS-DLAT                    PIC S9(4)V9(8) COMP-3.
004800     05  WS-SUM-SQUARES              PIC S9(4)V9(8) COMP-3.
004900****** NEWTON-RAPHSON WORK FIELDS -- X(N+1) = ( X(N) + S/X(N) ) / 2
005000     05  WS-SQRT-GUESS               PIC S9(4)V9(8) COMP-3.
005100     05  WS-SQRT-NEXT                PIC S9(4)V9(8) COMP-3.
005200     05  WS-ITER-CTR                 PIC S9(4) COMP.
005300     05  WS-MAX-ITER                 PIC S9(4) COMP VALUE +25.
005400     05  WS-CLOSE-LIMIT              PIC S9(1)V9(8) COMP-3
005500                                      VALUE 0.00015.
005600****** ALTERNATE VIEW -- LETS A CONSOLE DUMP SHOW THE RUNNING
005700****** GUESS AND NEXT GUESS SIDE BY SIDE WHEN DEBUGGING A BAD
005800****** CONVERGENCE WITHOUT RE-COMPILING WITH DISPLAY STATEMENTS.
005900 01  WS-SQRT-TRACE REDEFINES WS-CALC-FIELDS.
006000     05  FILLER                      PIC X(16).
006100     05  WS-TRACE-GUESS              PIC S9(4)V9(8) COMP-3.
006200     05  WS-TRACE-NEXT                PIC S9(4)V9(8) COMP-3.
006300     05  FILLER                      PIC X(14).
006400
006500 LINKAGE SECTION.
006600 01  GEODIST-CALL-REC.
006700     05  GD-FUNCTION-SW              PIC X(01).
006800         88  GD-DISTANCE-ONLY        VALUE "D".
006900         88  GD-CLOSENESS-TEST       VALUE "C".
007000     05  GD-LNG1                     PIC S9(04)V9(08).
007100     05  GD-LAT1                     PIC S9(04)V9(08).
007200     05  GD-LNG2                     PIC S9(04)V9(08).
007300     05  GD-LAT2                     PIC S9(04)V9(08).
007400     05  GD-DISTANCE                 PIC S9(04)V9(08).
007500     05  GD-IS-CLOSE                 PIC X(01).
007600         88  GD-CLOSE-YES            VALUE "Y".
007700         88  GD-CLOSE-NO             VALUE "N".
007800 01  RETURN-CD                       PIC 9(4) COMP.
007900
008000 PROCEDURE DIVISION USING GEODIST-CALL-REC, RETURN-CD.
008100 000-MAINLINE.
008200     COMPUTE WS-DLNG = GD-LNG1 - GD-LNG2.
008300     COMPUTE WS-DLAT = GD-LAT1 - GD-LAT2.
008400     COMPUTE WS-SUM-SQUARES =
008500         ( WS-DLNG * WS-DLNG ) + ( WS-DLAT * WS-DLAT ).
008600
008700     PERFORM 100-TAKE-SQUARE-ROOT THRU 100-EXIT.
008800     MOVE WS-SQRT-GUESS TO GD-DISTANCE.
008900
009000     IF GD-CLOSENESS-TEST
009100         IF GD-DISTANCE < WS-CLOSE-LIMIT
009200             SET GD-CLOSE-YES TO TRUE
009300         ELSE
009400             SET GD-CLOSE-NO TO TRUE
009500         END-IF
009600     END-IF.
009700
009800     MOVE ZERO TO RETURN-CD.
009900     GOBACK.
010000
010100 100-TAKE-SQUARE-ROOT.
010200*  NEWTON-RAPHSON SQUARE ROOT OF WS-SUM-SQUARES INTO WS-SQRT-GUESS.
010300*  25 PASSES IS MORE THAN ENOUGH TO SETTLE OUT AT 8 DECIMALS FOR
010400*  THE SMALL VALUES THIS GRID WORKS WITH.
010500     IF WS-SUM-SQUARES = ZERO
010600         MOVE ZERO TO WS-SQRT-GUESS
010700         GO TO 100-EXIT.
010800
010900     MOVE 1 TO WS-SQRT-GUESS.
011000     PERFORM 150-NEWTON-STEP THRU 150-EXIT
011100         VARYING WS-ITER-CTR FROM 1 BY 1
011200         UNTIL WS-ITER-CTR > WS-MAX-ITER.
011300 100-EXIT.
011400     EXIT.
011500
011600 150-NEWTON-STEP.
011700     COMPUTE WS-SQRT-NEXT ROUNDED =
011800         ( WS-SQRT-GUESS + ( WS-SUM-SQUARES / WS-SQRT-GUESS ) ) / 2.
011900     MOVE WS-SQRT-NEXT TO WS-SQRT-GUESS.
012000 150-EXIT.
012100     EXIT.
