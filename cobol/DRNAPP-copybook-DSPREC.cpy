000100******************************************************************
000200* RECORD LAYOUT FOR: DDS0001.DISPATCH  (MEDICINE DISPATCH FILE) *
000300*        COPY MEMBER  DSPREC                                    *
000400*        USED BY      AVAILRUN, PATHRUN, DRNRPT                 *
000500*        MAINTAINED BY  DISPATCH DESK                           *
000600* ... ONE ROW PER MEDICINE DISPATCH REQUEST.  DATE, TIME,       *
000700* ... CAPACITY, COOLING/HEATING AND MAX-COST ARE ALL OPTIONAL   *
000800* ... -- SPACES/LOW-VALUES MEANS "NOT SPECIFIED" AND THE        *
000900* ... PRESENT-FLAG BYTES TELL US WHICH NUMERIC FIELDS TO TRUST. *
001000******************************************************************
001100*  CHANGE LOG
001200*  04/11/94  JRS  0004  ORIGINAL LAYOUT FOR DRONE-DISPATCH PROJECT
001300*  01/06/97  JRS  0012  ADDED PRESENT-FLAGS FOR OPTIONAL NUMERICS
001400*  02/09/99  TGD  0019  Y2K REVIEW -- MD-DATE KEPT AS YYYY-MM-DD
001500******************************************************************
001600 01  DSP-DISPATCH-REC.
001700     05  DSP-ID                     PIC 9(06).
001800     05  DSP-DATE                   PIC X(10).
001900     05  DSP-DATE-PRESENT           PIC X(01).
002000         88  DSP-DATE-IS-PRESENT    VALUE "Y".
002100         88  DSP-DATE-IS-ABSENT     VALUE "N".
002200     05  DSP-TIME                   PIC X(05).
002300     05  DSP-TIME-PRESENT           PIC X(01).
002400         88  DSP-TIME-IS-PRESENT    VALUE "Y".
002500         88  DSP-TIME-IS-ABSENT     VALUE "N".
002600     05  DSP-REQ-CAPACITY           PIC S9(05)V99.
002700     05  DSP-CAPACITY-PRESENT       PIC X(01).
002800         88  DSP-CAPACITY-IS-PRES   VALUE "Y".
002900         88  DSP-CAPACITY-IS-ABS    VALUE "N".
003000     05  DSP-REQ-COOLING            PIC X(01).
003100         88  DSP-COOLING-REQUIRED   VALUE "Y".
003200         88  DSP-COOLING-NOT-REQD   VALUES ARE "N", " ".
003300     05  DSP-REQ-HEATING            PIC X(01).
003400         88  DSP-HEATING-REQUIRED   VALUE "Y".
003500         88  DSP-HEATING-NOT-REQD   VALUES ARE "N", " ".
003600     05  DSP-REQ-MAX-COST           PIC S9(07)V99.
003700     05  DSP-MAX-COST-PRESENT       PIC X(01).
003800         88  DSP-MAX-COST-IS-PRES   VALUE "Y".
003900         88  DSP-MAX-COST-IS-ABS    VALUE "N".
004000     05  DSP-DEL-LOCATION.
004100         10  DSP-DEL-LNG            PIC S9(04)V9(08).
004200         10  DSP-DEL-LAT            PIC S9(04)V9(08).
004300     05  FILLER                     PIC X(09).
004400******************************************************************
004500* ALTERNATE VIEW -- DATE SPLIT INTO YEAR/MONTH/DAY FOR THE       *
004600* WEEKDAY CALCULATION IN AVAILRUN PARAGRAPH 320-.                *
004700******************************************************************
004800 01  DSP-DATE-PARTS REDEFINES DSP-DISPATCH-REC.
004900     05  FILLER                     PIC X(06).
005000     05  DSP-DATE-YYYY              PIC X(04).
005100     05  FILLER                     PIC X(01).
005200     05  DSP-DATE-MM                PIC X(02).
005300     05  FILLER                     PIC X(01).
005400     05  DSP-DATE-DD                PIC X(02).
005500     05  FILLER                     PIC X(60).
