000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GEOPOLY.
000300 AUTHOR. J R SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/23/88.
000600 DATE-COMPILED. 05/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*  PURPOSE -- POINT-IN-POLYGON TEST FOR A RESTRICTED-AREA RING.  *
001000*  RAY-CASTING TOWARD +LONGITUDE, COUNTING EDGE CROSSINGS.  A    *
001100*  POINT LYING RIGHT ON AN EDGE COUNTS AS INSIDE -- SEE THE      *
001200*  COLLINEAR TEST IN 150-.  PATHRUN CALLS THIS ONCE PER CANDIDATE*
001300*  STEP, PER RESTRICTED AREA, SO KEEP THE EDGE LOOP TIGHT.       *
001400******************************************************************
001500*  CHANGE LOG
001600*  05/23/88  JRS  0001  ORIGINAL PROGRAM FOR DRONE-DISPATCH PROJ
001700*  05/25/88  JRS  0002  FIRST COMPILE CLEAN ON IBM-390 TEST REGION
001800*  02/14/89  JRS  0004  HORIZONTAL EDGES NOW SKIPPED, WERE
001900*                       CAUSING DOUBLE-COUNTED CROSSINGS
002000*  11/02/91  RGM  0008  ADDED THE ON-EDGE TEST, A DELIVERY POINT
002100*                       RIGHT ON A BOUNDARY WAS COMING BACK
002200*                       "OUTSIDE" AND ROUTING WOULD NOT CONVERGE
002300*  08/17/94  RGM  0014  REVIEWED WITH FLEET OPS FOR THE SERVICE
002400*                       POINT RELOCATION PROJECT -- NO CHANGE
002500*  09/12/96  RGM  0017  BAD-REGION CHECK ADDED -- UNCLOSED RING
002600*                       OR FEWER THAN 4 VERTICES NOW "NOT IN"
002700*  02/09/99  TGD  0019  Y2K REVIEW -- NO DATE FIELDS IN THIS PGM
002800*  06/30/01  TGD  0024  TOLERANCES MOVED TO NAMED CONSTANTS
002900*  04/11/03  TGD  0027  RECOMPILED AFTER COMPILER UPGRADE, NO
003000*                       SOURCE CHANGES REQUIRED
003100*  10/29/05  DWK  0031  ADDED COMMENTS FOR NEW HIRE ORIENTATION
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  WS-EDGE-FIELDS.
004500     05  WS-EDGE-IDX                 PIC S9(4) COMP.
004600     05  WS-CROSSING-COUNT           PIC S9(4) COMP.
004700     05  WS-X1                       PIC S9(4)V9(8) COMP-3.
004800     05  WS-Y1                       PIC S9(4)V9(8) COMP-3.
004900     05  WS-X2                       PIC S9(4)V9(8) COMP-3.
005000     05  WS-Y2                       PIC S9(4)V9(8) COMP-3.
005100     05  WS-CROSS-PROD               PIC S9(4)V9(8) COMP-3.
005200     05  WS-DOT-PROD                 PIC S9(4)V9(8) COMP-3.
005300     05  WS-SEG-LEN-SQ               PIC S9(4)V9(8) COMP-3.
005400     05  WS-ISECT-X                  PIC S9(4)V9(8) COMP-3.
005500     05  WS-ON-EDGE-SW               PIC X(01) VALUE "N".
005600         88  WS-POINT-ON-EDGE        VALUE "Y".
005700     05  WS-COLLINEAR-TOLERANCE      PIC S9(1)V9(9) COMP-3
005800                                      VALUE 0.000000001.
005900     05  WS-SEG-LOW-TOLERANCE        PIC S9(1)V9(12) COMP-3
006000                                      VALUE -0.000000000001.
006100     05  WS-SEG-HIGH-TOLERANCE       PIC S9(1)V9(12) COMP-3
006200                                      VALUE 0.000000000001.
006300     05  WS-CROSSING-QUOT            PIC S9(4) COMP.
006400     05  WS-CROSSING-REM             PIC S9(4) COMP.
006500
006600******************************************************************
006700* ALTERNATE VIEW -- SPLITS THE EDGE WORK AREA INTO TWO 2-D       *
006800* POINTS FOR THE ENDPOINT-SWAP LOGIC IN 150-ON-EDGE-TEST.        *
006900******************************************************************
007000 01  WS-EDGE-POINTS REDEFINES WS-EDGE-FIELDS.
007100     05  FILLER                      PIC X(08).
007200     05  WS-EDGE-START.
007300         10  WS-EDGE-START-LNG       PIC S9(4)V9(8) COMP-3.
007400         10  WS-EDGE-START-LAT       PIC S9(4)V9(8) COMP-3.
007500     05  WS-EDGE-END.
007600         10  WS-EDGE-END-LNG         PIC S9(4)V9(8) COMP-3.
007700         10  WS-EDGE-END-LAT         PIC S9(4)V9(8) COMP-3.
007800     05  FILLER                      PIC X(49).
007900
008000 LINKAGE SECTION.
008100 01  GEOPOLY-CALL-REC.
008200     05  GP-POINT-LNG                PIC S9(04)V9(08).
008300     05  GP-POINT-LAT                PIC S9(04)V9(08).
008400     05  GP-AREA-NAME                PIC X(20).
008500     05  GP-VERTEX-COUNT             PIC 9(03).
008600     05  GP-VERTEX-TABLE OCCURS 20 TIMES
008700             INDEXED BY GP-VTX-IDX.
008800         10  GP-VERTEX-LNG           PIC S9(04)V9(08).
008900         10  GP-VERTEX-LAT           PIC S9(04)V9(08).
009000     05  GP-IN-REGION                PIC X(01).
009100         88  GP-POINT-IS-INSIDE      VALUE "Y".
009200         88  GP-POINT-IS-OUTSIDE     VALUE "N".
009300 01  RETURN-CD                       PIC 9(4) COMP.
009400
009500 PROCEDURE DIVISION USING GEOPOLY-CALL-REC, RETURN-CD.
009600 000-MAINLINE.
009700     SET GP-POINT-IS-OUTSIDE TO TRUE.
009800     MOVE ZERO TO WS-CROSSING-COUNT.
009900
010000     IF GP-VERTEX-COUNT < 4
010100         OR GP-AREA-NAME = SPACES
010200         GO TO 000-EXIT.
010300
010400     IF GP-VERTEX-LNG (1) NOT = GP-VERTEX-LNG (GP-VERTEX-COUNT)
010500         OR GP-VERTEX-LAT (1) NOT = GP-VERTEX-LAT (GP-VERTEX-COUNT)
010600         GO TO 000-EXIT.
010700
010800     PERFORM 100-EDGE-LOOP THRU 100-EXIT
010900         VARYING WS-EDGE-IDX FROM 1 BY 1
011000         UNTIL WS-EDGE-IDX > GP-VERTEX-COUNT - 1.
011100
011200     IF WS-POINT-ON-EDGE
011300         SET GP-POINT-IS-INSIDE TO TRUE
011400     ELSE
011500         DIVIDE WS-CROSSING-COUNT BY 2
011600             GIVING WS-CROSSING-QUOT
011700             REMAINDER WS-CROSSING-REM
011800         IF WS-CROSSING-REM = 1
011900             SET GP-POINT-IS-INSIDE TO TRUE
012000         END-IF
012100     END-IF.
012200 000-EXIT.
012300     MOVE ZERO TO RETURN-CD.
012400     GOBACK.
012500
012600 100-EDGE-LOOP.
012700     MOVE GP-VERTEX-LNG (WS-EDGE-IDX)     TO WS-X1.
012800     MOVE GP-VERTEX-LAT (WS-EDGE-IDX)     TO WS-Y1.
012900     MOVE GP-VERTEX-LNG (WS-EDGE-IDX + 1) TO WS-X2.
013000     MOVE GP-VERTEX-LAT (WS-EDGE-IDX + 1) TO WS-Y2.
013100
013200     PERFORM 150-ON-EDGE-TEST THRU 150-EXIT.
013300     IF WS-POINT-ON-EDGE
013400         GO TO 100-EXIT.
013500
013600     IF WS-Y1 NOT = WS-Y2
013700         IF GP-POINT-LAT >= WS-Y1 AND GP-POINT-LAT <= WS-Y2
013800             OR GP-POINT-LAT >= WS-Y2 AND GP-POINT-LAT <= WS-Y1
013900             COMPUTE WS-ISECT-X =
014000                 WS-X1 + ( ( GP-POINT-LAT - WS-Y1 ) *
014100                     ( WS-X2 - WS-X1 ) / ( WS-Y2 - WS-Y1 ) )
014200             IF WS-ISECT-X >= GP-POINT-LNG
014300                 ADD 1 TO WS-CROSSING-COUNT
014400             END-IF
014500         END-IF
014600     END-IF.
014700 100-EXIT.
014800     EXIT.
014900
015000 150-ON-EDGE-TEST.
015100*  CROSS PRODUCT OF (P-V1) AND (V2-V1) -- NEAR ZERO MEANS THE
015200*  THREE POINTS ARE COLLINEAR.  THEN THE DOT PRODUCT PLACES THE
015300*  POINT WITHIN THE SEGMENT RATHER THAN ON ITS EXTENSION.
015400     SET WS-POINT-ON-EDGE TO FALSE.
015500     COMPUTE WS-CROSS-PROD =
015600         ( ( GP-POINT-LAT - WS-Y1 ) * ( WS-X2 - WS-X1 ) ) -
015700         ( ( GP-POINT-LNG - WS-X1 ) * ( WS-Y2 - WS-Y1 ) ).
015800
015900     IF WS-CROSS-PROD < WS-COLLINEAR-TOLERANCE
016000         AND WS-CROSS-PROD > ( WS-COLLINEAR-TOLERANCE * -1 )
016100         COMPUTE WS-DOT-PROD =
016200             ( ( GP-POINT-LNG - WS-X1 ) * ( WS-X2 - WS-X1 ) ) +
016300             ( ( GP-POINT-LAT - WS-Y1 ) * ( WS-Y2 - WS-Y1 ) )
016400         COMPUTE WS-SEG-LEN-SQ =
016500             ( ( WS-X2 - WS-X1 ) * ( WS-X2 - WS-X1 ) ) +
016600             ( ( WS-Y2 - WS-Y1 ) * ( WS-Y2 - WS-Y1 ) )
016700         IF WS-DOT-PROD >= WS-SEG-LOW-TOLERANCE
016800             AND WS-DOT-PROD <= WS-SEG-LEN-SQ + WS-SEG-HIGH-TOLERANCE
016900             SET WS-POINT-ON-EDGE TO TRUE
017000         END-IF
017100     END-IF.
017200 150-EXIT.
017300     EXIT.
