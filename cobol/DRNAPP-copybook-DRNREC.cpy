000100******************************************************************
000200* RECORD LAYOUT FOR: DDS0001.DRONES  (FLEET REFERENCE FILE)      *
000300*        COPY MEMBER  DRNREC                                     *
000400*        USED BY      AVAILRUN, QRYRUN, PATHRUN                 *
000500*        MAINTAINED BY  FLEET OPERATIONS DESK                    *
000600* ... ONE ROW PER DRONE IN THE OPERATING FLEET.  LOADED INTO A   *
000700* ... WORKING-STORAGE TABLE AT JOB START AND HELD FOR THE WHOLE  *
000800* ... RUN -- THE FLEET IS SMALL ENOUGH TO FIT IN CORE.           *
000900******************************************************************
001000*  CHANGE LOG
001100*  03/14/94  JRS  0001  ORIGINAL LAYOUT FOR DRONE-DISPATCH PROJECT
001200*  11/02/95  JRS  0007  ADDED CAP-MAX-MOVES, WAS MISSING FROM SPEC
001300*  06/21/98  TGD  0013  WIDENED DRONE-NAME FOR LONGER MODEL NAMES
001400*  02/09/99  TGD  0019  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD
001500******************************************************************
001600 01  DRN-TABLE-ENTRY.
001700     05  DRN-ID                     PIC X(08).
001800****** MFR CODE IS THE FIRST 3 BYTES OF THE DRONE-ID, SERIAL THE
001900****** REMAINING 5 -- SEE DRN-ID-PARTS BELOW
002000     05  DRN-NAME                   PIC X(20).
002100     05  DRN-CAP-COOLING            PIC X(01).
002200         88  DRN-HAS-COOLING        VALUE "Y".
002300         88  DRN-NO-COOLING         VALUE "N".
002400         88  DRN-VALID-COOL-FLAG    VALUES ARE "Y", "N".
002500     05  DRN-CAP-HEATING            PIC X(01).
002600         88  DRN-HAS-HEATING        VALUE "Y".
002700         88  DRN-NO-HEATING         VALUE "N".
002800         88  DRN-VALID-HEAT-FLAG    VALUES ARE "Y", "N".
002900     05  DRN-CAP-CAPACITY           PIC S9(05)V99.
003000     05  DRN-CAP-MAX-MOVES          PIC S9(05).
003100     05  DRN-CAP-COST-PER-MOVE      PIC S9(07)V99.
003200     05  DRN-CAP-COST-INITIAL       PIC S9(07)V99.
003300     05  DRN-CAP-COST-FINAL         PIC S9(07)V99.
003400     05  DRN-CAPABILITY-PRESENT     PIC X(01).
003500         88  DRN-CAPS-ON-FILE       VALUE "Y".
003600         88  DRN-CAPS-MISSING       VALUE "N".
003700     05  FILLER                     PIC X(30).
003800******************************************************************
003900* ALTERNATE VIEW -- MANUFACTURER CODE / SERIAL SPLIT OF DRN-ID.  *
004000* FLEET OPS ASKS FOR THIS BREAKOUT WHEN RECONCILING DELIVERIES   *
004100* AGAINST THE MANUFACTURER'S WARRANTY ROLLS.                     *
004200******************************************************************
004300 01  DRN-ID-PARTS REDEFINES DRN-TABLE-ENTRY.
004400     05  DRN-ID-MFR-CODE            PIC X(03).
004500     05  DRN-ID-SERIAL              PIC X(05).
004600     05  FILLER                     PIC X(92).
