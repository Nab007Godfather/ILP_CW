000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AVAILRUN.
000300 AUTHOR. J R SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/11/88.
000600 DATE-COMPILED. 07/11/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM FILTERS THE FLEET DOWN TO THE DRONES THAT
001300*          CAN SERVE EVERY DISPATCH IN A BATCH -- CAPACITY, COOLING
001400*          OR HEATING, DAY/TIME AVAILABILITY WINDOW, AND ESTIMATED
001500*          FLIGHT COST AGAINST THE DISPATCH'S COST CEILING.  THE
001600*          CANDIDATE SET STARTS AS THE WHOLE FLEET AND ONLY SHRINKS
001700*          AS DISPATCHES ARE READ -- IT IS ONE ANSWER FOR THE WHOLE
001800*          BATCH, NOT ONE ANSWER PER DISPATCH.
001900*
002000******************************************************************
002100
002200         REFERENCE FILE          -   DDS0001.DRONES
002300         REFERENCE FILE          -   DDS0001.SERVPTS
002400         REFERENCE FILE          -   DDS0001.DRAVAIL
002500         INPUT FILE              -   DDS0001.DISPATCH
002600         OUTPUT FILE PRODUCED    -   DDS0001.AVAILOUT
002700         DUMP FILE               -   SYSOUT
002800
002900******************************************************************
003000*  CHANGE LOG
003100*  07/11/88  JRS  0001  ORIGINAL PROGRAM FOR DRONE-DISPATCH PROJ
003200*  07/14/88  JRS  0002  FIRST COMPILE CLEAN ON IBM-390 TEST REGION
003300*  01/19/89  JRS  0004  FIXED FLEET TABLE LOAD -- WAS STOPPING ON
003400*                       THE FIRST BLANK DRONE-NAME, NOT END OF FILE
003500*  10/02/90  JRS  0006  ADDED THE EARLY-EXIT WHEN THE CANDIDATE SET
003600*                       GOES TO ZERO, FLEET OPS WAS WAITING ON A
003700*                       FULL DISPATCH RUN FOR AN ANSWER THEY ALREADY
003800*                       HAD AFTER THE SECOND DISPATCH RECORD
003900*  04/28/92  RGM  0010  ADDED THE MAX-COST RULE, CALLS FLTCOST NOW
004000*  03/02/93  RGM  0011  REVIEWED ALONGSIDE GEODIST CHANGE 0011
004100*  08/17/94  RGM  0014  REVIEWED WITH FLEET OPS FOR THE SERVICE
004200*                       POINT RELOCATION PROJECT -- TABLE SIZES
004300*                       WIDENED, NO LOGIC CHANGE
004400*  11/21/95  RGM  0015  DRONE-AVAILABILITY TABLE WIDENED TO 2000
004500*                       ROWS, FLEET GREW PAST THE ORIGINAL 500
004600*  09/12/96  RGM  0017  WEEKDAY CALC REPLACED A HAND TABLE OF
004700*                       1996-97 DATES THAT WOULD HAVE GONE STALE
004800*  02/09/99  TGD  0019  Y2K REVIEW -- ZELLER CONGRUENCE TAKES A
004900*                       4-DIGIT YEAR ALREADY, NO WINDOWING NEEDED
005000*  06/30/01  TGD  0024  REVIEWED ALONGSIDE GEODIST/FLTCOST CHANGE
005100*                       0024
005200*  04/11/03  TGD  0027  RECOMPILED AFTER COMPILER UPGRADE, NO
005300*                       SOURCE CHANGES REQUIRED
005400*  10/29/05  DWK  0031  ADDED COMMENTS FOR NEW HIRE ORIENTATION
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT DRONES
006800     ASSIGN TO UT-S-DRONES
006900       ORGANIZATION IS LINE SEQUENTIAL
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS DRNFCD.
007200
007300     SELECT SERVPTS
007400     ASSIGN TO UT-S-SERVPT
007500       ORGANIZATION IS LINE SEQUENTIAL
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS SPTFCD.
007800
007900     SELECT DRAVAIL
008000     ASSIGN TO UT-S-DRAVL
008100       ORGANIZATION IS LINE SEQUENTIAL
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS AVLFCD.
008400
008500     SELECT DISPATCH
008600     ASSIGN TO UT-S-DISPAT
008700       ORGANIZATION IS LINE SEQUENTIAL
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS DSPFCD.
009000
009100     SELECT AVAILOUT
009200     ASSIGN TO UT-S-AVLOUT
009300       ORGANIZATION IS LINE SEQUENTIAL
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS OUTFCD.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  SYSOUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 130 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS SYSOUT-REC.
010500 01  SYSOUT-REC  PIC X(130).
010600
010700****** FLEET REFERENCE FILE -- LOADED WHOLE INTO DRN-FLEET-TABLE
010800****** AT JOB START, SEE 050-LOAD-DRONES.
010900 FD  DRONES
011000     RECORD CONTAINS 100 CHARACTERS
011100     DATA RECORD IS DRN-INPUT-REC.
011200 01  DRN-INPUT-REC               PIC X(100).
011300
011400****** SERVICE POINT REFERENCE FILE -- LOADED WHOLE, SEE 060-.
011500 FD  SERVPTS
011600     RECORD CONTAINS 60 CHARACTERS
011700     DATA RECORD IS SPT-INPUT-REC.
011800 01  SPT-INPUT-REC               PIC X(60).
011900
012000****** DRONE AVAILABILITY REFERENCE FILE -- LOADED WHOLE, SEE 070-.
012100 FD  DRAVAIL
012200     RECORD CONTAINS 40 CHARACTERS
012300     DATA RECORD IS AVL-INPUT-REC.
012400 01  AVL-INPUT-REC               PIC X(40).
012500
012600****** DISPATCH BATCH -- READ ONE RECORD AT A TIME, NO TABLE.
012700 FD  DISPATCH
012800     RECORD CONTAINS 76 CHARACTERS
012900     DATA RECORD IS DSP-INPUT-REC.
013000 01  DSP-INPUT-REC               PIC X(76).
013100
013200****** SURVIVING DRONE-ID LIST, FLEET ORDER, ONE ID PER LINE.
013300 FD  AVAILOUT
013400     RECORD CONTAINS 80 CHARACTERS
013500     DATA RECORD IS AVL-OUT-REC.
013600 01  AVL-OUT-REC.
013700     05  AVO-DRONE-ID            PIC X(08).
013800     05  FILLER                  PIC X(72).
013900
014000 WORKING-STORAGE SECTION.
014100 01  FILE-STATUS-CODES.
014200     05  DRNFCD                  PIC X(2).
014300         88  DRN-NO-MORE-DATA    VALUE "10".
014400     05  SPTFCD                  PIC X(2).
014500         88  SPT-NO-MORE-DATA    VALUE "10".
014600     05  AVLFCD                  PIC X(2).
014700         88  AVL-NO-MORE-DATA    VALUE "10".
014800     05  DSPFCD                  PIC X(2).
014900         88  DSP-NO-MORE-DATA    VALUE "10".
015000     05  OUTFCD                  PIC X(2).
015100         88  OUT-CODE-WRITE      VALUE SPACES.
015200
015300****** FLEET REFERENCE RECORD -- USED AS A ONE-ROW HOLDING AREA
015400****** WHILE LOADING DRN-FLEET-TABLE BELOW.
015500 COPY DRNREC.
015600
015700****** SERVICE-POINT REFERENCE RECORD -- HOLDING AREA FOR 060-.
015800 COPY SPTREC.
015900
016000****** DRONE-AVAILABILITY REFERENCE RECORD -- HOLDING AREA FOR 070-.
016100 COPY AVLREC.
016200
016300****** DISPATCH TRANSACTION RECORD.
016400 COPY DSPREC.
016500
016600 COPY ABNDREC.
016700
016800******************************************************************
016900* IN-CORE FLEET TABLE.  FT-DRN-CANDIDATE CARRIES THE SURVIVING-
017000* CANDIDATE FLAG ACROSS THE WHOLE DISPATCH BATCH -- ALL START "Y",
017100* A RULE FAILURE ON ANY DISPATCH FLIPS IT TO "N" FOR GOOD.
017200******************************************************************
017300 01  DRN-FLEET-TABLE.
017400     05  FT-DRN-ENTRY OCCURS 200 TIMES
017500             INDEXED BY DRN-IDX.
017600         10  FT-DRN-ID               PIC X(08).
017700         10  FT-DRN-NAME             PIC X(20).
017800         10  FT-DRN-COOLING          PIC X(01).
017900             88  FT-HAS-COOLING      VALUE "Y".
018000         10  FT-DRN-HEATING          PIC X(01).
018100             88  FT-HAS-HEATING      VALUE "Y".
018200         10  FT-DRN-CAPACITY         PIC S9(05)V99.
018300         10  FT-DRN-MAX-MOVES        PIC S9(05).
018400         10  FT-DRN-COST-PER-MOVE    PIC S9(07)V99.
018500         10  FT-DRN-COST-INITIAL     PIC S9(07)V99.
018600         10  FT-DRN-COST-FINAL       PIC S9(07)V99.
018700         10  FT-DRN-CAPS-PRESENT     PIC X(01).
018800             88  FT-CAPS-ON-FILE     VALUE "Y".
018900         10  FT-DRN-CANDIDATE        PIC X(01).
019000             88  FT-IS-CANDIDATE     VALUE "Y".
019100             88  FT-NOT-CANDIDATE    VALUE "N".
019200         10  FILLER                  PIC X(29).
019300
019400 01  SPT-BASE-TABLE.
019500     05  FT-SPT-ENTRY OCCURS 50 TIMES
019600             INDEXED BY SPT-IDX.
019700         10  FT-SPT-ID               PIC 9(04).
019800         10  FT-SPT-NAME             PIC X(20).
019900         10  FT-SPT-LNG              PIC S9(04)V9(08).
020000         10  FT-SPT-LAT              PIC S9(04)V9(08).
020100         10  FILLER                  PIC X(12).
020200
020300 01  AVL-WINDOW-TABLE.
020400     05  FT-AVL-ENTRY OCCURS 2000 TIMES
020500             INDEXED BY AVL-IDX.
020600         10  FT-AVL-SP-ID            PIC 9(04).
020700         10  FT-AVL-DRONE-ID         PIC X(08).
020800         10  FT-AVL-DAY              PIC X(09).
020900         10  FT-AVL-FROM             PIC X(05).
021000         10  FT-AVL-UNTIL            PIC X(05).
021100         10  FILLER                  PIC X(09).
021200
021300 01  TABLE-SIZE-COUNTERS.
021400     05  DRN-TABLE-SIZE              PIC S9(4) COMP VALUE 0.
021500     05  SPT-TABLE-SIZE              PIC S9(4) COMP VALUE 0.
021600     05  AVL-TABLE-SIZE              PIC S9(4) COMP VALUE 0.
021700     05  WS-CANDIDATE-COUNT          PIC S9(4) COMP VALUE 0.
021800
021900******************************************************************
022000* ALTERNATE VIEW -- THE THREE TABLE-SIZE COUNTERS READ AS ONE
022100* 8-BYTE FIELD FOR THE SINGLE SYSOUT LINE 000-HOUSEKEEPING WRITES
022200* WHEN ALL THREE REFERENCE FILES HAVE LOADED.
022300******************************************************************
022400 01  TABLE-SIZE-DUMP REDEFINES TABLE-SIZE-COUNTERS.
022500     05  FILLER                      PIC X(06).
022600     05  TS-DUMP-BYTES               PIC X(02).
022700
022800 01  WEEKDAY-CALC-FIELDS.
022900     05  WS-Z-YEAR                   PIC S9(4) COMP.
023000     05  WS-Z-MONTH                  PIC S9(4) COMP.
023100     05  WS-Z-DAY                    PIC S9(4) COMP.
023200     05  WS-Z-CENTURY                PIC S9(4) COMP.
023300     05  WS-Z-CENTURY-YR             PIC S9(4) COMP.
023400     05  WS-Z-TERM1                  PIC S9(4) COMP.
023500     05  WS-Z-H                      PIC S9(4) COMP.
023600     05  WS-Z-QUOT                   PIC S9(4) COMP.
023700     05  WS-Z-REM                    PIC S9(4) COMP.
023800     05  WS-WEEKDAY-NAME             PIC X(09).
023900
024000 01  MAX-COST-CALC-FIELDS.
024100     05  WS-SP-FOUND-SW              PIC X(01) VALUE "N".
024200         88  WS-SP-FOUND             VALUE "Y".
024300     05  WS-DRONE-SP-ID              PIC 9(04).
024400     05  WS-LOOKUP-SP-LNG            PIC S9(04)V9(08) COMP-3.
024500     05  WS-LOOKUP-SP-LAT            PIC S9(04)V9(08) COMP-3.
024600     05  WS-EST-COST                 PIC S9(07)V99    COMP-3.
024700
024800 01  WS-GEODIST-PARMS.
024900     05  GP-FUNCTION-SW              PIC X(01).
025000     05  GP-LNG1                     PIC S9(04)V9(08).
025100     05  GP-LAT1                     PIC S9(04)V9(08).
025200     05  GP-LNG2                     PIC S9(04)V9(08).
025300     05  GP-LAT2                     PIC S9(04)V9(08).
025400     05  GP-DISTANCE                 PIC S9(04)V9(08).
025500     05  GP-IS-CLOSE                 PIC X(01).
025600
025700 01  WS-FLTCOST-PARMS.
025800     05  FP-FUNCTION-SW              PIC X(01).
025900     05  FP-COST-INITIAL             PIC S9(07)V99.
026000     05  FP-COST-FINAL               PIC S9(07)V99.
026100     05  FP-COST-PER-MOVE            PIC S9(07)V99.
026200     05  FP-DISTANCE                 PIC S9(04)V9(08).
026300     05  FP-MOVE-COUNT               PIC S9(07).
026400     05  FP-ESTIMATED-COST           PIC S9(07)V99.
026500
026600 77  WS-RETURN-CD                    PIC 9(4) COMP.
026700 77  WS-MORE-DISPATCH-SW             PIC X(01) VALUE "Y".
026800     88  NO-MORE-DISPATCH            VALUE "N".
026900
027000 01  COUNTERS-AND-ACCUMULATORS.
027100     05  RECORDS-READ                PIC 9(7) COMP.
027200     05  RECORDS-WRITTEN             PIC 9(7) COMP.
027300
027400 PROCEDURE DIVISION.
027500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027600     PERFORM 100-MAINLINE THRU 100-EXIT
027700             UNTIL NO-MORE-DISPATCH.
027800     PERFORM 999-CLEANUP THRU 999-EXIT.
027900     MOVE +0 TO RETURN-CODE.
028000     GOBACK.
028100
028200 000-HOUSEKEEPING.
028300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028400     DISPLAY "******** BEGIN JOB AVAILRUN ********".
028500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028600
028700     MOVE 0 TO DRN-TABLE-SIZE.
028800     PERFORM 050-LOAD-DRONES THRU 050-EXIT
028900         VARYING DRN-IDX FROM 1 BY 1
029000         UNTIL DRN-NO-MORE-DATA OR DRN-IDX > 200.
029100
029200     MOVE 0 TO SPT-TABLE-SIZE.
029300     PERFORM 060-LOAD-SERVPTS THRU 060-EXIT
029400         VARYING SPT-IDX FROM 1 BY 1
029500         UNTIL SPT-NO-MORE-DATA OR SPT-IDX > 50.
029600
029700     MOVE 0 TO AVL-TABLE-SIZE.
029800     PERFORM 070-LOAD-DRAVAIL THRU 070-EXIT
029900         VARYING AVL-IDX FROM 1 BY 1
030000         UNTIL AVL-NO-MORE-DATA OR AVL-IDX > 2000.
030100
030200     IF DRN-TABLE-SIZE = 0
030300         MOVE "** EMPTY FLEET TABLE" TO ABEND-REASON
030400         GO TO 1000-ABEND-RTN.
030500
030600     PERFORM 900-READ-DISPATCH THRU 900-EXIT.
030700 000-EXIT.
030800     EXIT.
030900
031000 050-LOAD-DRONES.
031100     READ DRONES INTO DRN-TABLE-ENTRY
031200         AT END
031300         GO TO 050-EXIT.
031400     SET DRN-TABLE-SIZE TO DRN-IDX.
031500     MOVE DRN-ID               TO FT-DRN-ID (DRN-IDX).
031600     MOVE DRN-NAME             TO FT-DRN-NAME (DRN-IDX).
031700     MOVE DRN-CAP-COOLING      TO FT-DRN-COOLING (DRN-IDX).
031800     MOVE DRN-CAP-HEATING      TO FT-DRN-HEATING (DRN-IDX).
031900     MOVE DRN-CAP-CAPACITY     TO FT-DRN-CAPACITY (DRN-IDX).
032000     MOVE DRN-CAP-MAX-MOVES    TO FT-DRN-MAX-MOVES (DRN-IDX).
032100     MOVE DRN-CAP-COST-PER-MOVE TO FT-DRN-COST-PER-MOVE (DRN-IDX).
032200     MOVE DRN-CAP-COST-INITIAL TO FT-DRN-COST-INITIAL (DRN-IDX).
032300     MOVE DRN-CAP-COST-FINAL   TO FT-DRN-COST-FINAL (DRN-IDX).
032400     MOVE DRN-CAPABILITY-PRESENT TO FT-DRN-CAPS-PRESENT (DRN-IDX).
032500     SET FT-IS-CANDIDATE (DRN-IDX) TO TRUE.
032600 050-EXIT.
032700     EXIT.
032800
032900 060-LOAD-SERVPTS.
033000     READ SERVPTS INTO SPT-TABLE-ENTRY
033100         AT END
033200         GO TO 060-EXIT.
033300     SET SPT-TABLE-SIZE TO SPT-IDX.
033400     MOVE SPT-ID   TO FT-SPT-ID (SPT-IDX).
033500     MOVE SPT-NAME TO FT-SPT-NAME (SPT-IDX).
033600     MOVE SPT-LNG  TO FT-SPT-LNG (SPT-IDX).
033700     MOVE SPT-LAT  TO FT-SPT-LAT (SPT-IDX).
033800 060-EXIT.
033900     EXIT.
034000
034100 070-LOAD-DRAVAIL.
034200     READ DRAVAIL INTO AVL-TABLE-ENTRY
034300         AT END
034400         GO TO 070-EXIT.
034500     SET AVL-TABLE-SIZE TO AVL-IDX.
034600     MOVE AVL-SP-ID    TO FT-AVL-SP-ID (AVL-IDX).
034700     MOVE AVL-DRONE-ID TO FT-AVL-DRONE-ID (AVL-IDX).
034800     MOVE AVL-DAY      TO FT-AVL-DAY (AVL-IDX).
034900     MOVE AVL-FROM     TO FT-AVL-FROM (AVL-IDX).
035000     MOVE AVL-UNTIL    TO FT-AVL-UNTIL (AVL-IDX).
035100 070-EXIT.
035200     EXIT.
035300
035400 100-MAINLINE.
035500     MOVE "100-MAINLINE" TO PARA-NAME.
035600     PERFORM 300-APPLY-RULES THRU 300-EXIT
035700         VARYING DRN-IDX FROM 1 BY 1
035800         UNTIL DRN-IDX > DRN-TABLE-SIZE.
035900
036000     MOVE 0 TO WS-CANDIDATE-COUNT.
036100     PERFORM 290-COUNT-CANDIDATES THRU 290-EXIT
036200         VARYING DRN-IDX FROM 1 BY 1
036300         UNTIL DRN-IDX > DRN-TABLE-SIZE.
036400     IF WS-CANDIDATE-COUNT = 0
036500         MOVE "N" TO WS-MORE-DISPATCH-SW
036600         GO TO 100-EXIT.
036700
036800     PERFORM 900-READ-DISPATCH THRU 900-EXIT.
036900 100-EXIT.
037000     EXIT.
037100
037200 290-COUNT-CANDIDATES.
037300     IF FT-IS-CANDIDATE (DRN-IDX)
037400         ADD 1 TO WS-CANDIDATE-COUNT.
037500 290-EXIT.
037600     EXIT.
037700
037800 300-APPLY-RULES.
037900     IF FT-NOT-CANDIDATE (DRN-IDX)
038000         GO TO 300-EXIT.
038100
038200     PERFORM 310-RULE-CAPABILITY THRU 310-EXIT.
038300     IF FT-NOT-CANDIDATE (DRN-IDX)
038400         GO TO 300-EXIT.
038500
038600     PERFORM 312-RULE-CAPACITY THRU 312-EXIT.
038700     IF FT-NOT-CANDIDATE (DRN-IDX)
038800         GO TO 300-EXIT.
038900
039000     PERFORM 314-RULE-COOLHEAT THRU 314-EXIT.
039100     IF FT-NOT-CANDIDATE (DRN-IDX)
039200         GO TO 300-EXIT.
039300
039400     PERFORM 320-RULE-DATETIME THRU 320-EXIT.
039500     IF FT-NOT-CANDIDATE (DRN-IDX)
039600         GO TO 300-EXIT.
039700
039800     PERFORM 350-RULE-MAXCOST THRU 350-EXIT.
039900 300-EXIT.
040000     EXIT.
040100
040200****** RULE 1 -- CAPABILITY PRESENT.
040300 310-RULE-CAPABILITY.
040400     IF NOT FT-CAPS-ON-FILE (DRN-IDX)
040500         SET FT-NOT-CANDIDATE (DRN-IDX) TO TRUE.
040600 310-EXIT.
040700     EXIT.
040800
040900****** RULE 2 -- CAPACITY.  STRICTLY-LESS FAILS, EQUAL PASSES.
041000 312-RULE-CAPACITY.
041100     IF DSP-CAPACITY-IS-PRES
041200         IF FT-DRN-CAPACITY (DRN-IDX) < DSP-REQ-CAPACITY
041300             SET FT-NOT-CANDIDATE (DRN-IDX) TO TRUE
041400         END-IF
041500     END-IF.
041600 312-EXIT.
041700     EXIT.
041800
041900****** RULE 3 -- COOLING/HEATING.  ABSENT REQUIREMENT = NOT REQD.
042000 314-RULE-COOLHEAT.
042100     IF DSP-COOLING-REQUIRED
042200         IF NOT FT-HAS-COOLING (DRN-IDX)
042300             SET FT-NOT-CANDIDATE (DRN-IDX) TO TRUE
042400             GO TO 314-EXIT
042500         END-IF
042600     END-IF.
042700     IF DSP-HEATING-REQUIRED
042800         IF NOT FT-HAS-HEATING (DRN-IDX)
042900             SET FT-NOT-CANDIDATE (DRN-IDX) TO TRUE
043000         END-IF
043100     END-IF.
043200 314-EXIT.
043300     EXIT.
043400
043500****** RULE 4 -- DATE/TIME AVAILABILITY WINDOW.  ONLY CHECKED WHEN
043600****** THE DISPATCH CARRIES BOTH A DATE AND A TIME -- SEE DSPREC.
043700 320-RULE-DATETIME.
043800     IF DSP-DATE-IS-ABSENT OR DSP-TIME-IS-ABSENT
043900         GO TO 320-EXIT.
044000
044100     PERFORM 325-CALC-WEEKDAY THRU 325-EXIT.
044200
044300     MOVE "N" TO WS-SP-FOUND-SW.
044400     PERFORM 328-CHECK-AVAIL-WINDOW THRU 328-EXIT
044500         VARYING AVL-IDX FROM 1 BY 1
044600         UNTIL AVL-IDX > AVL-TABLE-SIZE OR WS-SP-FOUND.
044700
044800     IF NOT WS-SP-FOUND
044900         SET FT-NOT-CANDIDATE (DRN-IDX) TO TRUE.
045000 320-EXIT.
045100     EXIT.
045200
045300****** ZELLER'S CONGRUENCE -- THIS SHOP HAS NO DAY-OF-WEEK
045400****** INTRINSIC ON THE COMPILER, SO THE WEEKDAY IS WORKED OUT BY
045500****** HAND FROM THE YEAR/MONTH/DAY SPLIT IN DSP-DATE-PARTS.
045600****** H: 0=SATURDAY 1=SUNDAY 2=MONDAY 3=TUESDAY 4=WEDNESDAY
045700******    5=THURSDAY 6=FRIDAY
045800 325-CALC-WEEKDAY.
045900     MOVE DSP-DATE-YYYY TO WS-Z-YEAR.
046000     MOVE DSP-DATE-MM   TO WS-Z-MONTH.
046100     MOVE DSP-DATE-DD   TO WS-Z-DAY.
046200
046300     IF WS-Z-MONTH < 3
046400         COMPUTE WS-Z-MONTH = WS-Z-MONTH + 12
046500         COMPUTE WS-Z-YEAR  = WS-Z-YEAR - 1
046600     END-IF.
046700
046800     DIVIDE WS-Z-YEAR BY 100
046900         GIVING WS-Z-CENTURY REMAINDER WS-Z-CENTURY-YR.
047000
047100     COMPUTE WS-Z-TERM1 = ( 13 * ( WS-Z-MONTH + 1 ) ) / 5.
047200
047300     COMPUTE WS-Z-H =
047400         WS-Z-DAY + WS-Z-TERM1 + WS-Z-CENTURY-YR
047500         + ( WS-Z-CENTURY-YR / 4 ) + ( WS-Z-CENTURY / 4 )
047600         + ( 5 * WS-Z-CENTURY ).
047700
047800     DIVIDE WS-Z-H BY 7 GIVING WS-Z-QUOT REMAINDER WS-Z-REM.
047900
048000     EVALUATE WS-Z-REM
048100         WHEN 0  MOVE "SATURDAY " TO WS-WEEKDAY-NAME
048200         WHEN 1  MOVE "SUNDAY   " TO WS-WEEKDAY-NAME
048300         WHEN 2  MOVE "MONDAY   " TO WS-WEEKDAY-NAME
048400         WHEN 3  MOVE "TUESDAY  " TO WS-WEEKDAY-NAME
048500         WHEN 4  MOVE "WEDNESDAY" TO WS-WEEKDAY-NAME
048600         WHEN 5  MOVE "THURSDAY " TO WS-WEEKDAY-NAME
048700         WHEN 6  MOVE "FRIDAY   " TO WS-WEEKDAY-NAME
048800     END-EVALUATE.
048900 325-EXIT.
049000     EXIT.
049100
049200 328-CHECK-AVAIL-WINDOW.
049300     IF FT-AVL-DRONE-ID (AVL-IDX) = FT-DRN-ID (DRN-IDX)
049400         AND FT-AVL-DAY (AVL-IDX) = WS-WEEKDAY-NAME
049500         AND DSP-TIME >= FT-AVL-FROM (AVL-IDX)
049600         AND DSP-TIME <  FT-AVL-UNTIL (AVL-IDX)
049700         MOVE "Y" TO WS-SP-FOUND-SW.
049800 328-EXIT.
049900     EXIT.
050000
050100****** RULE 5 -- MAX COST.  ONLY WHEN THE DISPATCH HAS A MAX-COST,
050200****** THE DRONE HAS A SERVICE POINT, AND THE DISPATCH HAS A
050300****** DELIVERY LOCATION (DSP-DEL-LOCATION IS ALWAYS PRESENT).
050400 350-RULE-MAXCOST.
050500     IF DSP-MAX-COST-IS-ABS
050600         GO TO 350-EXIT.
050700
050800     MOVE "N" TO WS-SP-FOUND-SW.
050900     PERFORM 355-FIND-DRONE-SP THRU 355-EXIT
051000         VARYING AVL-IDX FROM 1 BY 1
051100         UNTIL AVL-IDX > AVL-TABLE-SIZE OR WS-SP-FOUND.
051200     IF NOT WS-SP-FOUND
051300         GO TO 350-EXIT.
051400
051500     MOVE "D"           TO GP-FUNCTION-SW.
051600     MOVE WS-LOOKUP-SP-LNG TO GP-LNG1.
051700     MOVE WS-LOOKUP-SP-LAT TO GP-LAT1.
051800     MOVE DSP-DEL-LNG    TO GP-LNG2.
051900     MOVE DSP-DEL-LAT    TO GP-LAT2.
052000     CALL "GEODIST" USING WS-GEODIST-PARMS, WS-RETURN-CD.
052100
052200     MOVE "E"                       TO FP-FUNCTION-SW.
052300     MOVE FT-DRN-COST-INITIAL (DRN-IDX) TO FP-COST-INITIAL.
052400     MOVE FT-DRN-COST-FINAL (DRN-IDX)   TO FP-COST-FINAL.
052500     MOVE FT-DRN-COST-PER-MOVE (DRN-IDX) TO FP-COST-PER-MOVE.
052600     MOVE GP-DISTANCE               TO FP-DISTANCE.
052700     CALL "FLTCOST" USING WS-FLTCOST-PARMS, WS-RETURN-CD.
052800
052900     IF FP-ESTIMATED-COST > DSP-REQ-MAX-COST
053000         SET FT-NOT-CANDIDATE (DRN-IDX) TO TRUE.
053100 350-EXIT.
053200     EXIT.
053300
053400 355-FIND-DRONE-SP.
053500     IF FT-AVL-DRONE-ID (AVL-IDX) = FT-DRN-ID (DRN-IDX)
053600         MOVE "Y" TO WS-SP-FOUND-SW
053700         MOVE FT-AVL-SP-ID (AVL-IDX) TO WS-DRONE-SP-ID
053800         PERFORM 358-LOOKUP-SP THRU 358-EXIT
053900             VARYING SPT-IDX FROM 1 BY 1
054000             UNTIL SPT-IDX > SPT-TABLE-SIZE.
054100 355-EXIT.
054200     EXIT.
054300
054400 358-LOOKUP-SP.
054500     IF FT-SPT-ID (SPT-IDX) = WS-DRONE-SP-ID
054600         MOVE FT-SPT-LNG (SPT-IDX) TO WS-LOOKUP-SP-LNG
054700         MOVE FT-SPT-LAT (SPT-IDX) TO WS-LOOKUP-SP-LAT
054800         SET SPT-IDX TO SPT-TABLE-SIZE.
054900 358-EXIT.
055000     EXIT.
055100
055200 800-OPEN-FILES.
055300     MOVE "800-OPEN-FILES" TO PARA-NAME.
055400     OPEN INPUT DRONES, SERVPTS, DRAVAIL, DISPATCH.
055500     OPEN OUTPUT AVAILOUT, SYSOUT.
055600 800-EXIT.
055700     EXIT.
055800
055900 850-CLOSE-FILES.
056000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
056100     CLOSE DRONES, SERVPTS, DRAVAIL, DISPATCH, AVAILOUT, SYSOUT.
056200 850-EXIT.
056300     EXIT.
056400
056500 900-READ-DISPATCH.
056600     READ DISPATCH INTO DSP-DISPATCH-REC
056700         AT END
056800         MOVE "N" TO WS-MORE-DISPATCH-SW
056900         GO TO 900-EXIT
057000     END-READ.
057100     ADD 1 TO RECORDS-READ.
057200 900-EXIT.
057300     EXIT.
057400
057500 999-CLEANUP.
057600     MOVE "999-CLEANUP" TO PARA-NAME.
057700     PERFORM 980-WRITE-SURVIVORS THRU 980-EXIT
057800         VARYING DRN-IDX FROM 1 BY 1
057900         UNTIL DRN-IDX > DRN-TABLE-SIZE.
058000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
058100
058200     DISPLAY "** DISPATCH RECORDS READ **".
058300     DISPLAY RECORDS-READ.
058400     DISPLAY "** SURVIVING DRONES WRITTEN **".
058500     DISPLAY RECORDS-WRITTEN.
058600     DISPLAY "******** NORMAL END OF JOB AVAILRUN ********".
058700 999-EXIT.
058800     EXIT.
058900
059000 980-WRITE-SURVIVORS.
059100     IF FT-IS-CANDIDATE (DRN-IDX)
059200         MOVE FT-DRN-ID (DRN-IDX) TO AVO-DRONE-ID
059300         WRITE AVL-OUT-REC
059400         ADD 1 TO RECORDS-WRITTEN.
059500 980-EXIT.
059600     EXIT.
059700
059800 1000-ABEND-RTN.
059900     WRITE SYSOUT-REC FROM ABEND-REC.
060000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060100     DISPLAY "*** ABNORMAL END OF JOB- AVAILRUN ***" UPON CONSOLE.
060200     DIVIDE ZERO-VAL INTO ONE-VAL.
