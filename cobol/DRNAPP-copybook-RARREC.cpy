000100******************************************************************
000200* RECORD LAYOUT FOR: DDS0001.RESTAREA  (RESTRICTED AREA FILE)   *
000300*        COPY MEMBER  RARREC                                    *
000400*        USED BY      PATHRUN                                   *
000500*        MAINTAINED BY  FLEET OPERATIONS DESK / AIRSPACE DESK   *
000600* ... ONE ROW PER RESTRICTED OR NO-FLY POLYGON.  THE VERTEX     *
000700* ... LIST IS CARRIED RIGHT ON THE HEADER RECORD -- AIRSPACE    *
000800* ... DESK SAYS THESE POLYGONS NEVER RUN PAST 20 POINTS.  THE   *
000900* ... FIRST AND LAST VERTEX ARE THE SAME POINT (CLOSED RING).   *
001000******************************************************************
001100*  CHANGE LOG
001200*  04/02/94  JRS  0003  ORIGINAL LAYOUT FOR DRONE-DISPATCH PROJECT
001300*  11/30/96  JRS  0010  RA-LIMIT-UPPER OF -1 MEANS TOTAL NO-FLY
001400*  02/09/99  TGD  0019  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD
001500******************************************************************
001600 01  RAR-TABLE-ENTRY.
001700     05  RAR-ID                     PIC 9(04).
001800     05  RAR-NAME                   PIC X(20).
001900     05  RAR-LIMIT-LOWER            PIC S9(05).
002000****** UPPER LIMIT OF -1 IS THE AIRSPACE DESK'S FLAG FOR A TOTAL
002100****** NO-FLY ZONE -- SEE GEOPOLY AND PATHRUN PARA 330-.
002200     05  RAR-LIMIT-UPPER            PIC S9(05).
002300     05  RAR-VERTEX-COUNT           PIC 9(03).
002400     05  RAR-VERTEX-TABLE OCCURS 20 TIMES
002500             INDEXED BY RAR-VTX-IDX.
002600         10  RAR-VERTEX-LNG         PIC S9(04)V9(08).
002700         10  RAR-VERTEX-LAT         PIC S9(04)V9(08).
002800     05  FILLER                     PIC X(16).
002900******************************************************************
003000* ALTERNATE VIEW -- TOTAL-NO-FLY TEST BYTE OVERLAID ON THE UPPER *
003100* LIMIT FIELD, SIGN ZONE ONLY.  USED BY A QUICK 88-LEVEL TEST IN *
003200* GEOPOLY RATHER THAN A NUMERIC COMPARE ON EVERY EDGE.           *
003300******************************************************************
003400 01  RAR-NOFLY-TEST REDEFINES RAR-TABLE-ENTRY.
003500     05  FILLER                     PIC X(33).
003600     05  RAR-UPPER-SIGN-BYTE        PIC X(01).
003700     05  FILLER                     PIC X(499).
